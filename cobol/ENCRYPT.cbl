000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ENCRYPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/10/94.
000700 DATE-COMPILED. 03/10/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          READS THE PROFILE DATABASE STRAIGHT THROUGH, ONE
001400*          PROFILE AT A TIME, AND CALLS DNCRYPT TWICE PER LOCUS
001500*          (ONCE FOR THE LOW ALLELE, ONCE FOR THE HIGH ALLELE)
001600*          TO BUILD A ONE-WAY DIGEST VERSION OF THE PROFILE FOR
001700*          THE ENCRYPTED MATCHER.  THIS RUN NEVER REWRITES
001800*          PROFILE-DB -- THE OLD TRMTUPDT IT WAS CONVERTED FROM
001900*          REWROTE A VSAM MASTER RECORD IN PLACE, BUT ENCRYPTION
002000*          HAS NOTHING TO UPDATE, ONLY A NEW RECORD TO WRITE, SO
002100*          THE VSAM I-O AND THE REWRITE LOGIC WERE DROPPED.
002200*
002300*          ONE RUN OF ENCRYPT TAKES THE WHOLE PLAINTEXT DATABASE
002400*          AND PRODUCES THE WHOLE ENCRYPTED DATABASE -- THERE IS
002500*          NO PARTIAL OR INCREMENTAL MODE.  A PROFILE ADDED AFTER
002600*          THIS RUN DOES NOT SHOW UP IN THE ENCRYPTED DATABASE
002700*          UNTIL ENCRYPT IS RUN AGAIN, USUALLY THE NEXT OVERNIGHT
002800*          CYCLE.  IF ENCMATCH IS RUN AGAINST A STALE ENCRYPTED
002900*          DATABASE, IT WILL NOT KNOW ABOUT PROFILES ADDED SINCE
003000*          THE LAST ENCRYPT RUN -- THIS IS EXPECTED, NOT A BUG.
003100*
003200*          NOTE FOR MAINTAINERS -- THE ONE-WAY DIGEST BUILT HERE
003300*          IS NOT REVERSIBLE.  ONCE A PROFILE HAS ONLY ITS
003400*          ENCRYPTED FORM LEFT, THE ORIGINAL ALLELE VALUES CANNOT
003500*          BE RECOVERED FROM IT -- THAT IS THE WHOLE POINT OF THE
003600*          DIGEST, SO THE LAB CAN SHARE AN ENCRYPTED DATABASE
003700*          EXTRACT WITHOUT EXPOSING THE RAW GENETIC DATA.  DO NOT
003800*          "IMPROVE" THIS PROGRAM BY CACHING THE PLAINTEXT ALLELE
003900*          VALUES ALONGSIDE THE DIGEST ANYWHERE -- THAT WOULD
004000*          DEFEAT THE ENTIRE REASON THIS PROGRAM EXISTS.
004100*
004200******************************************************************
004300* CHANGE LOG
004400* 03/10/94  JRS  ORIGINAL PROGRAM (TICKET DNA-082) -- CONVERTED
004500*                FROM THE RETIRED TREATMENT UPDATE RUN.  THAT OLD
004600*                PROGRAM REWROTE A VSAM TREATMENT MASTER RECORD
004700*                IN PLACE AFTER A NIGHTLY RECALCULATION; THE
004800*                READ-AND-WRITE-THROUGH SHAPE WAS KEPT BUT THE
004900*                VSAM REWRITE ITSELF WAS DROPPED SINCE THIS
005000*                PROGRAM ONLY EVER PRODUCES A NEW OUTPUT FILE.
005100* 01/14/99  MM   Y2K REVIEW -- WS-DATE WINDOW CONFIRMED OK, NO
005200*                CODE CHANGES REQUIRED.  WS-DATE IS STORED INTO
005300*                THE TRAILER REC'S RUN-DATE FIELD AS A TWO-DIGIT
005400*                YEAR, BUT IT IS ONLY EVER DISPLAYED AND COMPARED
005500*                BY DOWNSTREAM AGING REPORTS WITHIN THE SAME
005600*                CENTURY WINDOW, SO NO CHANGE WAS MADE.
005700* 08/19/10  RPK  LOCUS NAME NOW PULLED FROM LOCUSTAB BY POSITION
005800*                INSTEAD OF A HARDCODED 20-WAY EVALUATE (TICKET
005900*                DNA-187) -- THE OLD EVALUATE HAD TO BE HAND-
006000*                EDITED EVERY TIME THE LAB ADDED A NEW CODIS
006100*                LOCUS, AND TWICE IT WAS FORGOTTEN, SO THE NEW
006200*                LOCUS'S DIGESTS WERE WRITTEN UNDER THE WRONG
006300*                NAME.  COPY LOCUSTAB IS NOW THE SINGLE PLACE
006400*                THAT LIST LIVES, SHARED WITH PROFEDIT AND
006500*                PROFGEN.
006600* 05/02/14  TGD  ADDED THE RUN-DATE FIELD TO THE ENCRYPTED-DB
006700*                TRAILER REC SO DOWNSTREAM JOBS CAN AGE THE FILE
006800*                (TICKET DNA-244) -- BEFORE THIS CHANGE THERE WAS
006900*                NO WAY TO TELL FROM THE FILE ITSELF HOW OLD AN
007000*                ENCRYPTED-DB EXTRACT WAS WITHOUT CHECKING THE
007100*                JOB LOG.
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600* SAME TARGET AS EVERY OTHER PROGRAM IN THE MATCH SUITE.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000*    UPSI-0 IS DECLARED FOR CONSISTENCY WITH THE REST OF THE
008100*    SUITE.  THIS PROGRAM DOES NOT TEST IT.
008200     C01                    IS TOP-OF-FORM
008300     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
008400     UPSI-0 ON  STATUS IS   U0-TRACE-ON
008500     UPSI-0 OFF STATUS IS   U0-TRACE-OFF.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*    SYSOUT CARRIES ABEND DUMPS ONLY -- SEE 1000-ABEND-RTN.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300*    THE PLAINTEXT PROFILE DATABASE -- READ ONCE, TOP TO BOTTOM,
009400*    AND NEVER REWRITTEN.
009500     SELECT PROFILE-DB
009600     ASSIGN TO UT-S-PROFILDB
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS IFCODE.
009900
010000*    THE ENCRYPTED OUTPUT THIS PROGRAM EXISTS TO PRODUCE -- ONE
010100*    DETAIL REC WRITTEN FOR EVERY DETAIL REC READ FROM
010200*    PROFILE-DB, PLUS ONE TRAILER REC AT END OF JOB.
010300     SELECT ENCRYPTED-DB
010400     ASSIGN TO UT-S-ENCDB
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS OFCODE.
010700
010800 DATA DIVISION.
010900 FILE SECTION.
011000* ABEND-DUMP RECORDS ONLY -- SEE COPY ABENDREC BELOW.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 140 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC  PIC X(140).
011800
011900****** THE PROFILE DATABASE, READ STRAIGHT THROUGH FOR THIS RUN
012000****** -- DETAIL AND TRAILER RECS, SAME LAYOUT AS THE UPLOAD
012100****** EDIT FILE PROFEDIT WRITES.  THIS PROGRAM NEVER WRITES
012200****** BACK TO THIS FILE, IT ONLY READS IT.
012300 FD  PROFILE-DB
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 225 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS DNA-REC-FD.
012900 01  DNA-REC-FD                  PIC X(225).
013000
013100****** ONE ENCRYPTED-PROFILE RECORD WRITTEN FOR EVERY DETAIL REC
013200****** READ FROM PROFILE-DB, PLUS A TRAILER REC CARRYING THE
013300****** RECORD COUNT AND RUN DATE FORWARD TO ENCMATCH.  RECORD
013400****** LENGTH 2587 MATCHES ENCMATCH'S OWN FD FOR THIS FILE --
013500****** IF ONE CHANGES, BOTH MUST CHANGE.
013600 FD  ENCRYPTED-DB
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 2587 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS ENC-REC-FD.
014200 01  ENC-REC-FD                  PIC X(2587).
014300
014400** QSAM FILES
014500 WORKING-STORAGE SECTION.
014600
014700* FILE STATUS BYTES -- "10" IS THE STANDARD AT-END CODE ON BOTH
014800* SEQUENTIAL FILES AT THIS SHOP.
014900 01  FILE-STATUS-CODES.
015000*    STATUS OF THE PROFILE-DB READ, TESTED BY THE MAIN PROCESSING
015100*    LOOP IN THE PROCEDURE DIVISION ABOVE 100-MAINLINE.
015200     05  IFCODE                  PIC X(2).
015300         88 CODE-READ       VALUE SPACES.
015400         88 NO-MORE-PROFILES  VALUE "10".
015500*    STATUS OF EVERY WRITE TO ENCRYPTED-DB -- NOT CURRENTLY
015600*    TESTED ANYWHERE, CARRIED FOR SYMMETRY WITH IFCODE.
015700     05  OFCODE                  PIC X(2).
015800         88 CODE-WRITE    VALUE SPACES.
015900
016000** PROFILE-DB RECORD -- DETAIL, TRAILER AND THE TWENTY-LOCUS
016100** DNA-MARKERS TABLE ALL LIVE IN THIS COPYBOOK.
016200 COPY DNAPROF.
016300
016400** CODIS LOCUS REFERENCE TABLE -- LOCUS-NAME(ROW-SUB) LINES UP
016500** WITH DNA-LOCUS(ROW-SUB) IN DNA-MARKERS ONE FOR ONE.  SHARED
016600** WITH PROFEDIT AND PROFGEN SO THE LOCUS ORDER NEVER DRIFTS
016700** BETWEEN THE PROGRAMS THAT BUILD, EDIT AND ENCRYPT A PROFILE.
016800 COPY LOCUSTAB.
016900
017000** ENCRYPTED-DB RECORD -- DETAIL AND TRAILER LAYOUTS, SHARED WITH
017100** ENCMATCH AND SNGLMTCH'S ENCRYPTED-SEARCH PATH.
017200 COPY ENCPROF.
017300
017400* JOB-START DATE, CARRIED FORWARD INTO THE TRAILER REC'S RUN-DATE
017500* FIELD (TICKET DNA-244) AND DISPLAYED ON THE CONSOLE BANNER.
017600 01  WS-DATE                     PIC 9(6).
017700
017800* RUN-WIDE COUNTERS AND WORK FIELDS.
017900 01  COUNTERS-AND-ACCUMULATORS.
018000*    DETAIL RECS READ FROM PROFILE-DB THIS RUN -- MUST BALANCE
018100*    AGAINST PROFILE-DB'S OWN TRAILER RECORD COUNT AT END OF JOB.
018200     05 RECORDS-READ             PIC 9(07) COMP.
018300*    DETAIL RECS WRITTEN TO ENCRYPTED-DB -- ALWAYS EQUAL TO
018400*    RECORDS-READ SINCE EVERY PROFILE READ PRODUCES EXACTLY ONE
018500*    ENCRYPTED RECORD, BUT KEPT AS ITS OWN FIELD FOR THE TRAILER.
018600     05 RECORDS-WRITTEN          PIC 9(07) COMP.
018700*    SUBSCRIPT INTO BOTH DNA-MARKERS AND LOCUSTAB -- THE TWO
018800*    TABLES ARE WALKED IN LOCKSTEP, ONE ROW AT A TIME.
018900     05 ROW-SUB                  PIC 9(02) COMP.
019000*    RETURN-CODE HANDED BACK BY DNCRYPT ON THE LAST CALL.
019100     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
019200
019300* DIAGNOSTIC-ONLY VIEW OF THE SUBPROGRAM RETURN CODE -- NOT
019400* REFERENCED IN ANY COMPARISON OR ARITHMETIC, SAME HOUSE IDIOM
019500* USED IN DNASCORE AND ENCMATCH FOR THEIR OWN RETURN-CODE FIELDS.
019600 01  WS-RETCODE-DISPLAY          REDEFINES CALC-CALL-RET-CODE
019700                                  PIC S9(4).
019800
019900* STANDARD HOUSE ABEND-DUMP LAYOUT -- PARA-NAME, ABEND-REASON,
020000* EXPECTED-VAL AND ACTUAL-VAL ARE ALL CARRIED IN THIS COPYBOOK.
020100 COPY ABENDREC.
020200
020300* PARAMETER BLOCK PASSED DOWN TO DNCRYPT -- HELD HERE IN WORKING
020400* STORAGE SINCE THIS PROGRAM IS THE CALLER, NOT THE CALLEE; THE
020500* LAYOUT MUST MATCH DNCRYPT'S OWN LINKAGE SECTION BYTE FOR BYTE.
020600 01  DNCRYPT-PARMS.
020700*    LOCUS NAME, E.G. "CSF1PO", NEVER THE ALLELE VALUE ITSELF --
020800*    SEE THE REMARKS IN DNCRYPT FOR WHY THE LOCUS NAME IS MIXED
020900*    INTO THE DIGEST AT ALL.
021000     05  IN-LOCUS-NAME               PIC X(10).
021100*    ONE RAW ALLELE VALUE, 00 THROUGH 99.
021200     05  IN-ALLELE-VALUE             PIC 9(2).
021300*    THE SIXTY-FOUR CHARACTER HEX DIGEST HANDED BACK -- MOVED
021400*    INTO EP-DIGEST-LOW OR EP-DIGEST-HIGH IMMEDIATELY AFTER THE
021500*    CALL RETURNS, SEE 250-PROCESS-LOCUS-TABLE BELOW.
021600     05  OUT-DIGEST                  PIC X(64).
021700
021800* THREE-STAGE MAINLINE -- OPEN AND PRIME-READ, THEN READ/ENCRYPT/
021900* WRITE ONE PROFILE AT A TIME UNTIL THE TRAILER REC IS REACHED,
022000* THEN BALANCE AND CLOSE.  PARA-NAME (SEE COPY ABENDREC) IS SET
022100* AT THE TOP OF EVERY PARAGRAPH BELOW SO AN ABEND DUMP ALWAYS
022200* SHOWS WHERE THE RUN WAS WHEN IT FAILED.
022300 PROCEDURE DIVISION.
022400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022500*    ONE PASS PER PROFILE -- THE LOOP STOPS AT END-OF-FILE OR AT
022600*    THE TRAILER RECORD, WHICHEVER COMES FIRST.
022700     PERFORM 100-MAINLINE THRU 100-EXIT
022800             UNTIL NO-MORE-PROFILES OR DNA-TRAILER-REC.
022900     PERFORM 900-CLEANUP THRU 900-EXIT.
023000     MOVE ZERO TO RETURN-CODE.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400* OPEN BOTH FILES, ZERO THE RUN-WIDE COUNTERS AND PRIME-READ THE
023500* FIRST RECORD OFF PROFILE-DB.
023600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023700     DISPLAY "******** BEGIN JOB ENCRYPT ********".
023800*    WS-DATE FEEDS BOTH THE CONSOLE BANNER AND THE TRAILER REC'S
023900*    RUN-DATE FIELD, SEE 900-CLEANUP.
024000     ACCEPT  WS-DATE FROM DATE.
024100     OPEN INPUT PROFILE-DB.
024200     OPEN OUTPUT ENCRYPTED-DB, SYSOUT.
024300
024400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024500
024600*    PRIME READ -- AN EMPTY PROFILE DATABASE (JUST A TRAILER, OR
024700*    NO RECORDS AT ALL) IS CAUGHT BY THE MAINLINE'S UNTIL TEST
024800*    RATHER THAN TREATED AS AN ERROR HERE.
024900     READ PROFILE-DB INTO DNA-DAILY-REC
025000         AT END
025100         MOVE "10" TO IFCODE
025200     END-READ.
025300 000-EXIT.
025400     EXIT.
025500
025600 100-MAINLINE.
025700* ONE PROFILE IN, TWENTY LOCI OF DIGESTS CALCULATED, ONE ENCRYPTED
025800* PROFILE OUT, THEN THE NEXT PLAINTEXT RECORD IS READ.
025900     MOVE "100-MAINLINE" TO PARA-NAME.
026000     ADD +1 TO RECORDS-READ.
026100
026200     PERFORM 200-CALCULATE-DIGESTS-RTN THRU 200-EXIT.
026300
026400     WRITE ENC-REC-FD FROM ENC-DAILY-REC.
026500     ADD +1 TO RECORDS-WRITTEN.
026600
026700     READ PROFILE-DB INTO DNA-DAILY-REC
026800         AT END
026900         MOVE "10" TO IFCODE
027000     END-READ.
027100 100-EXIT.
027200     EXIT.
027300
027400* BUILDS ONE FULL ENC-DAILY-REC FROM THE CURRENT DNA-DAILY-REC --
027500* THE ID CARRIES STRAIGHT ACROSS, BUT EVERY ALLELE VALUE IS
027600* REPLACED BY ITS DIGEST.  NO NAME, REGION OR CASE-TYPE FIELD IS
027700* CARRIED INTO THE ENCRYPTED RECORD -- SEE COPY ENCPROF FOR WHY.
027800 200-CALCULATE-DIGESTS-RTN.
027900     MOVE "200-CALCULATE-DIGESTS-RTN" TO PARA-NAME.
028000     MOVE "D"          TO ENC-RECORD-TYPE.
028100     MOVE PROFILE-ID   TO EP-ID.
028200     MOVE "Y"           TO EP-ENCRYPTED-FLAG.
028300
028400     PERFORM 250-PROCESS-LOCUS-TABLE THRU 250-EXIT
028500             VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 20.
028600 200-EXIT.
028700     EXIT.
028800
028900 250-PROCESS-LOCUS-TABLE.
029000* LOCUS NAME NOW PULLED FROM LOCUSTAB BY POSITION -- DNA-187     081910RPK
029100* ONE CALL TO DNCRYPT PER ALLELE -- TWO CALLS PER LOCUS, LOW THEN
029200* HIGH -- SINCE DNCRYPT ONLY EVER DIGESTS ONE VALUE AT A TIME.
029300     MOVE "250-PROCESS-LOCUS-TABLE" TO PARA-NAME.
029400     MOVE LOCUS-NAME(ROW-SUB)        TO IN-LOCUS-NAME.
029500
029600*    LOW ALLELE FIRST.
029700     MOVE ALLELE-LOW IN DNA-LOCUS(ROW-SUB) TO IN-ALLELE-VALUE.
029800     CALL "DNCRYPT" USING DNCRYPT-PARMS, CALC-CALL-RET-CODE.
029900     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
030000         MOVE "** NON-ZERO RETURN-CODE FROM DNCRYPT"
030100                                  TO ABEND-REASON
030200         GO TO 1000-ABEND-RTN
030300     END-IF.
030400     MOVE OUT-DIGEST                 TO EP-DIGEST-LOW(ROW-SUB).
030500
030600*    THEN THE HIGH ALLELE, SAME LOCUS NAME, SAME PARAMETER BLOCK
030700*    REUSED -- ONLY IN-ALLELE-VALUE AND OUT-DIGEST CHANGE.
030800     MOVE ALLELE-HIGH IN DNA-LOCUS(ROW-SUB) TO IN-ALLELE-VALUE.
030900     CALL "DNCRYPT" USING DNCRYPT-PARMS, CALC-CALL-RET-CODE.
031000     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
031100         MOVE "** NON-ZERO RETURN-CODE FROM DNCRYPT"
031200                                  TO ABEND-REASON
031300         GO TO 1000-ABEND-RTN
031400     END-IF.
031500     MOVE OUT-DIGEST                 TO EP-DIGEST-HIGH(ROW-SUB).
031600 250-EXIT.
031700     EXIT.
031800
031900 700-CLOSE-FILES.
032000* SHARED BY BOTH THE NORMAL END-OF-JOB PATH (900-CLEANUP) AND THE
032100* ABEND PATH (1000-ABEND-RTN) SO NEITHER ONE HAS TO REPEAT THE
032200* CLOSE LIST.
032300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
032400     CLOSE PROFILE-DB, ENCRYPTED-DB, SYSOUT.
032500 700-EXIT.
032600     EXIT.
032700
032800 900-CLEANUP.
032900* RUN-DATE ADDED TO TRAILER REC -- TICKET DNA-244                050214TGD
033000* BALANCES THE READ COUNT AGAINST PROFILE-DB'S OWN TRAILER,
033100* WRITES THE ENCRYPTED-DB TRAILER REC, CLOSES FILES, AND DISPLAYS
033200* THE RUN TOTALS ON THE CONSOLE.
033300     MOVE "900-CLEANUP" TO PARA-NAME.
033400*    A MISSING TRAILER REC MEANS PROFILE-DB WAS TRUNCATED BEFORE
033500*    WHATEVER UPSTREAM JOB BUILT IT FINISHED WRITING -- TREAT IT
033600*    AS AN ABEND RATHER THAN SILENTLY ENCRYPT A PARTIAL FILE.
033700     IF NOT DNA-TRAILER-REC
033800         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
033900         GO TO 1000-ABEND-RTN.
034000
034100*    THE TRAILER'S OWN RECORD COUNT MUST MATCH WHAT WE ACTUALLY
034200*    READ -- A MISMATCH MEANS THE UPSTREAM FILE WAS TRUNCATED OR
034300*    DAMAGED IN TRANSIT.
034400     IF RECORDS-READ NOT EQUAL TO TR-RECORD-COUNT
034500         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
034600                                  TO ABEND-REASON
034700         MOVE RECORDS-READ        TO ACTUAL-VAL
034800         MOVE TR-RECORD-COUNT     TO EXPECTED-VAL
034900         WRITE SYSOUT-REC FROM ABEND-DUMP-REC
035000         GO TO 1000-ABEND-RTN.
035100
035200*    THE ENCRYPTED-DB TRAILER CARRIES ITS OWN RECORD COUNT AND
035300*    THE RUN DATE FORWARD -- TICKET DNA-244 -- SO ENCMATCH AND ANY
035400*    DOWNSTREAM AGING REPORT CAN TELL HOW CURRENT THIS EXTRACT IS
035500*    WITHOUT CONSULTING THE JOB LOG.
035600     MOVE "T"             TO ENC-RECORD-TYPE.
035700     MOVE RECORDS-WRITTEN TO ENC-TR-RECORD-COUNT.
035800     MOVE WS-DATE         TO ENC-TR-RUN-DATE.
035900     WRITE ENC-REC-FD FROM ENC-TRAILER-DATA.
036000
036100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
036200
036300     DISPLAY "** RECORDS READ **".
036400     DISPLAY RECORDS-READ.
036500     DISPLAY "** RECORDS WRITTEN **".
036600     DISPLAY RECORDS-WRITTEN.
036700     DISPLAY "******** NORMAL END OF JOB ENCRYPT ********".
036800 900-EXIT.
036900     EXIT.
037000
037100 1000-ABEND-RTN.
037200* STANDARD HOUSE ABEND PATTERN -- DUMP THE REASON AND THE
037300* EXPECTED/ACTUAL VALUES TO SYSOUT, CLOSE WHAT IS OPEN, THEN FORCE
037400* A ZERO-DIVIDE SO THE STEP CONDITION CODE COMES BACK NON-ZERO.
037500*    ABEND-REASON AND PARA-NAME ARE ALREADY SET BY WHICHEVER
037600*    CALLER GOT HERE VIA GO TO.
037700     WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
037800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
037900     DISPLAY "*** ABNORMAL END OF JOB-ENCRYPT ***" UPON CONSOLE.
038000     DIVIDE ZERO-VAL INTO ONE-VAL.
