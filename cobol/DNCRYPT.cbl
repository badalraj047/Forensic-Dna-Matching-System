000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNCRYPT.
000400 AUTHOR. R. KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 09/02/93.
000700 DATE-COMPILED. 09/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM RETURNS A 64-CHARACTER ONE-WAY DIGEST
001400*          FOR ONE LOCUS/ALLELE COMBINATION.  EQUAL (KEY, LOCUS,
001500*          ALLELE) TRIPLES ALWAYS PRODUCE THE SAME DIGEST, SO
001600*          EQUALITY COMPARISON SURVIVES ENCRYPTION, BUT THE
001700*          DIGEST CANNOT BE RUN BACKWARDS TO RECOVER THE ALLELE.
001800*
001900*          THE "KEY" PORTION OF THE INPUT STRING IS A FIXED SITE
002000*          LITERAL, NOT A PER-PROFILE OR PER-RUN VALUE -- THIS IS
002100*          NOT A CRYPTOGRAPHIC PRODUCT, IT IS A ONE-WAY LOOKUP
002200*          SCHEME GOOD ENOUGH TO LET THE ENCRYPTED MATCHER AND
002300*          THE ENCRYPTED PROFILE STORE COMPARE ALLELES WITHOUT
002400*          EVER HOLDING THE PLAIN ALLELE VALUE ON DISK.  DO NOT
002500*          MISTAKE THIS FOR A SECURITY-GRADE HASH.
002600*
002700*          REPLACES THE OLD DB2 REIMBURSEMENT-PERCENT LOOKUP --
002800*          THIS SHOP HAS NO OTHER USE FOR A STAND-ALONE ONE-SHOT
002900*          CALCULATION SUBPROGRAM, SO THE ORIGINAL PROGRAM-ID
003000*          AND PARM-PASSING CONVENTION WERE REUSED RATHER THAN
003100*          WRITTEN FROM SCRATCH.
003200*
003300*          CALLED ONCE PER ALLELE BY ENCRYPT (BUILDING THE
003400*          ENCRYPTED PROFILE STORE) AND IS NOT CALLED BY ANY
003500*          OTHER PROGRAM IN THE SUITE -- ENCMATCH AND DNASCORE
003600*          COMPARE DIGESTS THAT WERE ALREADY COMPUTED BY ENCRYPT
003700*          AND STORED ON THE ENCRYPTED PROFILE FILE, THEY NEVER
003800*          CALL BACK IN HERE.
003900*
004000******************************************************************
004100* CHANGE LOG
004200* 09/02/93  RPK  ORIGINAL PROGRAM (TICKET DNA-071) -- REPLACES
004300*                THE RETIRED PCTPROC REIMBURSEMENT LOOKUP.  THE
004400*                ORIGINAL VERSION USED EXEC SQL TO JOIN AGAINST
004500*                A ONE-ROW DB2 KEY TABLE FOR THE SITE LITERAL,
004600*                THEN RAN A SINGLE-ROUND ROLLING MULTIPLY/MOD
004700*                HASH AND EMITTED IT AS 16 HEX DIGITS.
004800* 01/11/99  MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGES NEEDED.
004900* 06/30/13  RPK  DROPPED THE EXEC SQL LOOKUP ENTIRELY -- THE KEY
005000*                LITERAL IS NOW BUILT IN-LINE IN 100-BUILD-INPUT-
005100*                STRING, NO DB2 SUBSYSTEM CALL (TICKET DNA-260).
005200*                THIS WAS DONE WHEN THE LAB'S DB2 SUBSYSTEM WAS
005300*                DECOMMISSIONED -- THE KEY TABLE NEVER HELD MORE
005400*                THAN ONE ROW IN TWENTY YEARS, SO HARD-CODING THE
005500*                LITERAL COST NOTHING IN FLEXIBILITY.
005600* 02/04/15  TGD  FOUR-ROUND MIX TO SPREAD THE 64-CHAR DIGEST --
005700*                THE SINGLE-ROUND VERSION REPEATED THE SAME 16
005800*                HEX CHARACTERS FOUR TIMES TO FILL OUT-DIGEST,
005900*                WHICH MEANT THE LAST 48 BYTES OF EVERY DIGEST
006000*                CARRIED NO ADDITIONAL INFORMATION AT ALL
006100*                (TICKET DNA-281).  FOUR DIFFERENT MULTIPLIERS
006200*                ARE NOW USED, ONE PER 16-BYTE BLOCK, SO A ONE-
006300*                CHARACTER DIFFERENCE IN THE INPUT STRING CHANGES
006400*                ALL FOUR BLOCKS, NOT JUST THE FIRST.
006500******************************************************************
006600
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200*    UPSI-0 IS DECLARED FOR CONSISTENCY WITH THE REST OF THE
007300*    MATCH SUITE.  THIS PROGRAM DOES NOT TEST IT -- THERE IS NO
007400*    TRACE OUTPUT HERE, THE CALLER TRACES THE DIGEST IT GETS
007500*    BACK IF IT CARES TO.
007600     C01                    IS TOP-OF-FORM
007700     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
007800     UPSI-0 ON  STATUS IS   U0-TRACE-ON
007900     UPSI-0 OFF STATUS IS   U0-TRACE-OFF.
008000 INPUT-OUTPUT SECTION.
008100* NO FILES -- THIS PROGRAM IS A CALLED SUBPROGRAM ONLY, IT NEVER
008200* OPENS A FILE OF ITS OWN.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600* NO FD ENTRIES -- SEE REMARK ABOVE.
008700
008800 WORKING-STORAGE SECTION.
008900* SIXTY-FOUR CHARACTER ALPHABET USED TO MAP EACH INPUT CHARACTER
009000* TO A ZERO-BASED CODE BEFORE IT IS FOLDED INTO THE ROLLING HASH.
009100* ANY CHARACTER NOT IN THIS SET (THERE SHOULD NEVER BE ONE) FALLS
009200* THROUGH TO CODE ZERO IN 210-MIX-ONE-CHAR RATHER THAN ABEND.
009300 01  WS-CHARSET-VALUES.
009400     05  FILLER  PIC X(64)
009500         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz01234
009600-       "56789:_".
009700
009800* TABLE VIEW OF THE ALPHABET ABOVE, SEARCHED LINEARLY IN
009900* 210-MIX-ONE-CHAR.  SIXTY-FOUR ENTRIES IS SMALL ENOUGH THAT A
010000* SEQUENTIAL SEARCH NEVER SHOWED UP AS A COST IN ANY RUN.
010100 01  WS-CHARSET                      REDEFINES WS-CHARSET-VALUES.
010200     05  CHARSET-CHAR OCCURS 64 TIMES INDEXED BY CHARSET-IDX
010300                                      PIC X(01).
010400
010500* SIXTEEN HEX DIGIT CHARACTERS, UPPERCASE, USED TO RENDER EACH
010600* ROUND'S ACCUMULATED HASH AS A 16-BYTE HEX BLOCK.
010700 01  WS-HEX-DIGITS                   PIC X(16)
010800                              VALUE "0123456789ABCDEF".
010900
011000* TABLE VIEW OF THE HEX ALPHABET ABOVE, INDEXED DIRECTLY BY
011100* REMAINDER-PLUS-ONE IN 230-EMIT-ONE-HEX-DIGIT.
011200 01  WS-HEX-TABLE                    REDEFINES WS-HEX-DIGITS.
011300     05  HEX-CHAR OCCURS 16 TIMES INDEXED BY HEX-IDX
011400                                      PIC X(01).
011500
011600* WORKING FIELDS FOR ONE DIGEST CALCULATION -- NONE OF THESE
011700* SURVIVE BETWEEN CALLS.
011800 01  WS-WORK-FIELDS.
011900*    ASSEMBLED "KEY:LOCUS:ALLELE" STRING BEFORE HASHING.
012000     05  WS-INPUT-STR                PIC X(40).
012100*    ACTUAL LENGTH OF WS-INPUT-STR IN USE, SET BY THE STRING
012200*    STATEMENT'S POINTER PHRASE IN 100-BUILD-INPUT-STRING.
012300     05  WS-INPUT-LEN                PIC 9(2) COMP.
012400*    NUMERIC-EDITED VIEW OF THE ALLELE NUMBER, USED TO STRIP A
012500*    LEADING ZERO-SUPPRESSED BLANK FOR SINGLE-DIGIT ALLELES.
012600     05  WS-ALLELE-EDIT              PIC ZZ.
012700*    CHARACTER POSITION WITHIN WS-INPUT-STR DURING ONE ROUND'S
012800*    MIX PASS.
012900     05  CHAR-POS                    PIC 9(2) COMP.
013000*    WHICH OF THE FOUR 16-BYTE HEX BLOCKS IS CURRENTLY BEING
013100*    COMPUTED, 1 THROUGH 4 -- SEE TICKET DNA-281 ABOVE.
013200     05  ROUND-NBR                   PIC 9(1) COMP.
013300*    THIS ROUND'S MULTIPLIER, SELECTED IN 200-RUN-ONE-ROUND.
013400     05  WS-MULTIPLIER               PIC 9(2) COMP.
013500*    ZERO-BASED ALPHABET CODE FOR THE CURRENT CHARACTER.
013600     05  CHAR-CODE                   PIC 9(2) COMP.
013700*    SET BY THE SEARCH IN 210-MIX-ONE-CHAR.
013800     05  FOUND-SW                    PIC X(01).
013900         88  CHAR-FOUND                  VALUE "Y".
014000*    ROLLING HASH ACCUMULATOR FOR THE CURRENT ROUND ONLY --
014100*    RESET TO ZERO AT THE TOP OF EACH ROUND.
014200     05  WS-HASH-ACCUM               PIC 9(9) COMP.
014300*    WIDER INTERMEDIATE FIELD SO (ACCUM * MULTIPLIER) + CODE
014400*    CANNOT OVERFLOW BEFORE THE MODULUS IS TAKEN.
014500     05  WS-HASH-TEMP                PIC 9(12) COMP.
014600*    QUOTIENT USED ONLY TO DERIVE THE MODULUS REMAINDER BELOW.
014700     05  WS-MOD-QUOT                 PIC 9(9) COMP.
014800*    MODULUS BASE -- AN EIGHT-NINES VALUE, NOT A PRIME, CHOSEN
014900*    ONLY TO KEEP THE ACCUMULATOR WITHIN NINE DIGITS.
015000     05  WS-MOD-BASE                 PIC 9(9) COMP VALUE 99999999.
015100*    OUTPUT HEX CHARACTER POSITION WITHIN THE CURRENT 16-BYTE
015200*    BLOCK, EMITTED MOST-SIGNIFICANT DIGIT LAST (SEE 220/230).
015300     05  HEX-POS                     PIC 9(2) COMP.
015400*    WORKING QUOTIENT DURING HEX CONVERSION.
015500     05  HEX-QUOT                    PIC 9(9) COMP.
015600*    WORKING REMAINDER DURING HEX CONVERSION, 0-15.
015700     05  HEX-REM                     PIC 9(2) COMP.
015800*    STARTING OFFSET INTO OUT-DIGEST FOR THE CURRENT ROUND'S
015900*    16-BYTE BLOCK -- BLOCK 1 STARTS AT 1, BLOCK 2 AT 17, ETC.
016000     05  OUT-POS                     PIC 9(2) COMP.
016100
016200* DIAGNOSTIC-ONLY VIEW OF THE ROLLING HASH -- NOT USED IN ANY
016300* COMPARISON OR ARITHMETIC, HERE PURELY SO A PROGRAMMER COULD
016400* DISPLAY IT UNDER A DEBUGGER DURING THE DNA-281 FOUR-ROUND
016500* REWRITE WITHOUT ADDING A SEPARATE WORKING-STORAGE FIELD.
016600 01  WS-HASH-ACCUM-DISPLAY           REDEFINES WS-HASH-ACCUM
016700                                      PIC 9(9).
016800
016900 LINKAGE SECTION.
017000* PARAMETER BLOCK PASSED DOWN FROM ENCRYPT, ONE CALL PER ALLELE.
017100 01  DNCRYPT-PARMS.
017200*    TWO-LETTER OR LONGER CODIS LOCUS NAME, e.g. "CSF1PO".
017300     05  IN-LOCUS-NAME               PIC X(10).
017400*    PLAIN ALLELE NUMBER TO BE DIGESTED -- NEVER RETURNED, NEVER
017500*    WRITTEN ANYWHERE BY THIS PROGRAM.
017600     05  IN-ALLELE-VALUE             PIC 9(2).
017700*    RESULTING 64-CHARACTER HEX DIGEST.
017800     05  OUT-DIGEST                  PIC X(64).
017900
018000* ALWAYS RETURNED ZERO -- KEPT FOR CONSISTENCY WITH THE REST OF
018100* THE SUITE'S CALLING CONVENTION.
018200 01  RETURN-CD                       PIC 9(4) COMP.
018300
018400 PROCEDURE DIVISION USING DNCRYPT-PARMS, RETURN-CD.
018500 000-MAINLINE.
018600* EXEC SQL LOOKUP DROPPED, DIGEST NOW IN-LINE -- DNA-260         063013RPK
018700     PERFORM 100-BUILD-INPUT-STRING THRU 100-EXIT.
018800     MOVE SPACES TO OUT-DIGEST.
018900* FOUR ROUNDS, ONE PER 16-BYTE OUTPUT BLOCK -- DNA-281.
019000     PERFORM 200-RUN-ONE-ROUND
019100             VARYING ROUND-NBR FROM 1 BY 1
019200             UNTIL ROUND-NBR > 4.
019300     MOVE ZERO TO RETURN-CD.
019400     GOBACK.
019500
019600 100-BUILD-INPUT-STRING.
019700* BUILDS "forensic_key_2025:LOCUS:ALLELE" INTO WS-INPUT-STR AND
019800* SETS WS-INPUT-LEN TO ITS ACTUAL LENGTH.  THE LEADING LITERAL
019900* IS THE FORMER DB2 KEY-TABLE VALUE, NOW HARD-CODED PER DNA-260.
020000     MOVE SPACES TO WS-INPUT-STR.
020100     MOVE 1 TO WS-INPUT-LEN.
020200     STRING "forensic_key_2025:" DELIMITED BY SIZE
020300             IN-LOCUS-NAME       DELIMITED BY SPACE
020400             ":"                 DELIMITED BY SIZE
020500        INTO WS-INPUT-STR
020600        WITH POINTER WS-INPUT-LEN.
020700*    APPEND THE ALLELE NUMBER WITHOUT A LEADING ZERO-SUPPRESSED
020800*    BLANK -- A ONE-DIGIT ALLELE MUST NOT LEAVE A STRAY SPACE IN
020900*    THE MIDDLE OF THE HASHED STRING.
021000     MOVE IN-ALLELE-VALUE TO WS-ALLELE-EDIT.
021100     IF WS-ALLELE-EDIT(1:1) = SPACE
021200         MOVE WS-ALLELE-EDIT(2:1)
021300                           TO WS-INPUT-STR(WS-INPUT-LEN:1)
021400         COMPUTE WS-INPUT-LEN = WS-INPUT-LEN + 1
021500     ELSE
021600         MOVE WS-ALLELE-EDIT
021700                           TO WS-INPUT-STR(WS-INPUT-LEN:2)
021800         COMPUTE WS-INPUT-LEN = WS-INPUT-LEN + 2.
021900     COMPUTE WS-INPUT-LEN = WS-INPUT-LEN - 1.
022000 100-EXIT.
022100     EXIT.
022200
022300 200-RUN-ONE-ROUND.
022400* FOUR-ROUND MIX ADDED TO SPREAD THE DIGEST -- DNA-281           020415TGD
022500* EACH ROUND USES ITS OWN MULTIPLIER SO THE FOUR 16-BYTE BLOCKS
022600* OF OUT-DIGEST ARE NOT IDENTICAL REPEATS OF EACH OTHER.
022700     EVALUATE ROUND-NBR
022800         WHEN 1  MOVE 31 TO WS-MULTIPLIER
022900         WHEN 2  MOVE 37 TO WS-MULTIPLIER
023000         WHEN 3  MOVE 41 TO WS-MULTIPLIER
023100         WHEN 4  MOVE 43 TO WS-MULTIPLIER
023200     END-EVALUATE.
023300     MOVE ZERO TO WS-HASH-ACCUM.
023400     PERFORM 210-MIX-ONE-CHAR
023500             VARYING CHAR-POS FROM 1 BY 1
023600             UNTIL CHAR-POS > WS-INPUT-LEN.
023700*    BLOCK 1 STARTS AT BYTE 1, BLOCK 2 AT BYTE 17, AND SO ON.
023800     COMPUTE OUT-POS = ((ROUND-NBR - 1) * 16) + 1.
023900     PERFORM 220-EMIT-HEX-BLOCK THRU 220-EXIT.
024000 200-EXIT.
024100     EXIT.
024200
024300 210-MIX-ONE-CHAR.
024400* LOOK UP THIS CHARACTER'S ZERO-BASED ALPHABET CODE.  A
024500* CHARACTER NOT FOUND IN THE ALPHABET (SHOULD NEVER HAPPEN)
024600* FOLDS IN AS CODE ZERO RATHER THAN ABENDING THE RUN.
024700     MOVE "N" TO FOUND-SW.
024800     SET CHARSET-IDX TO 1.
024900     SEARCH CHARSET-CHAR
025000         WHEN CHARSET-CHAR(CHARSET-IDX) =
025100                  WS-INPUT-STR(CHAR-POS:1)
025200             MOVE "Y" TO FOUND-SW.
025300     IF CHAR-FOUND
025400         MOVE CHARSET-IDX TO CHAR-CODE
025500     ELSE
025600         MOVE ZERO TO CHAR-CODE.
025700
025800*    CLASSIC ROLLING-HASH STEP -- MULTIPLY THE RUNNING TOTAL BY
025900*    THIS ROUND'S MULTIPLIER, FOLD IN THE NEW CHARACTER'S CODE,
026000*    THEN REDUCE MODULO WS-MOD-BASE SO THE ACCUMULATOR NEVER
026100*    GROWS PAST NINE DIGITS NO MATTER HOW LONG THE INPUT STRING.
026200     COMPUTE WS-HASH-TEMP =
026300             (WS-HASH-ACCUM * WS-MULTIPLIER) + CHAR-CODE.
026400     COMPUTE WS-MOD-QUOT = WS-HASH-TEMP / WS-MOD-BASE.
026500     COMPUTE WS-HASH-ACCUM =
026600             WS-HASH-TEMP - (WS-MOD-QUOT * WS-MOD-BASE).
026700 210-EXIT.
026800     EXIT.
026900
027000 220-EMIT-HEX-BLOCK.
027100* RENDER THE NINE-DIGIT ACCUMULATOR AS A 16-CHARACTER HEX
027200* STRING, LEAST-SIGNIFICANT DIGIT FIRST INTERNALLY BUT WRITTEN
027300* OUT MOST-SIGNIFICANT-FIRST BY THE POSITION ARITHMETIC BELOW.
027400     MOVE WS-HASH-ACCUM TO HEX-QUOT.
027500     PERFORM 230-EMIT-ONE-HEX-DIGIT
027600             VARYING HEX-POS FROM 16 BY -1
027700             UNTIL HEX-POS < 1.
027800 220-EXIT.
027900     EXIT.
028000
028100 230-EMIT-ONE-HEX-DIGIT.
028200* PEEL OFF ONE HEX DIGIT (REMAINDER MOD 16) AND STORE IT AT THE
028300* CORRECT POSITION WITHIN THIS ROUND'S 16-BYTE BLOCK OF
028400* OUT-DIGEST -- HEX-IDX IS BIASED BY ONE SINCE COBOL TABLE
028500* SUBSCRIPTS/INDEXES START AT 1, NOT ZERO.
028600     DIVIDE HEX-QUOT BY 16 GIVING HEX-QUOT REMAINDER HEX-REM.
028700     SET HEX-IDX TO HEX-REM.
028800     SET HEX-IDX UP BY 1.
028900     MOVE HEX-CHAR(HEX-IDX)
029000              TO OUT-DIGEST(OUT-POS + HEX-POS - 1:1).
029100 230-EXIT.
029200     EXIT.
