000100******************************************************************
000200* DNAMSTR                                                       *
000300* VSAM KSDS STUB FOR THE PROFILE DATABASE WHEN OPENED FOR       *
000400* KEYED RANDOM ACCESS (SINGLE-PROFILE MATCH RUNS).  THE PROFILE *
000500* DATABASE CARRIES THE SAME 225-BYTE PROFILE LAYOUT AS DNAPROF  *
000600* UNLIKE THE OLD PATMSTR, WHICH HELD FAR MORE THAN A PATIENT'S  *
000700* DAILY RECORD -- A FORENSIC PROFILE HAS NOTHING BEYOND WHAT    *
000800* ALREADY TRAVELS ON THE DAILY FILE, SO THE MASTER KEY STUB IS  *
000900* SIZED TO MATCH DNA-DAILY-REC EXACTLY (TICKET DNA-133).        *
001000******************************************************************
001100 01  DNAMSTR-REC.
001200     05  FILLER                  PIC X(01).
001300     05  DNAMSTR-KEY             PIC X(16).
001400     05  FILLER                  PIC X(208).
