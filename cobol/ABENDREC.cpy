000100******************************************************************
000200* ABENDREC                                                      *
000300* STANDARD SHOP DUMP RECORD -- COPIED INTO EVERY FORENSICS      *
000400* BATCH PROGRAM SO 1000-ABEND-RTN CAN LAY DOWN A CONSISTENT     *
000500* DIAGNOSTIC LINE REGARDLESS OF WHICH PROGRAM BLEW UP.          *
000600* PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH -- SEE     *
000700* HOUSE STANDARD WI-0017.                                      *
000800******************************************************************
000900 01  ABEND-DUMP-REC.
001000     05  ABEND-PGM-ID            PIC X(08).
001100     05  PARA-NAME               PIC X(30).
001200     05  ABEND-REASON            PIC X(40).
001300     05  EXPECTED-VAL            PIC X(20).
001400     05  ACTUAL-VAL              PIC X(20).
001500     05  ABEND-RUN-DATE          PIC 9(06).
001600     05  FILLER                  PIC X(10).
001700
001800* ZERO-VAL/ONE-VAL FORCE THE S0C7 THAT BRINGS THE JOB DOWN HARD
001900* AT 1000-ABEND-RTN -- DO NOT "FIX" THIS DIVIDE, IT IS THE POINT.
002000 01  ZERO-VAL                    PIC 9(01) VALUE ZERO.
002100 01  ONE-VAL                     PIC 9(01) VALUE 1.
