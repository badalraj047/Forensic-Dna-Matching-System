000100******************************************************************
000200* ENCPROF                                                       *
000300* ENCRYPTED PROFILE DAILY TRANSACTION RECORD.  ONE-WAY DIGEST  *
000400* VALUES REPLACE THE PLAINTEXT ALLELE PAIRS SO THE ENCRYPTED   *
000500* MATCHER CAN SCORE WITHOUT EVER SEEING A RAW ALLELE.  SAME    *
000600* DETAIL/TRAILER SHAPE AS DNAPROF -- SEE WI-0022 PARA 4.       *
000700*                                                                *
000800* REV 02/09/12  RPK ORIGINAL ENCRYPTED LAYOUT, 20 LOCI X 2     *
000900*                   ALLELE DIGESTS (TICKET DNA-204)             *
001000******************************************************************
001100 01  ENC-DAILY-REC.
001200     05  ENC-RECORD-TYPE         PIC X(01).
001300         88  ENC-DETAIL-REC           VALUE "D".
001400         88  ENC-TRAILER-REC          VALUE "T".
001500     05  ENC-DETAIL-DATA.
001600         10  EP-ID                   PIC X(16).
001700         10  EP-ENCRYPTED-FLAG       PIC X(01).
001800             88  EP-IS-ENCRYPTED          VALUE "Y".
001900         10  EP-LOCUS OCCURS 20 TIMES INDEXED BY ENC-LOCUS-IDX.
002000             15  EP-DIGEST-LOW       PIC X(64).
002100             15  EP-DIGEST-HIGH      PIC X(64).
002200     05  FILLER                      PIC X(09).
002300
002400 01  ENC-TRAILER-DATA                REDEFINES ENC-DAILY-REC.
002500     05  ENC-TRAILER-TYPE            PIC X(01).
002600     05  ENC-TR-RECORD-COUNT         PIC 9(07).
002700     05  ENC-TR-RUN-DATE             PIC 9(06).
002800     05  FILLER                      PIC X(2573).
