000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ENCMATCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/05/93.
000700 DATE-COMPILED. 11/05/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          LOADS THE WHOLE ENCRYPTED PROFILE DATABASE INTO A
001400*          TABLE, THEN SWEEPS EVERY ENCRYPTED PROFILE AGAINST
001500*          EVERY OTHER ONE IN THE SAME TABLE -- THE ENCRYPTED
001600*          MATCHER NEVER SEES A SEPARATE QUERY FILE, SINCE THE
001700*          WHOLE POINT OF THE ONE-WAY DIGESTS IS THAT NOBODY
001800*          NEEDS THE RAW ALLELE VALUES BACK TO COMPARE TWO
001900*          PROFILES.  SCORE-TYPE-SW IS ALWAYS SET TO "E" ON THE
002000*          CALL TO DNASCORE.  CLASSIFICATION IS A PLAIN TWO-BAND
002100*          SPLIT (ENCRYPTED MATCH / ENCRYPTED PARTIAL) DONE RIGHT
002200*          HERE -- DNACLSS DRIVES OFF THE CONFBAND LADDER BUILT
002300*          FOR THE PLAINTEXT MATCHERS AND DOESN'T FIT THIS RULE.
002400*
002500*          WHY THIS PROGRAM EXISTS AT ALL, RATHER THAN JUST
002600*          RUNNING DBMATCH AGAINST AN ENCRYPTED COPY OF THE SAME
002700*          DATA: DBMATCH EXPECTS PLAIN ALLELE PAIRS AND A QUERY
002800*          PROFILE READ FROM A SEPARATE TRANSACTION FILE, NEITHER
002900*          OF WHICH EXISTS ONCE A PROFILE HAS BEEN PASSED THROUGH
003000*          ENCRYPT.  RATHER THAN TEACH DBMATCH TWO COMPLETELY
003100*          DIFFERENT RECORD SHAPES, THE LAB ASKED FOR A SEPARATE,
003200*          SMALLER PROGRAM THAT ONLY KNOWS HOW TO SWEEP DIGESTS.
003300*
003400*          THIS IS AN ALL-AGAINST-ALL SWEEP, NOT A SINGLE QUERY
003500*          AGAINST THE REST OF THE TABLE -- EVERY PROFILE IN THE
003600*          ENCRYPTED DATABASE GETS ITS OWN PAGE-GROUP IN THE
003700*          OUTPUT REPORT, RANKED AGAINST EVERY OTHER PROFILE.
003800*          FOR A LARGE DATABASE THIS IS AN N-SQUARED RUN AND IS
003900*          EXPECTED TO BE A LONG-RUNNING OVERNIGHT BATCH JOB, NOT
004000*          AN ON-DEMAND LOOKUP -- SEE SNGLMTCH FOR THAT.
004100*
004200*          THIS PROGRAM NEVER WRITES TO THE MATCH HISTORY FILE
004300*          OR THE NOTIFICATION LOG THAT DBMATCH MAINTAINS --
004400*          THOSE ARE BOTH CRIME-SCENE-SWEEP CONCERNS AND THE LAB
004500*          HAS NEVER ASKED FOR AN ENCRYPTED EQUIVALENT OF EITHER
004600*          ONE.  IF THAT EVER CHANGES, MODEL IT ON DBMATCH'S OWN
004700*          800-LOG-NOTIFICATION PARAGRAPH RATHER THAN INVENT A
004800*          NEW CONVENTION HERE.
004900*
005000*          NOTE FOR MAINTAINERS -- THE WORD "CONFIDENCE" IN THIS
005100*          PROGRAM'S OUTPUT MEANS THE SAME THING IT MEANS IN
005200*          DNACLSS AND DBMATCH: THE LAB'S OWN FOUR-WORD QUALITATIVE
005300*          SCALE (VERY HIGH / HIGH / MODERATE / LOW), NOT A
005400*          STATISTICAL CONFIDENCE INTERVAL.  THIS PROGRAM ONLY ON
005500*          EVER EMITS TWO OF THE FOUR WORDS -- "VERY HIGH" AND
005600*          "MEDIUM" -- BECAUSE THE ENCRYPTED SWEEP ONLY RECOGNIZES
005700*          TWO OUTCOMES.  DO NOT "FIX" THIS BY PULLING IN THE
005800*          CONFBAND TABLE -- THAT TABLE WAS BUILT FOR DNACLSS'S
005900*          FOUR-BAND PLAINTEXT LADDER AND ITS THRESHOLDS DO NOT
006000*          MATCH WHAT THIS PROGRAM'S TWO BANDS ARE MEANT TO SAY.
006100*
006200*          A SECOND NOTE, SINCE IT HAS COME UP MORE THAN ONCE IN
006300*          REVIEW: THIS PROGRAM DELIBERATELY HAS NO CONCEPT OF A
006400*          SEPARATE "QUERY FILE" THE WAY DBMATCH AND SNGLMTCH DO.
006500*          EVERY PROFILE IN THE ENCRYPTED DATABASE TAKES A TURN
006600*          BEING THE QUERY, ONE AFTER ANOTHER, UNTIL ALL OF THEM
006700*          HAVE BEEN SWEPT AGAINST THE REST OF THE TABLE.  THAT IS
006800*          WHY THE REPORT HAS ONE PAGE-GROUP PER PROFILE IN THE
006900*          DATABASE RATHER THAN JUST ONE PAGE-GROUP FOR A SINGLE
007000*          QUERY PROFILE.
007100*
007200******************************************************************
007300* CHANGE LOG
007400* 11/05/93  JRS  ORIGINAL PROGRAM (TICKET DNA-075) -- CONVERTED
007500*                FROM THE RETIRED TREATMENT SEARCH RUN.  THAT
007600*                OLD PROGRAM SWEPT A PATIENT TABLE LOOKING FOR
007700*                DUPLICATE TREATMENT CODES; THE OUTER/INNER
007800*                NESTED-TABLE SWEEP STRUCTURE AND THE TOP-10
007900*                RANKED-RESULT TABLE WERE BOTH CARRIED OVER
008000*                VIRTUALLY UNCHANGED, ONLY THE SCORING CALL AND
008100*                THE RECORD LAYOUTS CHANGED.
008200* 01/14/99  MM   Y2K REVIEW -- WS-DATE WINDOW CONFIRMED OK, NO
008300*                CODE CHANGES REQUIRED.  WS-DATE IS DISPLAYED ON
008400*                THE JOB-START MESSAGE ONLY, IT IS NEVER COMPARED
008500*                OR STORED, SO A TWO-DIGIT YEAR HERE CARRIES NO
008600*                RISK OF MISCOMPARISON.
008700* 11/03/09  RPK  SCORE-TYPE-SW NOW SET TO "E" FOR EVERY CALL --
008800*                DROPPED THE OLD PLAINTEXT FALLBACK PATH THAT
008900*                NEVER FIRED (TICKET DNA-158).  THE ORIGINAL
009000*                PROGRAM CARRIED A SWITCH TO SCORE PLAINTEXT IF
009100*                THE ENCRYPTED DATABASE WAS EMPTY -- IN SIXTEEN
009200*                YEARS OF PRODUCTION RUNS THAT PATH NEVER ONCE
009300*                EXECUTED, SO IT WAS REMOVED RATHER THAN CARRIED
009400*                FORWARD AS DEAD CODE.
009500* 04/22/13  TGD  ADDED FINAL CONTROL TOTAL LINE AND THE TOTAL-
009600*                MATCHES-FOUND ACCUMULATOR (TICKET DNA-251) --
009700*                LAB OPERATIONS WANTED A SINGLE SUMMARY LINE AT
009800*                THE BOTTOM OF THE REPORT SHOWING HOW MANY TOTAL
009900*                DEFINITE MATCHES AND HOW MANY TOTAL OVER-
010000*                THRESHOLD MATCHES WERE FOUND ACROSS THE ENTIRE
010100*                RUN, RATHER THAN HAVING TO ADD UP EVERY PAGE-
010200*                GROUP'S OWN SUMMARY LINE BY HAND.
010300******************************************************************
010400
010500 ENVIRONMENT DIVISION.
010600 CONFIGURATION SECTION.
010700* SAME TARGET AS EVERY OTHER PROGRAM IN THE MATCH SUITE -- NO
010800* COMPUTER-SPECIFIC TUNING CLAUSES REQUIRED FOR THIS PROGRAM.
010900 SOURCE-COMPUTER. IBM-390.
011000 OBJECT-COMPUTER. IBM-390.
011100 SPECIAL-NAMES.
011200*    UPSI-0 IS DECLARED FOR CONSISTENCY WITH THE REST OF THE
011300*    MATCH SUITE.  THIS PROGRAM CURRENTLY DOES NOT TEST IT --
011400*    ALL ITS DETAIL LINES GO TO THE PERMANENT MATCH-OUT REPORT,
011500*    THERE IS NO SEPARATE OPTIONAL TRACE OUTPUT HERE.
011600     C01                    IS TOP-OF-FORM
011700     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
011800     UPSI-0 ON  STATUS IS   U0-TRACE-ON
011900     UPSI-0 OFF STATUS IS   U0-TRACE-OFF.
012000 INPUT-OUTPUT SECTION.
012100 FILE-CONTROL.
012200* THREE FILES TOTAL -- THE ENCRYPTED DATABASE IN, THE RANKED
012300* REPORT OUT, AND THE ABEND-DUMP FILE USED ONLY ON A FAILED RUN.
012400* NO TRANSACTION/QUERY FILE -- SEE THE REMARKS ABOVE.
012500*    SYSOUT CARRIES ABEND DUMPS ONLY -- SEE 1000-ABEND-RTN.
012600     SELECT SYSOUT
012700     ASSIGN TO UT-S-SYSOUT
012800       ORGANIZATION IS SEQUENTIAL.
012900
013000*    THE ENCRYPTED PROFILE DATABASE BUILT BY ENCRYPT -- READ ONCE,
013100*    TOP TO BOTTOM, AT THE START OF THE RUN AND NEVER REOPENED.
013200     SELECT ENCRYPTED-DB
013300     ASSIGN TO UT-S-ENCDB
013400       ACCESS MODE IS SEQUENTIAL
013500       FILE STATUS IS EFCODE.
013600
013700*    THE RANKED MATCH REPORT, ONE PAGE-GROUP PER PROFILE SWEPT.
013800     SELECT MATCH-OUT
013900     ASSIGN TO UT-S-MATCHOUT
014000       ACCESS MODE IS SEQUENTIAL
014100       FILE STATUS IS OFCODE.
014200
014300 DATA DIVISION.
014400 FILE SECTION.
014500* ABEND-DUMP RECORDS ONLY -- SEE COPY ABENDREC BELOW AND THE
014600* 1000-ABEND-RTN PARAGRAPH.
014700 FD  SYSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 140 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYSOUT-REC.
015300 01  SYSOUT-REC  PIC X(140).
015400
015500****** THE ENCRYPTED PROFILE DATABASE WRITTEN BY ENCRYPT -- ONE
015600****** RECORD PER PROFILE, DIGESTS IN PLACE OF RAW ALLELES,
015700****** DETAIL AND TRAILER RECS, LOADED WHOLE INTO WS-ENC-TABLE
015800****** BEFORE THE FIRST PAIR IS SCORED.  RECORD LENGTH 2587 IS
015900****** TWENTY LOCI TIMES TWO 64-BYTE DIGESTS PLUS THE ID AND
016000****** INDICATOR FIELDS CARRIED IN COPY ENCPROF.
016100 FD  ENCRYPTED-DB
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 2587 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS ENC-REC-FD.
016700 01  ENC-REC-FD                  PIC X(2587).
016800
016900****** RANKED MATCH REPORT, ONE PAGE-GROUP PER PROFILE TREATED
017000****** AS THE QUERY FOR ITS SWEEP OF THE REST OF THE TABLE.
017100****** HEADER, UP TO TEN DETAIL LINES AND A SUMMARY LINE PER
017200****** PAGE-GROUP, PLUS ONE FINAL-SUMMARY LINE AT END OF JOB.
017300 FD  MATCH-OUT
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 132 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS MATCH-OUT-REC.
017900 01  MATCH-OUT-REC               PIC X(132).
018000
018100** QSAM FILES
018200 WORKING-STORAGE SECTION.
018300
018400* FILE STATUS BYTES -- "10" IS THE STANDARD AT-END CODE ON BOTH
018500* SEQUENTIAL FILES AT THIS SHOP.
018600 01  FILE-STATUS-CODES.
018700*    STATUS OF THE ENCRYPTED-DB READ -- TESTED BY THE LOAD LOOP
018800*    IN 000-HOUSEKEEPING AND AGAIN AT THE BOTTOM OF 050-LOAD-ENC-
018900*    TABLE ON EVERY READ.
019000     05  EFCODE                  PIC X(2).
019100         88 CODE-READ-ENC  VALUE SPACES.
019200         88 NO-MORE-ENC    VALUE "10".
019300*    STATUS OF EVERY WRITE TO MATCH-OUT -- NOT CURRENTLY TESTED
019400*    ANYWHERE, CARRIED FOR SYMMETRY WITH EFCODE AND SINCE EVERY
019500*    OTHER PROGRAM IN THE SUITE DECLARES AN OFCODE AS WELL.
019600     05  OFCODE                  PIC X(2).
019700         88 CODE-WRITE    VALUE SPACES.
019800
019900** QSAM RECORD FOR ENCRYPTED-DB
020000 COPY ENCPROF.
020100
020200* WHOLE ENCRYPTED DATABASE, LOADED ONCE PER RUN.  ROWS ARE MUCH
020300* BIGGER THAN THE PLAINTEXT PROFILE TABLE (TWO 64-BYTE DIGESTS
020400* PER LOCUS INSTEAD OF TWO 2-DIGIT ALLELES), SO THE SHOP'S
020500* WORKING SIZE HERE IS 150 ROWS, NOT 500.  A DATABASE LARGER THAN
020600* 150 PROFILES SIMPLY STOPS LOADING AT ROW 150 -- SEE THE PERFORM
020700* VARYING LIMIT IN 000-HOUSEKEEPING -- THIS IS A KNOWN SIZING
020800* LIMIT, NOT A BUG, AND HAS NOT BEEN AN ISSUE SINCE THE ENCRYPTED
020900* SWEEP IS RUN AGAINST A SUBSET OF THE FULL CASE DATABASE.
021000 01  WS-ENC-TABLE.
021100     05  WS-ENC-ROW OCCURS 150 TIMES
021200                     INDEXED BY ENC-IDX, QUERY-IDX, TARGET-IDX.
021300         10  WSE-ID                  PIC X(16).
021400         10  WSE-MARKERS.
021500             15  WSE-LOCUS OCCURS 20 TIMES.
021600                 20  WSE-DIGEST-LOW  PIC X(64).
021700                 20  WSE-DIGEST-HIGH PIC X(64).
021800         10  FILLER                  PIC X(04).
021900     05  WS-ENC-COUNT                PIC 9(03) COMP.
022000
022100* TOP-10 RANKED RESULTS FOR THE PROFILE CURRENTLY ACTING AS
022200* QUERY -- REBUILT FROM SCRATCH ON EVERY OUTER PASS.  NO NAME,
022300* REGION OR CASE-TYPE COLUMNS -- THE ENCRYPTED RECORD NEVER
022400* CARRIES THAT METADATA, ONLY THE ID AND THE DIGESTS.
022500 01  WS-RESULT-TABLE.
022600     05  WS-RESULT-ROW OCCURS 10 TIMES INDEXED BY RESULT-IDX.
022700         10  WSR-TARGET-ID           PIC X(16).
022800         10  WSR-SCORE               PIC 9V9(04).
022900         10  WSR-STATUS-TEXT         PIC X(20).
023000         10  WSR-CONFIDENCE-TEXT     PIC X(09).
023100         10  FILLER                  PIC X(05).
023200     05  WS-RESULT-COUNT             PIC 9(02) COMP.
023300
023400* WORKING CLASSIFICATION TEXT FOR THE PAIR JUST SCORED -- SET BY
023500* 230-CLASSIFY-ENCRYPTED, READ BY 250-RANK-RESULT.  KEPT AS ITS
023600* OWN GROUP RATHER THAN IN COUNTERS-AND-ACCUMULATORS BECAUSE IT
023700* IS OVERWRITTEN ON EVERY SINGLE PAIR, NOT JUST ONCE PER QUERY.
023800 01  WS-CLASS-WORK.
023900     05  WS-STATUS-TEXT-WK           PIC X(20).
024000     05  WS-CONFIDENCE-TEXT-WK       PIC X(09).
024100     05  FILLER                      PIC X(03).
024200
024300* HEADER, DETAIL, SUMMARY AND FINAL-SUMMARY PRINT LINES --
024400* ASSEMBLED IN WORKING STORAGE THEN WRITTEN FROM.  LABEL/
024500* SPACING FILLERS CARRY THEIR OWN VALUE CLAUSE AND ARE NEVER
024600* CLEARED; ONLY THE VARIABLE FIELDS ARE MOVED BEFORE EACH WRITE.
024700 01  WS-HDR-LINE.
024800*    LITERAL LABEL, NEVER MOVED INTO.
024900     05  FILLER                  PIC X(11) VALUE "PROFILE ID:".
025000*    THE PROFILE CURRENTLY ACTING AS QUERY FOR THIS PAGE-GROUP.
025100     05  HDR-QUERY-ID            PIC X(16).
025200     05  FILLER                  PIC X(04) VALUE SPACES.
025300     05  FILLER                  PIC X(18)
025400                                  VALUE "PROFILES SEARCHED:".
025500*    SIZE OF THE WHOLE ENCRYPTED TABLE -- SAME VALUE ON EVERY
025600*    PAGE-GROUP SINCE THE SWEEP ALWAYS CHECKS THE FULL TABLE.
025700     05  HDR-PROFILES-SRCHD      PIC ZZZZ9.
025800     05  FILLER                  PIC X(04) VALUE SPACES.
025900     05  FILLER                  PIC X(10) VALUE "THRESHOLD:".
026000*    WS-RUN-THRESHOLD ECHOED BACK SO A REPORT READER NEVER HAS
026100*    TO GO LOOK UP WHAT CUTOFF PRODUCED THIS LIST.
026200     05  HDR-THRESHOLD           PIC 9.9(04).
026300     05  FILLER                  PIC X(58) VALUE SPACES.
026400
026500* ONE LINE PER RANKED CANDIDATE, RANK 1 (HIGHEST SCORE) FIRST.
026600 01  WS-DETAIL-LINE.
026700*    1 THROUGH WS-RESULT-COUNT, HIGHEST SCORE IS ALWAYS RANK 1.
026800     05  DTL-RANK                PIC Z9.
026900     05  FILLER                  PIC X(02) VALUE SPACES.
027000*    THE CANDIDATE PROFILE'S OWN SUBJECT ID.
027100     05  DTL-TARGET-ID           PIC X(16).
027200     05  FILLER                  PIC X(03) VALUE SPACES.
027300*    RAW TANABE SCORE, 0.0000 THROUGH 1.0000.
027400     05  DTL-SCORE               PIC 9.9(04).
027500     05  FILLER                  PIC X(03) VALUE SPACES.
027600*    SAME SCORE AS A PERCENT -- SEE 710-WRITE-DETAIL-LINE.
027700     05  DTL-PCT                 PIC ZZ9.99.
027800     05  DTL-PCT-SIGN            PIC X(01) VALUE "%".
027900     05  FILLER                  PIC X(03) VALUE SPACES.
028000*    "ENCRYPTED MATCH" OR "ENCRYPTED PARTIAL" -- SEE
028100*    230-CLASSIFY-ENCRYPTED.
028200     05  DTL-STATUS              PIC X(20).
028300     05  FILLER                  PIC X(03) VALUE SPACES.
028400*    "VERY HIGH" OR "MEDIUM" -- THE SAME TWO-BAND SPLIT, IN THE
028500*    LAB'S OWN FOUR-WORD CONFIDENCE VOCABULARY.
028600     05  DTL-CONFIDENCE          PIC X(09).
028700     05  FILLER                  PIC X(58) VALUE SPACES.
028800
028900* PER-QUERY SUMMARY LINE -- DEFINITE-COUNT, MATCHES-FOUND-COUNT
029000* AND TOP-SCORE ARE ALL RESET AT THE TOP OF EACH OUTER PASS.
029100 01  WS-SUMMARY-LINE.
029200     05  FILLER                  PIC X(12) VALUE "DEFINITE:   ".
029300     05  SUM-DEFINITE            PIC ZZZZ9.
029400     05  FILLER                  PIC X(04) VALUE SPACES.
029500     05  FILLER                  PIC X(14)
029600                                  VALUE "MATCHES-FOUND:".
029700     05  SUM-MATCHES-FOUND       PIC ZZZZ9.
029800     05  FILLER                  PIC X(04) VALUE SPACES.
029900     05  FILLER                  PIC X(11) VALUE "TOP SCORE: ".
030000     05  SUM-TOP-SCORE           PIC 9.9(04).
030100     05  FILLER                  PIC X(71) VALUE SPACES.
030200
030300* ONE-TIME LINE WRITTEN AT END OF JOB, ADDED FOR TICKET DNA-251.
030400 01  WS-FINAL-SUMMARY-LINE.
030500     05  FILLER                  PIC X(18) VALUE "TOTAL PROFILES DB:".
030600     05  FS-TOTAL-PROFILES       PIC ZZZZZZ9.
030700     05  FILLER                  PIC X(04) VALUE SPACES.
030800     05  FILLER                  PIC X(16) VALUE "TOTAL DEFINITE: ".
030900     05  FS-TOTAL-DEFINITE       PIC ZZZZ9.
031000     05  FILLER                  PIC X(04) VALUE SPACES.
031100     05  FILLER                  PIC X(20)
031200                                  VALUE "TOTAL MATCHES FOUND:".
031300     05  FS-TOTAL-MATCHES        PIC ZZZZZ9.
031400     05  FILLER                  PIC X(52) VALUE SPACES.
031500
031600* RUN THRESHOLD -- FIXED AT .8000 FOR THIS PROGRAM RATHER THAN
031700* READ FROM A PARAMETER CARD, SINCE THE ENCRYPTED SWEEP HAS NO
031800* OPERATOR-FACING PARAMETER STEP IN THE CURRENT JCL.
031900 01  WS-RUN-THRESHOLD            PIC 9V9(04) VALUE .8000.
032000* ALTERNATE EDITED VIEW OF THE RUN THRESHOLD FOR THE HEADER
032100* LINE'S 9.9(04) EDIT -- NOT USED IN ANY COMPARISON.
032200 01  WS-THRESHOLD-DISPLAY        REDEFINES WS-RUN-THRESHOLD
032300                                  PIC 9V9(04).
032400
032500* LEFTOVER FROM THE ORIGINAL TREATMENT-SEARCH CONVERSION -- THE
032600* 88-LEVEL HERE IS NEVER ACTUALLY TESTED ANYWHERE IN THIS
032700* PROGRAM'S PROCEDURE DIVISION, SINCE NO-MORE-ENC (ON EFCODE
032800* ABOVE) ALREADY DRIVES THE LOAD LOOP'S END CONDITION.  LEFT IN
032900* PLACE RATHER THAN REMOVED SINCE A FUTURE CHANGE THAT ADDS A
033000* SECOND READ PASS OVER THE ENCRYPTED FILE WOULD WANT IT BACK.
033100 01  MORE-ENC-SW                 PIC X(1) VALUE SPACE.
033200     88 NO-MORE-ENC-RECS      VALUE "N".
033300
033400* RUN-WIDE COUNTERS.  THE TOTAL- PREFIX FIELDS ACCUMULATE ACROSS
033500* EVERY OUTER PASS AND ARE WHAT FEEDS THE FINAL-SUMMARY LINE;
033600* THE NON-TOTAL FIELDS ARE RESET AT THE TOP OF EACH OUTER PASS.
033700 01  COUNTERS-AND-ACCUMULATORS.
033800*    RETURN-CODE HANDED BACK BY DNASCORE ON THE LAST CALL.
033900     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
034000*    PAIRS SCORED AT .9500 OR ABOVE FOR THE CURRENT QUERY.
034100     05 DEFINITE-COUNT           PIC 9(05) COMP.
034200*    PAIRS AT OR ABOVE WS-RUN-THRESHOLD FOR THE CURRENT QUERY --
034300*    THIS IS WHAT ACTUALLY MAKES THE RANKED LIST.
034400     05 MATCHES-FOUND-COUNT      PIC 9(05) COMP.
034500*    HIGHEST SCORE SEEN FOR THE CURRENT QUERY, ACROSS ALL
034600*    TARGETS REGARDLESS OF WHETHER THEY MADE THE TOP-10.
034700     05 TOP-SCORE                PIC 9V9(04).
034800*    HOW MANY PROFILES HAVE SERVED AS QUERY SO FAR THIS RUN --
034900*    SHOULD EQUAL WS-ENC-COUNT AT END OF JOB.
035000     05 TOTAL-QUERIES            PIC 9(05) COMP.
035100*    RUN-WIDE SUM OF PROFILES SEARCHED ACROSS ALL QUERIES.
035200     05 TOTAL-PROFILES-SEARCHED  PIC 9(07) COMP.
035300*    RUN-WIDE SUM OF DEFINITE-COUNT -- FEEDS FS-TOTAL-DEFINITE.
035400     05 TOTAL-DEFINITE           PIC 9(05) COMP.
035500*    RUN-WIDE SUM OF MATCHES-FOUND-COUNT -- TICKET DNA-251.
035600     05 TOTAL-MATCHES-FOUND      PIC 9(05) COMP.
035700*    INTERMEDIATE PERCENT FIELD FOR 710-WRITE-DETAIL-LINE.
035800     05 WS-SCORE-PCT             PIC 9(03)V99.
035900
036000* DIAGNOSTIC-ONLY ALTERNATE VIEW OF THE SUBPROGRAM RETURN CODE --
036100* SAME TRICK DNASCORE USES ON ITS OWN WORKING NUMERATOR.  NOT
036200* REFERENCED IN ANY COMPARISON OR ARITHMETIC.
036300 01  WS-RETCODE-DISPLAY          REDEFINES CALC-CALL-RET-CODE
036400                                  PIC S9(4).
036500
036600* JOB-START DATE, DISPLAYED ON THE BANNER MESSAGE ONLY.
036700 01  WS-DATE                     PIC 9(6).
036800
036900* STANDARD HOUSE ABEND-DUMP LAYOUT -- PARA-NAME, ABEND-REASON,
037000* EXPECTED-VAL AND ACTUAL-VAL ARE ALL CARRIED IN THIS COPYBOOK.
037100* SEE 900-CLEANUP AND 1000-ABEND-RTN BELOW FOR WHERE THEY ARE SET.
037200 COPY ABENDREC.
037300
037400* PARAMETER BLOCK PASSED DOWN TO DNASCORE -- HELD HERE IN
037500* WORKING STORAGE SINCE THIS PROGRAM IS THE CALLER, NOT THE
037600* CALLEE; LAYOUT MUST MATCH DNASCORE'S OWN LINKAGE SECTION BYTE
037700* FOR BYTE.  PLAIN-PROFILE-1/2 ARE NEVER LOADED HERE -- THIS
037800* PROGRAM ALWAYS SETS SCORE-TYPE-SW TO "E" -- BUT THE BLOCK MUST
037900* STILL CARRY THEM TO LINE UP WITH DNASCORE'S PARAMETER LIST.
038000 01  DNASCORE-PARMS.
038100*    ALWAYS SET TO "E" IN 210-SCORE-ONE-PAIR BEFORE EVERY CALL.
038200     05  SCORE-TYPE-SW               PIC X(01).
038300         88  PLAINTEXT-SCORE              VALUE "P".
038400         88  ENCRYPTED-SCORE              VALUE "E".
038500*    RAW SHARED-DIGEST COUNT RETURNED BY DNASCORE -- NOT USED
038600*    DIRECTLY HERE, JUST PASSED THROUGH IN THE PARAMETER BLOCK.
038700     05  OUT-SHARED-TOTAL             PIC 9(05) COMP.
038800     05  OUT-ALLELE-TOTAL             PIC 9(05) COMP.
038900     05  OUT-LOCI-COMPARED            PIC 9(02) COMP.
039000*    THE FIELD THIS PROGRAM ACTUALLY TESTS -- EVERY THRESHOLD
039100*    AND BAND COMPARISON IN 210/230/210 WORKS OFF OUT-SCORE.
039200     05  OUT-SCORE                    PIC 9V9(04).
039300*    NEVER LOADED BY THIS PROGRAM -- CARRIED ONLY SO THE PARM
039400*    BLOCK MATCHES DNASCORE'S LINKAGE SECTION LAYOUT BYTE FOR
039500*    BYTE.  LEFT AT WHATEVER INITIAL VALUE THE COMPILER GIVES
039600*    NUMERIC WORKING-STORAGE, SINCE DNASCORE NEVER READS THIS
039700*    GROUP WHEN SCORE-TYPE-SW IS "E".
039800     05  PLAIN-PROFILE-1.
039900         10  PP1-LOCUS OCCURS 20 TIMES.
040000             15  PP1-ALLELE-LOW       PIC 9(02).
040100             15  PP1-ALLELE-HIGH      PIC 9(02).
040200     05  PLAIN-PROFILE-2.
040300         10  PP2-LOCUS OCCURS 20 TIMES.
040400             15  PP2-ALLELE-LOW       PIC 9(02).
040500             15  PP2-ALLELE-HIGH      PIC 9(02).
040600*    QUERY PROFILE'S TWENTY LOCI OF DIGEST PAIRS -- LOADED FROM
040700*    WSE-MARKERS(QUERY-IDX) IN 210-SCORE-ONE-PAIR, EVERY PAIR.
040800     05  ENC-PROFILE-1.
040900         10  EP1-LOCUS OCCURS 20 TIMES.
041000             15  EP1-DIGEST-LOW       PIC X(64).
041100             15  EP1-DIGEST-HIGH      PIC X(64).
041200*    CANDIDATE PROFILE'S TWENTY LOCI OF DIGEST PAIRS -- LOADED
041300*    FROM WSE-MARKERS(TARGET-IDX) ON EVERY INNER-LOOP PASS.
041400     05  ENC-PROFILE-2.
041500         10  EP2-LOCUS OCCURS 20 TIMES.
041600             15  EP2-DIGEST-LOW       PIC X(64).
041700             15  EP2-DIGEST-HIGH      PIC X(64).
041800
041900* THREE-STAGE MAINLINE -- LOAD ONCE, SWEEP EVERY PROFILE AS
042000* QUERY, THEN BALANCE THE RUN AGAINST THE TRAILER RECORD AND
042100* CLOSE OUT.  PARA-NAME (SEE COPY ABENDREC) IS SET AT THE TOP OF
042200* EVERY PARAGRAPH BELOW SO AN ABEND DUMP ALWAYS SHOWS WHERE THE
042300* RUN WAS WHEN IT FAILED.
042400 PROCEDURE DIVISION.
042500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
042600*    OUTER PASS -- EVERY PROFILE IN THE TABLE TAKES ITS TURN AS
042700*    THE QUERY PROFILE FOR ONE FULL INNER SWEEP.
042800     PERFORM 100-MAINLINE THRU 100-EXIT
042900             VARYING QUERY-IDX FROM 1 BY 1
043000             UNTIL QUERY-IDX > WS-ENC-COUNT.
043100     PERFORM 900-CLEANUP THRU 900-EXIT.
043200     MOVE ZERO TO RETURN-CODE.
043300     GOBACK.
043400
043500 000-HOUSEKEEPING.
043600* OPEN BOTH FILES, ZERO THE RUN-WIDE COUNTERS AND LOAD THE WHOLE
043700* ENCRYPTED DATABASE INTO WS-ENC-TABLE BEFORE THE FIRST PAIR IS
043800* EVER SCORED -- THE SWEEP BELOW NEVER TOUCHES THE FILE AGAIN.
043900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
044000     DISPLAY "******** BEGIN JOB ENCMATCH ********".
044100*    WS-DATE IS FOR THE CONSOLE BANNER ONLY, SEE CHANGE LOG.
044200     ACCEPT  WS-DATE FROM DATE.
044300     OPEN INPUT ENCRYPTED-DB.
044400     OPEN OUTPUT MATCH-OUT, SYSOUT.
044500
044600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
044700
044800*    PRIME READ -- AN EMPTY ENCRYPTED DATABASE (JUST A TRAILER,
044900*    OR NO RECORDS AT ALL) SKIPS THE LOAD LOOP ENTIRELY RATHER
045000*    THAN TREATING AN ABSENT FIRST RECORD AS AN ERROR.
045100     READ ENCRYPTED-DB INTO ENC-DAILY-REC
045200         AT END
045300         MOVE "10" TO EFCODE
045400         GO TO 000-SKIP-LOAD
045500     END-READ
045600
045700     PERFORM 050-LOAD-ENC-TABLE
045800             VARYING ENC-IDX FROM 1 BY 1
045900             UNTIL NO-MORE-ENC OR ENC-TRAILER-REC
046000                OR ENC-IDX > 150.
046100 000-SKIP-LOAD.
046200     SET QUERY-IDX TO 1.
046300 000-EXIT.
046400     EXIT.
046500
046600 050-LOAD-ENC-TABLE.
046700* ONE PASS LOADS ONE DETAIL RECORD INTO WS-ENC-TABLE AND READS
046800* THE NEXT -- THE LOOP ABOVE STOPS AT THE TRAILER RECORD, AT
046900* END-OF-FILE, OR AT 150 ROWS, WHICHEVER COMES FIRST.
047000     MOVE "050-LOAD-ENC-TABLE" TO PARA-NAME.
047100*    ID AND DIGEST PAIRS ONLY -- NO NAME, REGION OR CASE-TYPE
047200*    FIELD EXISTS ON THE ENCRYPTED RECORD TO CARRY FORWARD.
047300     MOVE EP-ID      TO WSE-ID(ENC-IDX).
047400     MOVE EP-LOCUS   TO WSE-MARKERS(ENC-IDX).
047500     ADD +1 TO WS-ENC-COUNT.
047600
047700     READ ENCRYPTED-DB INTO ENC-DAILY-REC
047800         AT END
047900         MOVE "10" TO EFCODE
048000     END-READ.
048100 050-EXIT.
048200     EXIT.
048300
048400 100-MAINLINE.
048500* ONE FULL INNER SWEEP FOR THE PROFILE CURRENTLY AT QUERY-IDX --
048600* THE RESULT TABLE AND PER-QUERY COUNTERS ARE ZEROED HERE SINCE
048700* THEY MUST NOT CARRY OVER FROM THE PREVIOUS QUERY'S SWEEP.
048800     MOVE "100-MAINLINE" TO PARA-NAME.
048900     MOVE ZERO TO WS-RESULT-COUNT DEFINITE-COUNT
049000                  MATCHES-FOUND-COUNT TOP-SCORE.
049100
049200     PERFORM 200-SCORE-RTN
049300             VARYING TARGET-IDX FROM 1 BY 1
049400             UNTIL TARGET-IDX > WS-ENC-COUNT.
049500
049600     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
049700
049800     ADD +1 TO TOTAL-QUERIES.
049900     ADD WS-ENC-COUNT TO TOTAL-PROFILES-SEARCHED.
050000     ADD DEFINITE-COUNT TO TOTAL-DEFINITE.
050100     ADD MATCHES-FOUND-COUNT TO TOTAL-MATCHES-FOUND.
050200 100-EXIT.
050300     EXIT.
050400
050500* A PROFILE NEVER STANDS AS ITS OWN TARGET IN THE SWEEP -- THE
050600* ASYMMETRIC DIGEST SCORE WOULD JUST COME BACK 1.0 EVERY TIME
050700* AND TELL THE LAB NOTHING.
050800 200-SCORE-RTN.
050900* CALLED ONCE PER CANDIDATE FOR THE CURRENT QUERY -- TARGET-IDX
051000* SWEEPS THE WHOLE TABLE INCLUDING THE QUERY'S OWN ROW, WHICH IS
051100* WHY THE SELF-MATCH SKIP BELOW IS NEEDED ON EVERY SINGLE PASS.
051200     MOVE "200-SCORE-RTN" TO PARA-NAME.
051300     IF TARGET-IDX = QUERY-IDX
051400         GO TO 200-EXIT.
051500     PERFORM 210-SCORE-ONE-PAIR THRU 210-EXIT.
051600 200-EXIT.
051700     EXIT.
051800
051900 210-SCORE-ONE-PAIR.
052000* SCORE-TYPE-SW HARDWIRED TO "E" -- TICKET DNA-158               110309RPK
052100* THE PARM BLOCK IS REBUILT ON EVERY PAIR -- WE COPY THE TWO
052200* PROFILES' DIGEST SETS INTO ENC-PROFILE-1/2 IMMEDIATELY BEFORE
052300* THE CALL RATHER THAN MAINTAIN A POINTER, SINCE DNASCORE EXPECTS
052400* THE WHOLE PROFILE BY VALUE IN ITS OWN LINKAGE SECTION.
052500     MOVE "210-SCORE-ONE-PAIR" TO PARA-NAME.
052600     MOVE "E" TO SCORE-TYPE-SW.
052700     MOVE WSE-MARKERS(QUERY-IDX)  TO ENC-PROFILE-1.
052800     MOVE WSE-MARKERS(TARGET-IDX) TO ENC-PROFILE-2.
052900     MOVE ZERO TO CALC-CALL-RET-CODE.
053000     CALL "DNASCORE" USING DNASCORE-PARMS, CALC-CALL-RET-CODE.
053100     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
053200         MOVE "** NON-ZERO RETURN-CODE FROM DNASCORE"
053300                                  TO ABEND-REASON
053400         GO TO 1000-ABEND-RTN
053500     END-IF.
053600
053700     PERFORM 230-CLASSIFY-ENCRYPTED THRU 230-EXIT.
053800
053900*    DEFINITE-COUNT AND TOP-SCORE TRACK EVERY PAIR SCORED, EVEN
054000*    ONES BELOW THE RUN THRESHOLD -- THE LAB WANTS TO KNOW HOW
054100*    MANY DEFINITE MATCHES EXISTED IN THE SWEEP REGARDLESS OF
054200*    WHETHER THEY MADE THE TOP-10 RANKED LIST.
054300     IF OUT-SCORE >= .9500
054400         ADD +1 TO DEFINITE-COUNT.
054500     IF OUT-SCORE > TOP-SCORE
054600         MOVE OUT-SCORE TO TOP-SCORE.
054700
054800*    ONLY PAIRS AT OR ABOVE THE RUN THRESHOLD ARE RANKED AND
054900*    PRINTED -- A PAIR CAN BE "DEFINITE" ABOVE BUT STILL EXCLUDED
055000*    HERE IF THE THRESHOLD WERE EVER RAISED PAST .9500, WHICH IT
055100*    IS NOT TODAY (SEE WS-RUN-THRESHOLD VALUE .8000 ABOVE).
055200     IF OUT-SCORE >= WS-RUN-THRESHOLD
055300         ADD +1 TO MATCHES-FOUND-COUNT
055400         PERFORM 250-RANK-RESULT THRU 250-EXIT.
055500 210-EXIT.
055600     EXIT.
055700
055800* TWO-BAND CLASSIFICATION FOR ENCRYPTED DIGEST SCORES -- NOT THE
055900* SAME 0.95/0.80/0.50 LADDER DNACLSS DRIVES OFF THE CONFBAND
056000* TABLE FOR THE PLAINTEXT MATCHERS, SO IT IS SET RIGHT HERE
056100* RATHER THAN VIA A THIRD SUBPROGRAM CALL.  THE LAB ASKED FOR
056200* ONLY TWO LABELS ON THE ENCRYPTED REPORT BECAUSE AN ENCRYPTED
056300* SWEEP IS TREATED AS A FIRST-PASS SCREEN, NOT A COURT-READY
056400* RESULT -- ANY HIT HERE IS FOLLOWED UP WITH A PLAINTEXT LOOKUP
056500* BEFORE IT IS REPORTED TO AN INVESTIGATOR.
056600 230-CLASSIFY-ENCRYPTED.
056700     MOVE "230-CLASSIFY-ENCRYPTED" TO PARA-NAME.
056800     IF OUT-SCORE >= .9500
056900         MOVE "ENCRYPTED MATCH"    TO WS-STATUS-TEXT-WK
057000         MOVE "VERY HIGH"          TO WS-CONFIDENCE-TEXT-WK
057100     ELSE
057200         MOVE "ENCRYPTED PARTIAL"  TO WS-STATUS-TEXT-WK
057300         MOVE "MEDIUM"             TO WS-CONFIDENCE-TEXT-WK.
057400 230-EXIT.
057500     EXIT.
057600
057700* INSERTION INTO THE TOP-10 TABLE, HIGHEST SCORE FIRST -- SAME
057800* SHOP IDIOM DBMATCH USES FOR ITS OWN RESULT TABLE.  ONCE THE
057900* TABLE IS FULL, A NEW CANDIDATE BUMPS OUT THE CURRENT LOWEST
058000* ENTRY ONLY IF IT SCORES HIGHER -- OTHERWISE IT IS SILENTLY
058100* DROPPED, IT NEVER APPEARS ON THE REPORT AT ALL.
058200 250-RANK-RESULT.
058300     MOVE "250-RANK-RESULT" TO PARA-NAME.
058400     IF WS-RESULT-COUNT < 10
058500         ADD +1 TO WS-RESULT-COUNT
058600         SET RESULT-IDX TO WS-RESULT-COUNT
058700     ELSE
058800         IF OUT-SCORE <= WSR-SCORE(10)
058900             GO TO 250-EXIT
059000         END-IF
059100         SET RESULT-IDX TO 10.
059200
059300*    SHIFT LOWER-RANKED ROWS DOWN ONE SLOT UNTIL THE INSERTION
059400*    POINT FOR THIS SCORE IS FOUND.
059500     PERFORM 260-SHIFT-RESULT-DOWN THRU 260-EXIT
059600             UNTIL RESULT-IDX = 1
059700                OR WSR-SCORE(RESULT-IDX - 1) >= OUT-SCORE.
059800
059900     MOVE WSE-ID(TARGET-IDX)      TO WSR-TARGET-ID(RESULT-IDX).
060000     MOVE OUT-SCORE               TO WSR-SCORE(RESULT-IDX).
060100     MOVE WS-STATUS-TEXT-WK       TO WSR-STATUS-TEXT(RESULT-IDX).
060200     MOVE WS-CONFIDENCE-TEXT-WK   TO WSR-CONFIDENCE-TEXT(RESULT-IDX).
060300 250-EXIT.
060400     EXIT.
060500
060600 260-SHIFT-RESULT-DOWN.
060700* ONE ROW SLIDES DOWN ONE SLOT PER CALL -- 250-RANK-RESULT LOOPS
060800* THIS UNTIL THE CORRECT INSERTION POINT IS REACHED.
060900     MOVE WS-RESULT-ROW(RESULT-IDX - 1) TO WS-RESULT-ROW(RESULT-IDX).
061000     SET RESULT-IDX DOWN BY 1.
061100 260-EXIT.
061200     EXIT.
061300
061400 700-WRITE-REPORT.
061500* ONE HEADER LINE, UP TO TEN DETAIL LINES AND ONE SUMMARY LINE
061600* PER QUERY PROFILE.  CALLED ONCE PER OUTER PASS FROM
061700* 100-MAINLINE, AFTER THE INNER SWEEP HAS FINISHED RANKING
061800* EVERY CANDIDATE AGAINST THE CURRENT QUERY PROFILE.
061900     MOVE "700-WRITE-REPORT" TO PARA-NAME.
062000     MOVE WSE-ID(QUERY-IDX)   TO HDR-QUERY-ID.
062100     MOVE WS-ENC-COUNT        TO HDR-PROFILES-SRCHD.
062200     MOVE WS-RUN-THRESHOLD    TO HDR-THRESHOLD.
062300     WRITE MATCH-OUT-REC FROM WS-HDR-LINE.
062400
062500     PERFORM 710-WRITE-DETAIL-LINE
062600             VARYING RESULT-IDX FROM 1 BY 1
062700             UNTIL RESULT-IDX > WS-RESULT-COUNT.
062800
062900     MOVE DEFINITE-COUNT      TO SUM-DEFINITE.
063000     MOVE MATCHES-FOUND-COUNT TO SUM-MATCHES-FOUND.
063100     MOVE TOP-SCORE           TO SUM-TOP-SCORE.
063200     WRITE MATCH-OUT-REC FROM WS-SUMMARY-LINE.
063300 700-EXIT.
063400     EXIT.
063500
063600 710-WRITE-DETAIL-LINE.
063700* DTL-PCT IS THE SAME SCORE EXPRESSED AS A PERCENT, PURELY SO
063800* THE REPORT READER DOESN'T HAVE TO MENTALLY MULTIPLY THE
063900* 0.0000-1.0000 SCORE BY A HUNDRED.
064000     MOVE RESULT-IDX                  TO DTL-RANK.
064100     MOVE WSR-TARGET-ID(RESULT-IDX)    TO DTL-TARGET-ID.
064200     MOVE WSR-SCORE(RESULT-IDX)        TO DTL-SCORE.
064300     COMPUTE WS-SCORE-PCT ROUNDED = WSR-SCORE(RESULT-IDX) * 100.
064400     MOVE WS-SCORE-PCT                 TO DTL-PCT.
064500     MOVE WSR-STATUS-TEXT(RESULT-IDX)  TO DTL-STATUS.
064600     MOVE WSR-CONFIDENCE-TEXT(RESULT-IDX) TO DTL-CONFIDENCE.
064700     WRITE MATCH-OUT-REC FROM WS-DETAIL-LINE.
064800 710-EXIT.
064900     EXIT.
065000
065100 850-CLOSE-FILES.
065200* SHARED BY BOTH THE NORMAL END-OF-JOB PATH (900-CLEANUP) AND
065300* THE ABEND PATH (1000-ABEND-RTN) SO NEITHER ONE HAS TO REPEAT
065400* THE CLOSE LIST, AND SO A NEW FILE ADDED TO THIS PROGRAM ONLY
065500* HAS TO BE ADDED TO THE CLOSE LIST ONCE.
065600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
065700     CLOSE ENCRYPTED-DB, MATCH-OUT, SYSOUT.
065800 850-EXIT.
065900     EXIT.
066000
066100 900-CLEANUP.
066200* FINAL CONTROL TOTAL LINE ADDED -- TICKET DNA-251               042213TGD
066300* BALANCES THE LOADED ROW COUNT AGAINST THE TRAILER, WRITES THE
066400* RUN-WIDE FINAL-SUMMARY LINE, CLOSES FILES, AND DISPLAYS THE
066500* SAME THREE TOTALS ON THE CONSOLE THAT JUST WENT TO THE REPORT.
066600     MOVE "900-CLEANUP" TO PARA-NAME.
066700*    A MISSING TRAILER REC MEANS THE ENCRYPTED DATABASE WAS
066800*    TRUNCATED BEFORE ENCRYPT FINISHED WRITING IT -- TREAT IT AS
066900*    AN ABEND RATHER THAN SILENTLY REPORT AGAINST A PARTIAL FILE.
067000     IF NOT ENC-TRAILER-REC
067100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
067200         GO TO 1000-ABEND-RTN.
067300
067400*    THE TRAILER'S OWN RECORD COUNT MUST MATCH WHAT WE ACTUALLY
067500*    LOADED -- A MISMATCH MEANS THE FILE WAS TRUNCATED OR GREW
067600*    PAST THE 150-ROW TABLE LIMIT WITHOUT ANYONE NOTICING.
067700     IF WS-ENC-COUNT NOT EQUAL TO ENC-TR-RECORD-COUNT
067800         MOVE "** INVALID FILE - # PROFILES OUT OF BALANCE"
067900                                  TO ABEND-REASON
068000         MOVE WS-ENC-COUNT        TO ACTUAL-VAL
068100         MOVE ENC-TR-RECORD-COUNT TO EXPECTED-VAL
068200         WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
068300
068400     MOVE WS-ENC-COUNT        TO FS-TOTAL-PROFILES.
068500     MOVE TOTAL-DEFINITE      TO FS-TOTAL-DEFINITE.
068600     MOVE TOTAL-MATCHES-FOUND TO FS-TOTAL-MATCHES.
068700     WRITE MATCH-OUT-REC FROM WS-FINAL-SUMMARY-LINE.
068800
068900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
069000
069100     DISPLAY "** TOTAL PROFILES IN ENCRYPTED DB **".
069200     DISPLAY WS-ENC-COUNT.
069300     DISPLAY "** TOTAL DEFINITE MATCHES **".
069400     DISPLAY TOTAL-DEFINITE.
069500     DISPLAY "** TOTAL MATCHES FOUND **".
069600     DISPLAY TOTAL-MATCHES-FOUND.
069700     DISPLAY "******** NORMAL END OF JOB ENCMATCH ********".
069800 900-EXIT.
069900     EXIT.
070000
070100 1000-ABEND-RTN.
070200* STANDARD HOUSE ABEND PATTERN -- DUMP THE REASON AND THE
070300* EXPECTED/ACTUAL VALUES TO SYSOUT, CLOSE WHAT IS OPEN, THEN
070400* FORCE A ZERO-DIVIDE SO THE STEP CONDITION CODE COMES BACK NON-
070500* ZERO TO THE JCL.
070600*    ABEND-REASON AND PARA-NAME ARE ALREADY SET BY WHICHEVER
070700*    CALLER GOT HERE VIA GO TO -- THIS PARAGRAPH ITSELF NEVER
070800*    SETS EITHER ONE, IT ONLY DUMPS WHAT WAS ALREADY LOADED.
070900     WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
071000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071100     DISPLAY "*** ABNORMAL END OF JOB-ENCMATCH ***" UPON CONSOLE.
071200*    ZERO-VAL AND ONE-VAL COME FROM COPY ABENDREC -- DIVIDING BY
071300*    ZERO IS THE HOUSE WAY TO FORCE A NON-ZERO CONDITION CODE
071400*    WITHOUT AN EXPLICIT MOVE TO RETURN-CODE ON THIS PATH.
071500     DIVIDE ZERO-VAL INTO ONE-VAL.
