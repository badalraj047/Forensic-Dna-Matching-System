000100******************************************************************
000200* DNAPROF                                                       *
000300* DNA PROFILE / CRIME-SCENE QUERY DAILY TRANSACTION RECORD.     *
000400* SAME LAYOUT SERVES THE PROFILE DATABASE FILE, THE UPLOAD      *
000500* EDIT FILE AND THE QUERY FILE -- A TRAILER RECORD (DNA-        *
000600* TRAILER-REC) CLOSES EACH RUN OF DETAIL RECORDS AND CARRIES    *
000700* THE RECORD COUNT FOR BALANCING.  SEE WI-0022 PARA 4.         *
000800*                                                                *
000900* REV 03/14/09  MM  ADDED PROFILE-QUALITY/VERIFIED/LAB-ID FOR   *
001000*                   LAB ACCREDITATION TRACKING (TICKET DNA-118) *
001100* REV 11/02/11  RPK ADDED DNA-MARKERS TABLE, 20 CODIS LOCI      *
001200******************************************************************
001300 01  DNA-DAILY-REC.
001400     05  DNA-RECORD-TYPE         PIC X(01).
001500         88  DNA-DETAIL-REC           VALUE "D".
001600         88  DNA-TRAILER-REC          VALUE "T".
001700     05  DNA-DETAIL-DATA.
001800         10  PROFILE-ID              PIC X(16).
001900         10  PROFILE-NAME            PIC X(30).
002000         10  PROFILE-AGE             PIC 9(03).
002100         10  PROFILE-GENDER          PIC X(06).
002200         10  PROFILE-REGION          PIC X(10).
002300         10  PROFILE-CASE-TYPE       PIC X(15).
002400         10  PROFILE-ARREST-DATE     PIC X(10).
002500         10  PROFILE-CASE-NUMBER     PIC X(14).
002600         10  PROFILE-STATUS          PIC X(07).
002700             88  PROF-ACTIVE              VALUE "ACTIVE".
002800             88  PROF-CLOSED              VALUE "CLOSED".
002900             88  PROF-PENDING             VALUE "PENDING".
003000         10  PROFILE-QUALITY         PIC 9V99.
003100         10  PROFILE-VERIFIED        PIC X(01).
003200             88  PROF-VERIFIED            VALUE "Y".
003300         10  PROFILE-LAB-ID          PIC X(07).
003400         10  PROFILE-TYPE            PIC X(09).
003500             88  PROF-SYNTHETIC           VALUE "SYNTHETIC".
003600             88  PROF-UPLOADED            VALUE "UPLOADED".
003700         10  DNA-MARKERS.
003800             15  DNA-LOCUS OCCURS 20 TIMES INDEXED BY LOCUS-IDX.
003900                 20  ALLELE-LOW          PIC 9(02).
004000                 20  ALLELE-HIGH         PIC 9(02).
004100         10  FILLER                  PIC X(13).
004200
004300 01  DNA-TRAILER-DATA                REDEFINES DNA-DAILY-REC.
004400     05  DNA-TRAILER-TYPE            PIC X(01).
004500     05  TR-RECORD-COUNT             PIC 9(07).
004600     05  TR-RUN-DATE                 PIC 9(06).
004700     05  FILLER                      PIC X(211).
