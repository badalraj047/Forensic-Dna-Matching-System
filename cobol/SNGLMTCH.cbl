000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SNGLMTCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 10/15/93.
000600 DATE-COMPILED. 10/15/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SCORES ONE QUERY PROFILE AGAINST ONE TARGET PROFILE
001300*          PULLED FROM THE PROFILE DATABASE BY KEYED RANDOM READ.
001400*          CALLS DNASCORE FOR THE TANABE SCORE AND DNACLSS FOR
001500*          THE CONFIDENCE CLASSIFICATION, THEN WRITES ONE MATCH
001600*          RESULT RECORD.  REPLACES THE OLD PER-PATIENT CHARGE
001700*          UPDATE RUN -- SAME ONE-RECORD-IN-ONE-RECORD-OUT SHAPE.
001800*
001900*          THIS IS THE "ONE OFF" COUSIN OF DBMATCH -- DBMATCH
002000*          SWEEPS THE ENTIRE PROFILE DATABASE LOOKING FOR HITS
002100*          AGAINST A QUERY, WHILE THIS PROGRAM IS HANDED A SINGLE
002200*          NAMED TARGET AND IS NOT EXPECTED TO SEARCH FOR ANYTHING.
002300*          A LAB TECH WHO ALREADY SUSPECTS A SPECIFIC PROFILE-ID
002400*          IS THE MATCH (A REBOOKED SUSPECT, A RE-RUN OF A CASE
002500*          SAMPLE AGAINST A KNOWN OFFENDER) RUNS THIS JOB INSTEAD
002600*          OF PAYING FOR A FULL DATABASE PASS.
002700*
002800* NOTE FOR MAINTAINERS -- SQ-TARGET-PROFILE-ID DRIVES THE KEYED
002900*          READ DIRECTLY.  IF THE OPERATOR TYPES THE WRONG ID INTO
003000*          THE QUERY FILE THIS PROGRAM HAS NO WAY TO KNOW THAT AND
003100*          WILL CHEERFULLY SCORE AGAINST WHATEVER PROFILE OWNS
003200*          THAT ID -- VALIDATING THE REQUESTED TARGET AGAINST THE
003300*          CASE FILE IS A HUMAN STEP DONE BEFORE THIS JOB RUNS, NOT
003400*          SOMETHING THIS PROGRAM CHECKS.
003500*
003600******************************************************************
003700* CHANGE LOG
003800* 10/15/93  JRS  ORIGINAL PROGRAM (TICKET DNA-073) -- CONVERTED
003900*                FROM THE RETIRED PER-PATIENT CHARGE UPDATE RUN.
004000*                THAT PROGRAM READ ONE TRANSACTION, KEYED-READ ONE
004100*                MASTER RECORD AND WROTE ONE RESULT -- THE SAME
004200*                SHAPE CARRIES OVER HERE UNCHANGED, ONLY THE
004300*                BUSINESS CONTENT OF THE THREE RECORDS CHANGED.
004400* 01/14/99  MM   Y2K REVIEW -- WS-DATE WINDOW CONFIRMED OK, NO
004500*                CODE CHANGES REQUIRED.  THIS PROGRAM DOES NOT
004600*                STORE OR COMPARE ANY CENTURY-SENSITIVE DATE, IT
004700*                ONLY STAMPS THE JOB-LOG LINE WITH TODAY'S DATE.
004800* 05/19/11  RPK  SWITCHED TARGET LOOKUP FROM PATMSTR TO DNAMSTR,
004900*                KEYED BY PROFILE-ID INSTEAD OF PATIENT-KEY
005000*                (TICKET DNA-119) -- THE OLD PATMSTR VSAM CLUSTER
005100*                WAS DECOMMISSIONED WHEN THE LAB MOVED OFF THE
005200*                SHARED HOSPITAL RECORDS SYSTEM ONTO ITS OWN
005300*                PROFILE DATABASE.
005400* 08/02/14  TGD  ADDED LOCI-COMPARED COUNT TO THE RESULT RECORD
005500*                PER LAB-AUDIT REQUEST (TICKET DNA-266) -- AUDIT
005600*                WANTED TO BE ABLE TO SEE, WITHOUT OPENING A CASE
005700*                FILE, HOW MANY OF THE 20 LOCI ACTUALLY WENT INTO
005800*                A GIVEN SCORE RATHER THAN JUST TRUSTING THE
005900*                CONFIDENCE TEXT.
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600* UPSI-0 IS THE SHOP-WIDE TRACE SWITCH -- WHEN ON, WS-SCORE-DISPLAY
006700* BELOW CAN BE DISPLAYED BY A MAINTAINER ADDING A DEBUG LINE
006800* WITHOUT DISTURBING MR-SCORE ITSELF.
006900 SPECIAL-NAMES.
007000     C01                    IS TOP-OF-FORM
007100     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
007200     UPSI-0 ON  STATUS IS   U0-TRACE-ON
007300     UPSI-0 OFF STATUS IS   U0-TRACE-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600* SYSOUT CARRIES ONLY THE ABEND DUMP RECORD -- NO FILE STATUS IS
007700* TESTED ON IT SINCE THE JOB IS ALREADY GOING DOWN BY THE TIME IT
007800* IS WRITTEN.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200
008300* SNGLQRY-FILE IS A ONE-RECORD DAILY TRANSACTION FILE, NOT A BATCH
008400* OF QUERIES -- A SECOND DETAIL RECORD BEFORE THE TRAILER WOULD BE
008500* A SETUP ERROR, BUT THIS PROGRAM PROCESSES WHATEVER DETAIL RECORDS
008600* IT IS HANDED RATHER THAN CHECKING THE COUNT UP FRONT.
008700     SELECT SNGLQRY-FILE
008800     ASSIGN TO UT-S-SNGLQRY
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200* SNGLOUT-FILE GETS EXACTLY ONE RECORD PER RUN OF THIS PROGRAM --
009300* CALLERS THAT NEED A BATCH OF RESULTS RUN THIS PROGRAM ONCE PER
009400* QUERY RATHER THAN ASKING IT TO ACCUMULATE RESULTS ACROSS RUNS.
009500     SELECT SNGLOUT-FILE
009600     ASSIGN TO UT-S-SNGLOUT
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS RFCODE.
009900
010000* PROFILE-DB IS OPENED INPUT ONLY HERE -- THIS PROGRAM NEVER
010100* WRITES BACK TO THE PROFILE DATABASE, IT ONLY READS THE ONE
010200* NAMED TARGET RECORD.
010300     SELECT PROFILE-DB
010400            ASSIGN       TO PROFILE-DB
010500            ORGANIZATION IS INDEXED
010600            ACCESS MODE  IS RANDOM
010700            RECORD KEY   IS DNAMSTR-KEY
010800            FILE STATUS  IS PROFDB-STATUS.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 140 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800* SYSOUT HOLDS ONLY THE ABEND DUMP RECORD HERE, THE SAME AS EVERY
011900* OTHER PROGRAM IN THIS SUITE THAT DOES NOT ALSO PRINT A REPORT.
012000 01  SYSOUT-REC  PIC X(140).
012100
012200****** ONE QUERY PROFILE PLUS THE TARGET PROFILE-ID AND THE
012300****** CALLER'S THRESHOLD -- DETAIL AND TRAILER RECS, SAME AS
012400****** EVERY OTHER DAILY-TRANSACTION FILE IN THE SHOP
012500 FD  SNGLQRY-FILE
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 240 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS SNGLQRY-REC-FD.
013100 01  SNGLQRY-REC-FD              PIC X(240).
013200
013300****** ONE MATCH-RESULT RECORD WRITTEN PER INPUT QUERY -- THIS IS
013400****** THE ONLY OUTPUT OF THE JOB, THERE IS NO TRAILER RECORD ON
013500****** THE WAY OUT SINCE THE CALLER ALREADY KNOWS IT SUBMITTED
013600****** EXACTLY ONE QUERY
013700 FD  SNGLOUT-FILE
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS SNGLOUT-REC.
014300 01  SNGLOUT-REC                 PIC X(80).
014400
014500 FD  PROFILE-DB
014600     RECORD CONTAINS 225 CHARACTERS
014700     DATA RECORD IS DNA-DAILY-REC.
014800** VSAM FILE -- SEE DNAMSTR FOR THE KEYED RECORD LAYOUT AND ITS
014900** OWN REDEFINES OF THE SAME 225 BYTES
015000 COPY DNAMSTR.
015100
015200** QSAM FILE
015300 WORKING-STORAGE SECTION.
015400
015500* TWO-BYTE STATUS FIELD CONVENTION FROM VSAM/QSAM -- ONLY THE
015600* PROFDB-STATUS GROUP IS TESTED BY VALUE BELOW (RECORD-FOUND),
015700* THE OTHERS ARE CARRIED FOR CONSISTENCY WITH THE REST OF THE
015800* SUITE BUT ARE NOT CURRENTLY BRANCHED ON.
015900 01  FILE-STATUS-CODES.
016000     05  IFCODE                  PIC X(2).
016100         88 CODE-READ     VALUE SPACES.
016200         88 NO-MORE-DATA  VALUE "10".
016300     05  OFCODE                  PIC X(2).
016400         88 CODE-WRITE    VALUE SPACES.
016500     05  RFCODE                  PIC X(2).
016600         88 CODE-WRITE    VALUE SPACES.
016700     05  PROFDB-STATUS           PIC X(2).
016800         88 RECORD-FOUND    VALUE "00".
016900
017000** VSAM RECORD, KEYED RANDOM ACCESS -- DNA-DAILY-REC ABOVE AND
017100** THIS COPY SHARE THE SAME 225-BYTE PICTURE OF THE TARGET PROFILE
017200 COPY DNAPROF.
017300
017400* ONE QUERY PROFILE, ITS TARGET PROFILE-ID AND THE CALLER'S
017500* THRESHOLD -- SAME DETAIL/TRAILER SHAPE AS THE SHARED DAILY
017600* FILES BUT KEPT LOCAL SINCE NO OTHER PROGRAM READS THIS LAYOUT.
017700 01  SNGLQRY-DETAIL-REC.
017800* SQ-RECORD-TYPE IS TESTED BY THE MAINLINE'S UNTIL CLAUSE -- A "D"
017900* DRIVES ANOTHER PASS THROUGH 100-MAINLINE, A "T" ENDS THE LOOP
018000* AND HANDS CONTROL TO 900-CLEANUP FOR THE BALANCE CHECK.
018100     05  SQ-RECORD-TYPE          PIC X(01).
018200         88  SQ-DETAIL-REC            VALUE "D".
018300         88  SQ-TRAILER-REC           VALUE "T".
018400     05  SQ-DETAIL-DATA.
018500* SQ-QUERY-MARKERS HOLDS THE 20-LOCUS PROFILE BEING SUBMITTED FOR
018600* SCORING -- ALWAYS PLAINTEXT ALLELE VALUES, THIS JOB HAS NO
018700* ENCRYPTED-QUERY VARIANT.
018800         10  SQ-QUERY-PROFILE-ID     PIC X(16).
018900         10  SQ-QUERY-MARKERS.
019000             15  SQ-QUERY-LOCUS OCCURS 20 TIMES.
019100                 20  SQ-ALLELE-LOW   PIC 9(02).
019200                 20  SQ-ALLELE-HIGH  PIC 9(02).
019300         10  SQ-TARGET-PROFILE-ID    PIC X(16).
019400* SQ-REQ-THRESHOLD LETS THE CALLER PICK A DIFFERENT CUTOFF THAN
019500* THE SHOP DEFAULT FOR A PARTICULAR CASE -- THE DETAIL RECORD
019600* CARRIES IT RATHER THAN THIS PROGRAM PULLING IT FROM A
019700* PARAMETER FILE OR A HARDCODED LITERAL.
019800         10  SQ-REQ-THRESHOLD        PIC 9V9(04).
019900         10  FILLER                  PIC X(122).
020000
020100* SQ-TRAILER-DATA OVERLAYS THE SAME 240 BYTES AS THE DETAIL
020200* LAYOUT ABOVE -- SQ-TR-RECORD-COUNT IS WHAT 900-CLEANUP BALANCES
020300* AGAINST RECORDS-READ, AND SQ-TR-RUN-DATE IS CARRIED FOR AUDIT
020400* BUT NOT CURRENTLY COMPARED AGAINST WS-DATE.
020500 01  SQ-TRAILER-DATA             REDEFINES SNGLQRY-DETAIL-REC.
020600     05  SQ-TRAILER-TYPE             PIC X(01).
020700     05  SQ-TR-RECORD-COUNT          PIC 9(07).
020800     05  SQ-TR-RUN-DATE              PIC 9(06).
020900     05  FILLER                      PIC X(226).
021000
021100* WS-MATCH-RESULT-REC IS BUILT IN WORKING STORAGE AND THEN MOVED
021200* OUT TO SNGLOUT-REC WHOLE -- NOTHING IS WRITTEN DIRECTLY FROM THE
021300* FD AREA SO A FUTURE WIDENING OF THIS RECORD DOES NOT TOUCH THE
021400* WRITE STATEMENT ITSELF.
021500 01  WS-MATCH-RESULT-REC.
021600     05  MR-QUERY-PROFILE-ID      PIC X(16).
021700     05  MR-TARGET-PROFILE-ID     PIC X(16).
021800     05  MR-SCORE                 PIC 9V9(04).
021900     05  MR-STATUS-TEXT           PIC X(20).
022000     05  MR-CONFIDENCE-TEXT       PIC X(09).
022100     05  MR-THRESHOLD-USED        PIC 9V9(04).
022200* LOCI-COMPARED ADDED TICKET DNA-266 -- CHANGE LOG              080214TGD
022300     05  MR-LOCI-COMPARED         PIC 9(02).
022400     05  FILLER                   PIC X(07).
022500
022600* DIAGNOSTIC DISPLAY VIEW OF THE SCORE -- NOT COMPARED, TRACE
022700* ONLY (UPSI-0 ON).  A ZERO-SUPPRESSED EDITED PICTURE SO A TRACE
022800* LINE READS "  9.8500" INSTEAD OF THE UNEDITED "98500".
022900 01  WS-SCORE-DISPLAY            REDEFINES MR-SCORE
023000                                  PIC Z.9(04).
023100
023200* MORE-SNGLQRY-SW IS ONLY EVER SET TO "N" -- THERE IS NO "Y" PATH
023300* BECAUSE THE SWITCH STARTS OUT SPACE (NOT "N") AND THE 88 ONLY
023400* EVER TESTS FOR THE NEGATIVE CASE.
023500 01  MORE-SNGLQRY-SW             PIC X(1) VALUE SPACE.
023600     88 NO-MORE-SNGLQRY-RECS  VALUE "N".
023700
023800* RECORDS-READ AND RECORDS-WRITTEN ARE BALANCED AGAINST THE
023900* TRAILER RECORD'S COUNT IN 900-CLEANUP -- SINCE THIS JOB IS ONE
024000* DETAIL RECORD IN, ONE DETAIL RECORD OUT, BOTH SHOULD END UP
024100* EQUAL TO 1 ON A NORMAL RUN.
024200* ALL FOUR OF THESE ARE COMP RATHER THAN DISPLAY -- EVEN THOUGH
024300* THIS PROGRAM NEVER RUNS MORE THAN A HANDFUL OF RECORDS A DAY,
024400* THE SHOP STANDARD IS COMP FOR EVERY COUNTER, SUBSCRIPT AND
024500* RETURN CODE REGARDLESS OF HOW SMALL THE EXPECTED VOLUME IS.
024600 01  COUNTERS-AND-ACCUMULATORS.
024700     05 RECORDS-READ             PIC S9(9) COMP.
024800     05 RECORDS-WRITTEN          PIC S9(9) COMP.
024900     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
025000     05 ROW-SUB                  PIC 9(02) COMP.
025100
025200* ALTERNATE BINARY OVERLAY OF THE RUN DATE, BROKEN OUT FOR THE
025300* JOB-LOG LINE IN 900-CLEANUP -- NOT CURRENTLY DISPLAYED BUT KEPT
025400* IN STEP WITH THE REST OF THE SUITE'S WS-DATE CONVENTION.
025500 01  WS-DATE                     PIC 9(6).
025600 01  WS-DATE-BROKEN-OUT          REDEFINES WS-DATE.
025700     05  WS-DATE-YY               PIC 9(2).
025800     05  WS-DATE-MM               PIC 9(2).
025900     05  WS-DATE-DD               PIC 9(2).
026000
026100 COPY ABENDREC.
026200
026300* PARAMETER BLOCKS PASSED DOWN TO DNASCORE/DNACLSS -- HELD HERE
026400* IN WORKING STORAGE SINCE THIS PROGRAM IS THE CALLER, NOT THE
026500* CALLEE; LAYOUTS MUST MATCH THOSE TWO PROGRAMS' OWN LINKAGE
026600* SECTIONS BYTE FOR BYTE.
026700 01  DNASCORE-PARMS.
026800* THIS JOB ALWAYS CALLS DNASCORE WITH SCORE-TYPE-SW SET TO "P" --
026900* IT HAS NO ENCRYPTED-MATCH PATH, THAT IS ENCMATCH'S JOB.
027000     05  SCORE-TYPE-SW               PIC X(01).
027100         88  PLAINTEXT-SCORE              VALUE "P".
027200         88  ENCRYPTED-SCORE              VALUE "E".
027300* OUT-SHARED-TOTAL AND OUT-ALLELE-TOTAL ARE DNASCORE'S OWN
027400* WORKING COUNTS, NOT USED BY THIS PROGRAM AFTER THE CALL
027500* RETURNS -- ONLY OUT-SCORE, OUT-LOCI-COMPARED AND THE TWO
027600* CLASSIFICATION FIELDS FROM DNACLSS-PARMS FEED THE RESULT RECORD.
027700     05  OUT-SHARED-TOTAL             PIC 9(05) COMP.
027800     05  OUT-ALLELE-TOTAL             PIC 9(05) COMP.
027900     05  OUT-LOCI-COMPARED            PIC 9(02) COMP.
028000     05  OUT-SCORE                    PIC 9V9(04).
028100* PP1 IS THE QUERY PROFILE, PP2 IS THE TARGET PULLED FROM
028200* PROFILE-DB -- DNASCORE DOES NOT CARE WHICH SIDE IS THE "REAL"
028300* SUBJECT AND WHICH IS THE CANDIDATE, THE TANABE SCORE IS
028400* SYMMETRIC IN BOTH TABLES.
028500     05  PLAIN-PROFILE-1.
028600         10  PP1-LOCUS OCCURS 20 TIMES.
028700             15  PP1-ALLELE-LOW       PIC 9(02).
028800             15  PP1-ALLELE-HIGH      PIC 9(02).
028900     05  PLAIN-PROFILE-2.
029000         10  PP2-LOCUS OCCURS 20 TIMES.
029100             15  PP2-ALLELE-LOW       PIC 9(02).
029200             15  PP2-ALLELE-HIGH      PIC 9(02).
029300* ENC-PROFILE-1/2 ARE NEVER LOADED BY THIS PROGRAM -- THEY ONLY
029400* EXIST HERE BECAUSE DNASCORE-PARMS MUST MATCH DNASCORE'S LINKAGE
029500* SECTION BYTE FOR BYTE, AND DNASCORE SERVES BOTH PLAINTEXT AND
029600* ENCRYPTED CALLERS FROM ONE PARAMETER BLOCK.
029700     05  ENC-PROFILE-1.
029800         10  EP1-LOCUS OCCURS 20 TIMES.
029900             15  EP1-DIGEST-LOW       PIC X(64).
030000             15  EP1-DIGEST-HIGH      PIC X(64).
030100     05  ENC-PROFILE-2.
030200         10  EP2-LOCUS OCCURS 20 TIMES.
030300             15  EP2-DIGEST-LOW       PIC X(64).
030400             15  EP2-DIGEST-HIGH      PIC X(64).
030500
030600* DNACLSS-PARMS IS THE SMALLER OF THE TWO CALL-DOWN BLOCKS --
030700* DNACLSS TAKES ONLY THE FINISHED SCORE AND THE THRESHOLD, IT
030800* NEVER SEES THE RAW MARKER TABLES.
030900 01  DNACLSS-PARMS.
031000     05  IN-SCORE                    PIC 9V9(04).
031100     05  IN-THRESHOLD                PIC 9V9(04).
031200     05  IN-SELF-MATCH-SW            PIC X(01).
031300         88  IS-SELF-MATCH               VALUE "Y".
031400     05  OUT-STATUS-TEXT              PIC X(20).
031500     05  OUT-CONFIDENCE-TEXT          PIC X(09).
031600
031700* MAINLINE IS DELIBERATELY SHORT -- HOUSEKEEPING PRIMES THE FIRST
031800* RECORD, THE LOOP RUNS ONCE PER QUERY UNTIL EOF OR THE TRAILER
031900* RECORD SHOWS UP, AND CLEANUP CLOSES FILES AND BALANCES THE
032000* COUNTS.  ALL THE REAL WORK IS PUSHED DOWN INTO 200/300/400.
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 100-MAINLINE THRU 100-EXIT
032400             UNTIL NO-MORE-SNGLQRY-RECS OR SQ-TRAILER-REC.
032500     PERFORM 900-CLEANUP THRU 900-EXIT.
032600     MOVE ZERO TO RETURN-CODE.
032700     GOBACK.
032800
032900 000-HOUSEKEEPING.
033000* PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH SO A DUMP
033100* TAKEN DURING THE ZERO-DIVIDE ABEND SHOWS WHICH PARAGRAPH WAS
033200* RUNNING WHEN THE PROBLEM WAS DETECTED, NOT JUST WHERE THE
033300* PROGRAM COUNTER HAPPENED TO LAND.
033400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033500     DISPLAY "******** BEGIN JOB SNGLMTCH ********".
033600     ACCEPT  WS-DATE FROM DATE.
033700     OPEN INPUT SNGLQRY-FILE.
033800     OPEN INPUT PROFILE-DB.
033900     OPEN OUTPUT SNGLOUT-FILE, SYSOUT.
034000
034100* IF THE QUERY FILE IS ALREADY EMPTY WE STILL HAVE TO FALL THROUGH
034200* TO 900-CLEANUP, WHICH WILL THEN ABEND ON THE MISSING TRAILER --
034300* THIS PROGRAM DOES NOT TREAT AN EMPTY INPUT FILE AS A QUIET
034400* NO-OP, IT TREATS IT AS A SETUP ERROR.
034500     READ SNGLQRY-FILE INTO SNGLQRY-DETAIL-REC
034600         AT END
034700         MOVE "N" TO MORE-SNGLQRY-SW
034800         GO TO 000-EXIT
034900     END-READ
035000
035100     INITIALIZE  COUNTERS-AND-ACCUMULATORS.
035200     ADD +1 TO RECORDS-READ.
035300 000-EXIT.
035400     EXIT.
035500
035600 100-MAINLINE.
035700* RUNS ONCE PER DETAIL RECORD.  LOOKUP, SCORE-AND-CLASSIFY AND
035800* WRITE-RESULT ARE KEPT AS THREE SEPARATE PARAGRAPHS RATHER THAN
035900* ONE LONG ONE SO EACH CAN BE PERFORMED ON ITS OWN IF A FUTURE
036000* CHANGE NEEDS TO RETRY JUST THE SCORING STEP WITHOUT RE-READING
036100* THE TARGET.
036200     MOVE "100-MAINLINE" TO PARA-NAME.
036300     PERFORM 200-LOOKUP-TARGET THRU 200-EXIT.
036400     PERFORM 300-SCORE-AND-CLASSIFY THRU 300-EXIT.
036500     PERFORM 400-WRITE-RESULT THRU 400-EXIT.
036600
036700* THE NEXT RECORD IS READ AHEAD AT THE BOTTOM OF THIS PARAGRAPH,
036800* NOT AT THE TOP OF THE NEXT ITERATION -- THIS IS THE SAME
036900* READ-AHEAD SHAPE AS 000-HOUSEKEEPING'S PRIMING READ, SO THE
037000* MAINLINE'S UNTIL CLAUSE ALWAYS HAS A CURRENT RECORD TO TEST.
037100     READ SNGLQRY-FILE INTO SNGLQRY-DETAIL-REC
037200         AT END
037300         MOVE "N" TO MORE-SNGLQRY-SW
037400         GO TO 100-EXIT
037500     END-READ
037600
037700     ADD +1 TO RECORDS-READ.
037800 100-EXIT.
037900     EXIT.
038000
038100 200-LOOKUP-TARGET.
038200* TARGET LOOKUP SWITCHED TO DNAMSTR -- TICKET DNA-119            051911RPK
038300     MOVE "200-LOOKUP-TARGET" TO PARA-NAME.
038400     MOVE SQ-TARGET-PROFILE-ID TO DNAMSTR-KEY.
038500
038600     READ PROFILE-DB INTO DNA-DAILY-REC.
038700* A MISS HERE IS TREATED AS FATAL, NOT AS A "NO MATCH" RESULT --
038800* THE CALLER ALREADY CLAIMS TO KNOW THE TARGET PROFILE-ID EXISTS,
038900* SO A NOT-FOUND MEANS THE REQUEST ITSELF WAS BAD, NOT THAT THE
039000* TARGET SIMPLY DID NOT MATCH.
039100     IF NOT RECORD-FOUND
039200         MOVE "** TARGET PROFILE NOT FOUND ON PROFILE-DB"
039300                                   TO ABEND-REASON
039400         MOVE PROFDB-STATUS        TO EXPECTED-VAL
039500         MOVE SQ-TARGET-PROFILE-ID TO ACTUAL-VAL
039600         GO TO 1000-ABEND-RTN.
039700 200-EXIT.
039800     EXIT.
039900
040000 300-SCORE-AND-CLASSIFY.
040100* LOCI-COMPARED COUNT ADDED -- TICKET DNA-266                    080214TGD
040200     MOVE "300-SCORE-AND-CLASSIFY" TO PARA-NAME.
040300     MOVE "P"  TO SCORE-TYPE-SW.
040400* ALL 20 LOCI ARE ALWAYS COPIED IN, EVEN WHEN THE QUERY SAMPLE
040500* HAS FEWER USABLE MARKERS -- AN UNREAD LOCUS COMES IN AS ZEROS
040600* FROM THE DETAIL RECORD, AND IT IS DNASCORE'S JOB TO EXCLUDE A
040700* ZERO-ZERO PAIR FROM THE LOCI-COMPARED COUNT, NOT THIS PROGRAM'S.
040800     PERFORM 350-COPY-MARKERS-IN THRU 350-EXIT
040900             VARYING ROW-SUB FROM 1 BY 1
041000             UNTIL ROW-SUB > 20.
041100
041200     MOVE ZERO TO CALC-CALL-RET-CODE.
041300     CALL "DNASCORE" USING DNASCORE-PARMS, CALC-CALL-RET-CODE.
041400     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
041500         MOVE "** NON-ZERO RETURN-CODE FROM DNASCORE"
041600                                  TO ABEND-REASON
041700         GO TO 1000-ABEND-RTN.
041800
041900     MOVE OUT-SCORE       TO IN-SCORE.
042000     MOVE SQ-REQ-THRESHOLD TO IN-THRESHOLD.
042100* SELF-MATCH IS TRUE ONLY WHEN THE CALLER ASKED US TO SCORE A
042200* PROFILE AGAINST ITSELF (A REFERENCE-LAB SANITY CHECK), NOT
042300* WHENEVER THE SCORE HAPPENS TO COME BACK PERFECT.
042400     IF SQ-QUERY-PROFILE-ID = SQ-TARGET-PROFILE-ID
042500         MOVE "Y" TO IN-SELF-MATCH-SW
042600     ELSE
042700         MOVE "N" TO IN-SELF-MATCH-SW.
042800
042900     CALL "DNACLSS" USING DNACLSS-PARMS, CALC-CALL-RET-CODE.
043000 300-EXIT.
043100     EXIT.
043200
043300 350-COPY-MARKERS-IN.
043400* PP1 IS LOADED FROM THE QUERY FILE, PP2 FROM THE TARGET RECORD
043500* JUST READ BY 200-LOOKUP-TARGET -- ROW-SUB DRIVES BOTH TABLES IN
043600* LOCKSTEP SINCE EVERY PROFILE CARRIES THE SAME 20 LOCI IN THE
043700* SAME ORDER.
043800     MOVE SQ-ALLELE-LOW(ROW-SUB)  TO PP1-ALLELE-LOW(ROW-SUB).
043900     MOVE SQ-ALLELE-HIGH(ROW-SUB) TO PP1-ALLELE-HIGH(ROW-SUB).
044000     MOVE ALLELE-LOW(ROW-SUB)     TO PP2-ALLELE-LOW(ROW-SUB).
044100     MOVE ALLELE-HIGH(ROW-SUB)    TO PP2-ALLELE-HIGH(ROW-SUB).
044200 350-EXIT.
044300     EXIT.
044400
044500 400-WRITE-RESULT.
044600* THE RESULT RECORD CARRIES BOTH PROFILE-IDS AND THE THRESHOLD
044700* THAT WAS ACTUALLY USED TO CLASSIFY IT -- A LAB AUDITOR REVIEWING
044800* THIS FILE LATER DOES NOT HAVE TO GO LOOK UP WHAT THRESHOLD WAS
044900* IN EFFECT ON THE DAY THE QUERY WAS RUN.
045000     MOVE "400-WRITE-RESULT" TO PARA-NAME.
045100* INITIALIZING VIA MOVE SPACES RATHER THAN LEAVING THE AREA AS
045200* WHATEVER THE PREVIOUS RECORD LEFT BEHIND MATTERS HERE BECAUSE
045300* FILLER AND THE RESULT FIELDS BOTH NEED TO BE BLANK FOR ANY BYTE
045400* THIS PARAGRAPH DOES NOT EXPLICITLY SET.
045500     MOVE SPACES               TO WS-MATCH-RESULT-REC.
045600     MOVE SQ-QUERY-PROFILE-ID  TO MR-QUERY-PROFILE-ID.
045700     MOVE SQ-TARGET-PROFILE-ID TO MR-TARGET-PROFILE-ID.
045800     MOVE OUT-SCORE            TO MR-SCORE.
045900     MOVE OUT-STATUS-TEXT      TO MR-STATUS-TEXT.
046000     MOVE OUT-CONFIDENCE-TEXT  TO MR-CONFIDENCE-TEXT.
046100     MOVE SQ-REQ-THRESHOLD     TO MR-THRESHOLD-USED.
046200     MOVE OUT-LOCI-COMPARED    TO MR-LOCI-COMPARED.
046300
046400     WRITE SNGLOUT-REC FROM WS-MATCH-RESULT-REC.
046500     ADD +1 TO RECORDS-WRITTEN.
046600 400-EXIT.
046700     EXIT.
046800
046900 700-CLOSE-FILES.
047000* PERFORMED FROM BOTH THE NORMAL-END PATH (900-CLEANUP) AND THE
047100* ABEND PATH (1000-ABEND-RTN) SO FILES ARE ALWAYS CLOSED CLEANLY
047200* NO MATTER HOW THE JOB ENDS -- THERE IS ONLY ONE PLACE IN THE
047300* PROGRAM THAT LISTS ALL FOUR FILES.
047400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
047500     CLOSE SNGLQRY-FILE, SNGLOUT-FILE, SYSOUT, PROFILE-DB.
047600 700-EXIT.
047700     EXIT.
047800
047900 900-CLEANUP.
048000     MOVE "900-CLEANUP" TO PARA-NAME.
048100* A MISSING TRAILER IS TREATED THE SAME AS A BAD RECORD COUNT
048200* BELOW -- BOTH MEAN THE INPUT FILE WAS NOT BUILT THE WAY THIS
048300* PROGRAM EXPECTS, SINGLE-QUERY-PLUS-TRAILER, AND THE JOB HAS NO
048400* WAY TO KNOW WHY WITHOUT A HUMAN LOOKING AT THE SUBMITTING JOB.
048500     IF NOT SQ-TRAILER-REC
048600         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
048700         GO TO 1000-ABEND-RTN.
048800
048900* AN OUT-OF-BALANCE COUNT ONLY LOGS A DUMP RECORD HERE, IT DOES
049000* NOT GO TO 1000-ABEND-RTN -- BY THE TIME WE REACH THIS CHECK THE
049100* RESULT RECORD HAS ALREADY BEEN WRITTEN, SO THERE IS NOTHING LEFT
049200* TO PROTECT BY FAILING THE STEP; THE DUMP RECORD IS A FLAG FOR
049300* THE OPERATOR TO NOTICE, NOT A HARD STOP.
049400     IF RECORDS-READ NOT EQUAL TO SQ-TR-RECORD-COUNT
049500         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
049600                                  TO ABEND-REASON
049700         MOVE RECORDS-READ        TO ACTUAL-VAL
049800         MOVE SQ-TR-RECORD-COUNT  TO EXPECTED-VAL
049900         WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
050000
050100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
050200
050300     DISPLAY "** QUERY RECORDS READ **".
050400     DISPLAY RECORDS-READ.
050500     DISPLAY "** RESULT RECORDS WRITTEN **".
050600     DISPLAY RECORDS-WRITTEN.
050700     DISPLAY "******** NORMAL END OF JOB SNGLMTCH ********".
050800 900-EXIT.
050900     EXIT.
051000
051100* ABEND PATH WRITES THE DUMP RECORD, CLOSES WHAT IS OPEN AND GOES
051200* DOWN WITH A DELIBERATE ZERO DIVIDE SO THE JOB STEP CONDITION
051300* CODE IS NON-ZERO -- SAME HOUSE CONVENTION AS EVERY OTHER
051400* PROGRAM IN THE SUITE, SO THE OPERATOR SEES THE SAME FAILURE
051500* SIGNATURE NO MATTER WHICH DNA JOB WENT DOWN.
051600 1000-ABEND-RTN.
051700* ABEND-REASON, EXPECTED-VAL AND ACTUAL-VAL ARE ALL SET BY THE
051800* PARAGRAPH THAT BRANCHED HERE BEFORE THE GO TO -- THIS PARAGRAPH
051900* ITSELF DOES NOT KNOW OR CARE WHICH CONDITION TRIGGERED IT, IT
052000* JUST DUMPS WHATEVER ABENDREC ALREADY HOLDS.
052100     WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
052200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
052300     DISPLAY "*** ABNORMAL END OF JOB-SNGLMTCH ***" UPON CONSOLE.
052400* THE DELIBERATE DIVIDE-BY-ZERO BELOW IS THE ONLY STATEMENT IN THIS
052500* PROGRAM THAT NEVER COMPLETES NORMALLY -- ZERO-VAL AND ONE-VAL ARE
052600* NOT TOUCHED ANYWHERE ELSE, THEY EXIST SOLELY TO FORCE THIS ABEND.
052700     DIVIDE ZERO-VAL INTO ONE-VAL.
052800
052900
053000
053100
053200
053300
053400
053500
053600
053700
