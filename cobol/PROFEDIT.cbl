000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PROFEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/25/91.
000700 DATE-COMPILED. 04/25/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS A DAILY DNA PROFILE UPLOAD FILE
001400*          PRODUCED BY THE LAB INTAKE SCREENS FOR SUSPECT
001500*          PROFILES SUBMITTED FROM THE FIELD.
001600*
001700*          IT CONTAINS A SINGLE RECORD FOR EVERY UPLOADED
001800*          PROFILE.
001900*
002000*          THE PROGRAM EDITS EACH RECORD AGAINST THE LAB'S
002100*          INTAKE CRITERIA, BALANCES FINAL RECORDS-READ VERSUS
002200*          A TRAILER REC, AND WRITES A "GOOD" PROFILE RECORDS
002300*          OUTPUT FILE ONTO THE PROFILE DATABASE.
002400*
002500*          A RECORD THAT FAILS ANY EDIT IS WRITTEN TO PROFERR
002600*          INSTEAD OF PROFILE-DB -- THE LAB INTAKE CLERK REVIEWS
002700*          PROFERR THE NEXT MORNING AND RESUBMITS A CORRECTED
002800*          UPLOAD RECORD THE USUAL WAY, THROUGH THE SAME INTAKE
002900*          SCREEN.  THIS PROGRAM NEVER CORRECTS A RECORD ITSELF
003000*          AND NEVER HOLDS A RECORD FOR A SECOND PASS -- EVERY
003100*          RECORD IS EITHER ACCEPTED OR REJECTED ON ITS FIRST AND
003200*          ONLY TRIP THROUGH 300-FIELD-EDITS.
003300*
003400*          NOTE FOR MAINTAINERS -- A MARKER WITH BOTH ALLELES
003500*          ZERO (00/00) IS NOT AN ERROR.  IT MEANS THE LAB WAS
003600*          UNABLE TO TYPE THAT LOCUS FOR THIS SUBJECT (DEGRADED
003700*          SAMPLE, LOCUS DROPOUT, ETC) AND THE MATCHING PROGRAMS
003800*          SKIP AN ABSENT LOCUS RATHER THAN SCORE IT AS A
003900*          MISMATCH.  SEE THE REMARKS IN DNASCORE FOR HOW THE
004000*          ABSENT-LOCUS SKIP WORKS ON THE SCORING SIDE.
004100*
004200******************************************************************
004300
004400         INPUT FILE              -   DDS0001.PROFUPLD
004500
004600         INPUT ERROR FILE        -   DDS0001.PROFERR
004700
004800         OUTPUT FILE PRODUCED    -   DDS0001.PROFILE-DB
004900
005000         DUMP FILE               -   SYSOUT
005100
005200******************************************************************
005300* CHANGE LOG
005400* 04/25/91  JS   ORIGINAL PROGRAM (TICKET DNA-004) -- EDITS EVERY
005500*                UPLOADED PROFILE AGAINST THE LAB'S INTAKE
005600*                CRITERIA AND SPLITS GOOD RECORDS FROM BAD ONES.
005700* 11/19/92  TGD  TIGHTENED THE NUMERIC EDITS ON THE ALLELE PAIRS
005800*                AFTER A BAD UPLOAD CARRIED SPACES IN MARKER 14
005900*                (TICKET DNA-052) -- THE OLD EDIT ONLY CHECKED
006000*                FOR A NEGATIVE OR OUT-OF-RANGE VALUE AND LET A
006100*                BLANK FIELD THROUGH, WHICH LATER BLEW UP THE
006200*                SCORING PROGRAM WHEN IT TRIED TO DO ARITHMETIC
006300*                ON SPACES.
006400* 01/12/99  MM   Y2K REVIEW -- PROFILE-ARREST-DATE/CASE-NUMBER
006500*                ALREADY STORE A 4-DIGIT YEAR, NO CHANGES NEEDED.
006600* 09/14/05  RPK  ADDED THE MISSING-REGION DEFAULT-TO-USA RULE
006700*                (TICKET DNA-151) -- MOST UPLOADED PROFILES ARE
006800*                DOMESTIC AND THE FIELD WAS BEING LEFT BLANK ON
006900*                MOST OF THOSE; RATHER THAN REJECT EVERY ONE OF
007000*                THEM THE LAB ASKED FOR A DEFAULT RATHER THAN AN
007100*                EDIT FAILURE.
007200* 02/27/13  JS   DROPPED THE OLD DB2 DIAGNOSTIC/WARD/BED EDITS --
007300*                NO LONGER A HOSPITAL BILLING FILE (TICKET
007400*                DNA-260) -- THOSE FIELDS WERE LEFTOVER FROM THE
007500*                TREATMENT-BILLING EDIT RUN THIS PROGRAM WAS
007600*                CONVERTED FROM AND HAD NO MEANING ON A DNA
007700*                PROFILE UPLOAD RECORD.
007800******************************************************************
007900
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200* SAME TARGET AS EVERY OTHER PROGRAM IN THE MATCH SUITE.
008300 SOURCE-COMPUTER. IBM-390.
008400 OBJECT-COMPUTER. IBM-390.
008500 SPECIAL-NAMES.
008600*    UPSI-0 IS DECLARED FOR CONSISTENCY WITH THE REST OF THE
008700*    SUITE.  THIS PROGRAM DOES NOT TEST IT.
008800     C01                    IS TOP-OF-FORM
008900     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
009000     UPSI-0 ON  STATUS IS   U0-TRACE-ON
009100     UPSI-0 OFF STATUS IS   U0-TRACE-OFF.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*    SYSOUT CARRIES ABEND DUMPS ONLY -- SEE 1000-ABEND-RTN.
009500     SELECT SYSOUT
009600     ASSIGN TO UT-S-SYSOUT
009700       ORGANIZATION IS SEQUENTIAL.
009800
009900*    THE RAW UPLOAD FILE FROM THE LAB INTAKE SCREENS -- READ ONCE,
010000*    TOP TO BOTTOM.
010100     SELECT PROFUPLD
010200     ASSIGN TO UT-S-PROFUPLD
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600*    THE PROFILE DATABASE -- THIS PROGRAM APPENDS EVERY GOOD
010700*    RECORD FROM THE CURRENT UPLOAD ONTO THE END OF IT.
010800     SELECT PROFILE-DB
010900     ASSIGN TO UT-S-PROFILDB
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200
011300*    REJECTED RECORDS, ONE PER BAD UPLOAD ROW, EACH CARRYING THE
011400*    EDIT FAILURE MESSAGE AHEAD OF THE ORIGINAL RECORD IMAGE.
011500     SELECT PROFERR
011600     ASSIGN TO UT-S-PROFERR
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS OFCODE.
011900
012000 DATA DIVISION.
012100 FILE SECTION.
012200* ABEND-DUMP RECORDS ONLY -- SEE COPY ABENDREC BELOW.
012300 FD  SYSOUT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 140 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS SYSOUT-REC.
012900 01  SYSOUT-REC  PIC X(140).
013000
013100****** THIS FILE IS PASSED IN FROM THE LAB INTAKE SYSTEM
013200****** IT CONSISTS OF ALL UPLOADED PROFILE RECORDS ENTERED
013300****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
013400****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
013500 FD  PROFUPLD
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 225 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS DNA-UPLOAD-REC-DATA.
014100 01  DNA-UPLOAD-REC-DATA PIC X(225).
014200
014300****** THIS FILE IS WRITTEN FOR ALL PROFILE RECORDS THAT PASS
014400****** THE PROGRAM'S EDIT ROUTINES, APPENDED TO THE DATABASE
014500****** THE TRAILER RECORD CARRIES THE RECORD COUNT ONWARD
014600 FD  PROFILE-DB
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     BLOCK CONTAINS 0 RECORDS
015000     RECORD CONTAINS 225 CHARACTERS
015100     DATA RECORD IS DNA-PROFILE-REC-OUT.
015200 01  DNA-PROFILE-REC-OUT PIC X(225).
015300
015400* ONE RECORD WRITTEN FOR EVERY REJECTED UPLOAD ROW -- THE FIRST
015500* 40 BYTES ARE THE EDIT FAILURE MESSAGE, THE REST IS THE ORIGINAL
015600* UPLOAD RECORD IMAGE UNCHANGED, SO THE INTAKE CLERK CAN SEE
015700* EXACTLY WHAT WAS SUBMITTED.
015800 FD  PROFERR
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 265 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS DNA-UPLOAD-REC-ERR.
016400 01  DNA-UPLOAD-REC-ERR.
016500     05  ERR-MSG                     PIC X(40).
016600     05  REST-OF-REC                 PIC X(225).
016700
016800 WORKING-STORAGE SECTION.
016900
017000* FILE STATUS BYTE SHARED ACROSS ALL THREE SELECTED FILES -- THE
017100* SHOP'S HOUSE HABIT ON THIS PROGRAM IS ONE SHARED OFCODE RATHER
017200* THAN ONE PER FILE, SINCE NONE OF THE WRITES ARE EVER TESTED
017300* INDIVIDUALLY.
017400 01  FILE-STATUS-CODES.
017500     05  OFCODE                  PIC X(2).
017600         88 CODE-WRITE    VALUE SPACES.
017700
017800* PROFILE-DB RECORD LAYOUT -- DETAIL, TRAILER AND THE TWENTY-LOCUS
017900* DNA-MARKERS TABLE THIS PROGRAM EDITS FIELD BY FIELD BELOW.
018000 COPY DNAPROF.
018100
018200* TRAILER RECORD IMAGE OVERLAID ON THE RAW UPLOAD BUFFER -- THE
018300* UPLOAD TRAILER CARRIES ONLY A RECORD COUNT, NO RUN DATE, UNLIKE
018400* THE ENCRYPTED-DB TRAILER ENCRYPT WRITES.
018500*    THE LEADING FILLER LINES UP WITH DNA-RECORD-TYPE'S POSITION
018600*    IN THE DETAIL LAYOUT -- A "T" THERE MARKS THIS BUFFER AS A
018700*    TRAILER RATHER THAN A DETAIL RECORD.
018800 01  WS-TRAILER-REC.
018900     05  FILLER                  PIC X(1).
019000     05  IN-RECORD-COUNT         PIC 9(7).
019100     05  FILLER                  PIC X(217).
019200
019300* PRINTABLE VIEW OF THE TRAILER COUNT FOR THE BALANCE DISPLAY
019400* BELOW -- NOT REFERENCED IN ANY COMPARISON.
019500 01  WS-TRAILER-REC-DISPLAY      REDEFINES WS-TRAILER-REC.
019600     05  FILLER                  PIC X(1).
019700     05  IN-RECORD-COUNT-ED      PIC ZZZZZZ9.
019800     05  FILLER                  PIC X(217).
019900
020000* ALTERNATE BINARY/DISPLAY OVERLAY OF THE RUN DATE PULLED FROM
020100* ACCEPT ... FROM DATE -- USED TO BREAK OUT YY/MM/DD FOR THE
020200* JOB-LOG LINE (SEE 000-HOUSEKEEPING).
020300 01  WS-DATE-BROKEN-OUT          REDEFINES WS-DATE.
020400     05  WS-DATE-YY              PIC 9(2).
020500     05  WS-DATE-MM               PIC 9(2).
020600     05  WS-DATE-DD               PIC 9(2).
020700
020800* RUN-WIDE COUNTERS AND THE PER-RECORD MARKER COUNT.
020900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021000*    GOOD RECORDS WRITTEN TO PROFILE-DB THIS RUN.
021100     05 RECORDS-WRITTEN          PIC 9(7) COMP.
021200*    BAD RECORDS WRITTEN TO PROFERR THIS RUN.
021300     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
021400*    TOTAL UPLOAD DETAIL RECORDS READ -- MUST BALANCE AGAINST THE
021500*    UPLOAD FILE'S OWN TRAILER RECORD COUNT AT END OF JOB.
021600     05 RECORDS-READ             PIC 9(9) COMP.
021700*    SUBSCRIPT INTO DNA-MARKERS -- WALKED ONE LOCUS AT A TIME BY
021800*    350-CHECK-ONE-MARKER.
021900     05 ROW-SUB                  PIC 9(2) COMP.
022000*    HOW MANY OF THE TWENTY LOCI ON THE CURRENT RECORD ARE
022100*    PRESENT (NOT 00/00) -- A RECORD WITH ZERO MARKERS PRESENT
022200*    IS REJECTED, SEE 300-FIELD-EDITS.
022300     05 WS-MARKER-COUNT          PIC 9(2) COMP.
022400
022500 01  MISC-WS-FLDS.
022600*    RETURN CODE HANDED TO GOBACK -- ALWAYS ZERO ON A NORMAL RUN,
022700*    THE ABEND PATH NEVER GOES THROUGH THIS FIELD.
022800     05 RETURN-CD                PIC S9(04) VALUE 0.
022900*    JOB-START DATE FOR THE CONSOLE BANNER AND THE BROKEN-OUT
023000*    REDEFINES ABOVE.
023100     05 WS-DATE                  PIC 9(6).
023200
023300 01  FLAGS-AND-SWITCHES.
023400*    DRIVES THE MAIN READ LOOP -- SET TO "N" ON END-OF-FILE BY
023500*    900-READ-PROFUPLD.
023600     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
023700         88 NO-MORE-DATA VALUE "N".
023800*    SET BY 300-FIELD-EDITS AND ITS 350-CHECK-ONE-MARKER HELPER --
023900*    TESTED IMMEDIATELY AFTER IN 100-MAINLINE TO DECIDE WHICH
024000*    OUTPUT FILE THE CURRENT RECORD GOES TO.
024100     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
024200         88 RECORD-ERROR-FOUND VALUE "Y".
024300         88 VALID-RECORD  VALUE "N".
024400
024500* STANDARD HOUSE ABEND-DUMP LAYOUT -- PARA-NAME, ABEND-REASON,
024600* EXPECTED-VAL AND ACTUAL-VAL ARE ALL CARRIED IN THIS COPYBOOK.
024700 COPY ABENDREC.
024800
024900* NO DNASCORE-PARMS-STYLE LINKAGE BLOCK IN THIS PROGRAM -- PROFEDIT
025000* NEVER CALLS A SCORING OR ENCRYPTION SUBPROGRAM, IT ONLY EDITS AND
025100* ROUTES RECORDS.
025200* THREE-STAGE MAINLINE -- PRIME-READ AND VALIDATE THE FILE ISN'T
025300* EMPTY, THEN EDIT ONE RECORD AT A TIME UNTIL THE TRAILER IS
025400* REACHED, THEN BALANCE AND CLOSE.  PARA-NAME (SEE COPY ABENDREC)
025500* IS SET AT THE TOP OF EVERY PARAGRAPH BELOW SO AN ABEND DUMP
025600* ALWAYS SHOWS WHERE THE RUN WAS WHEN IT FAILED.
025700 PROCEDURE DIVISION.
025800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025900*    ONE PASS PER UPLOAD RECORD -- THE LOOP STOPS AT THE TRAILER
026000*    RECORD OR AT END-OF-FILE, WHICHEVER COMES FIRST.
026100     PERFORM 100-MAINLINE THRU 100-EXIT
026200             UNTIL NO-MORE-DATA OR
026300             DNA-TRAILER-REC.
026400     PERFORM 999-CLEANUP THRU 999-EXIT.
026500     MOVE +0 TO RETURN-CODE.
026600     GOBACK.
026700
026800 000-HOUSEKEEPING.
026900* OPEN ALL THREE FILES, ZERO THE RUN-WIDE COUNTERS AND PRIME-READ
027000* THE FIRST UPLOAD RECORD.  AN UPLOAD FILE WITH NOTHING BUT A
027100* TRAILER (OR NOTHING AT ALL) IS TREATED AS AN ABEND HERE RATHER
027200* THAN SILENTLY PRODUCING AN EMPTY RUN -- THE LAB EXPECTS SOME
027300* VOLUME OF UPLOADS EVERY BUSINESS DAY.
027400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027500     DISPLAY "******** BEGIN JOB PROFEDIT ********".
027600     ACCEPT  WS-DATE FROM DATE.
027700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
027800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027900     PERFORM 900-READ-PROFUPLD THRU 900-EXIT.
028000     IF NO-MORE-DATA
028100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
028200         GO TO 1000-ABEND-RTN.
028300 000-EXIT.
028400     EXIT.
028500
028600 100-MAINLINE.
028700* EDIT THE CURRENT RECORD, ROUTE IT TO PROFILE-DB OR PROFERR BASED
028800* ON WHAT 300-FIELD-EDITS DECIDED, THEN READ THE NEXT RECORD.
028900     MOVE "100-MAINLINE" TO PARA-NAME.
029000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
029100
029200     IF RECORD-ERROR-FOUND
029300         ADD +1 TO RECORDS-IN-ERROR
029400         PERFORM 710-WRITE-PROFERR THRU 710-EXIT
029500     ELSE
029600         ADD +1 TO RECORDS-WRITTEN
029700         PERFORM 700-WRITE-PROFILE THRU 700-EXIT.
029800     PERFORM 900-READ-PROFUPLD THRU 900-EXIT.
029900 100-EXIT.
030000     EXIT.
030100
030200* THE FULL SET OF LAB INTAKE EDITS FOR ONE PROFILE.  ANY SINGLE
030300* FAILURE GOES TO 300-EXIT IMMEDIATELY -- THIS PROGRAM REPORTS
030400* ONLY THE FIRST EDIT FAILURE FOUND ON A RECORD, NOT EVERY ONE.
030500 300-FIELD-EDITS.
030600     MOVE "N" TO ERROR-FOUND-SW.
030700     MOVE "300-FIELD-EDITS" TO PARA-NAME.
030800******** PROFILE MUST HAVE AN ID
030900     IF PROFILE-ID = SPACES
031000        MOVE "*** MISSING PROFILE-ID" TO ERR-MSG
031100        MOVE "Y" TO ERROR-FOUND-SW
031200        GO TO 300-EXIT.
031300
031400******** MISSING REGION DEFAULTS TO USA -- TICKET DNA-151        091405RPK
031500     IF PROFILE-REGION = SPACES
031600        MOVE "USA" TO PROFILE-REGION.
031700
031800*    ONE PASS OF 350-CHECK-ONE-MARKER PER LOCUS -- STOPS EARLY ON
031900*    THE FIRST MARKER EDIT FAILURE, SAME AS THE PARAGRAPH ABOVE.
032000     PERFORM 350-CHECK-ONE-MARKER THRU 350-EXIT
032100            VARYING ROW-SUB FROM 1 BY 1 UNTIL
032200            ROW-SUB > 20 OR RECORD-ERROR-FOUND.
032300
032400*    A PROFILE WHERE EVERY ONE OF THE TWENTY LOCI CAME BACK 00/00
032500*    HAS NOTHING USABLE FOR MATCHING AND IS REJECTED EVEN THOUGH
032600*    NO INDIVIDUAL MARKER EDIT FAILED.
032700     IF VALID-RECORD AND WS-MARKER-COUNT = ZERO
032800        MOVE "*** PROFILE HAS NO MARKERS" TO ERR-MSG
032900        MOVE "Y" TO ERROR-FOUND-SW.
033000 300-EXIT.
033100     EXIT.
033200
033300 350-CHECK-ONE-MARKER.
033400******** EVERY MARKER MUST HAVE EXACTLY 2 INTEGER ALLELES;
033500******** 00/00 MEANS THE LOCUS IS ABSENT FROM THIS PROFILE
033600     IF ALLELE-LOW(ROW-SUB) = ZERO AND ALLELE-HIGH(ROW-SUB) = ZERO
033700         GO TO 350-EXIT.
033800
033900*    TIGHTENED -- TICKET DNA-052                                 111992TGD
034000     IF ALLELE-LOW(ROW-SUB) NOT NUMERIC
034100     OR ALLELE-HIGH(ROW-SUB) NOT NUMERIC
034200         MOVE "*** MARKER ALLELE NOT AN INTEGER" TO ERR-MSG
034300         MOVE "Y" TO ERROR-FOUND-SW
034400         GO TO 350-EXIT.
034500
034600     ADD +1 TO WS-MARKER-COUNT.
034700 350-EXIT.
034800     EXIT.
034900
035000* THE ONLY CHANGE MADE TO A GOOD RECORD BEFORE IT IS WRITTEN IS
035100* STAMPING THE RECORD-TYPE BYTE -- EVERYTHING ELSE PASSES THROUGH
035200* FROM THE UPLOAD RECORD UNCHANGED.
035300 700-WRITE-PROFILE.
035400     MOVE "D" TO DNA-RECORD-TYPE.
035500     WRITE DNA-PROFILE-REC-OUT FROM DNA-DAILY-REC.
035600 700-EXIT.
035700     EXIT.
035800
035900* HELD SEPARATE FROM 700-WRITE-PROFILE EVEN THOUGH EACH IS ONLY
036000* CALLED FROM THE SAME ONE PLACE IN 100-MAINLINE -- THE SHOP
036100* CONVENTION ON THIS PROGRAM IS ONE NUMBERED PARAGRAPH PER OUTPUT
036200* FILE RATHER THAN ONE COMBINED WRITE PARAGRAPH.
036300
036400* ERR-MSG WAS ALREADY SET BY WHICHEVER EDIT FAILED -- THIS
036500* PARAGRAPH ONLY APPENDS THE ORIGINAL RECORD IMAGE BEHIND IT.
036600 710-WRITE-PROFERR.
036700     MOVE DNA-DAILY-REC TO REST-OF-REC.
036800     WRITE DNA-UPLOAD-REC-ERR.
036900 710-EXIT.
037000     EXIT.
037100
037200* NOTHING IN THIS PROGRAM EVER READS PROFERR BACK -- IT IS WRITTEN
037300* AND LEFT FOR THE INTAKE CLERK'S REVIEW, THE SAME AS A REJECTED-
037400* ITEMS REPORT WOULD BE IN ANY OTHER BATCH EDIT RUN AT THIS SHOP.
037500
037600 800-OPEN-FILES.
037700* PROFILE-DB IS OPENED OUTPUT HERE, NOT EXTEND -- THIS SHOP'S JCL
037800* CONCATENATES THE PRIOR PROFILE-DB AHEAD OF THIS RUN'S OUTPUT AT
037900* THE STEP LEVEL RATHER THAN HAVE THE PROGRAM EXTEND THE OLD FILE
038000* DIRECTLY.
038100     MOVE "800-OPEN-FILES" TO PARA-NAME.
038200     OPEN INPUT PROFUPLD.
038300     OPEN OUTPUT PROFILE-DB, SYSOUT, PROFERR.
038400 800-EXIT.
038500     EXIT.
038600
038700* SHARED BY BOTH THE NORMAL END-OF-JOB PATH (999-CLEANUP) AND THE
038800* ABEND PATH (1000-ABEND-RTN) SO NEITHER ONE HAS TO REPEAT THE
038900* CLOSE LIST.
039000 850-CLOSE-FILES.
039100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039200     CLOSE PROFUPLD, PROFILE-DB, SYSOUT, PROFERR.
039300 850-EXIT.
039400     EXIT.
039500
039600* ONE READ SERVES BOTH THE PRIME READ IN 000-HOUSEKEEPING AND
039700* EVERY SUBSEQUENT READ FROM 100-MAINLINE -- MORE-DATA-SW AND THE
039800* PER-RECORD WORK FIELDS ARE RESET HERE EVERY TIME SO A MAINLINE
039900* PASS NEVER SEES LEFTOVER STATE FROM THE PREVIOUS RECORD.
040000 900-READ-PROFUPLD.
040100     READ PROFUPLD INTO DNA-DAILY-REC
040200         AT END MOVE "N" TO MORE-DATA-SW
040300         GO TO 900-EXIT
040400     END-READ.
040500     MOVE "N" TO ERROR-FOUND-SW.
040600     MOVE ZERO TO WS-MARKER-COUNT.
040700     ADD +1 TO RECORDS-READ.
040800 900-EXIT.
040900     EXIT.
041000
041100 999-CLEANUP.
041200* BALANCES THE READ COUNT AGAINST THE UPLOAD FILE'S OWN TRAILER,
041300* APPENDS A NEW TRAILER TO PROFILE-DB REFLECTING THIS RUN'S
041400* RECORDS-WRITTEN, CLOSES FILES, AND DISPLAYS THE RUN TOTALS.
041500     MOVE "999-CLEANUP" TO PARA-NAME.
041600*    A MISSING TRAILER REC MEANS THE UPLOAD FILE WAS TRUNCATED
041700*    BEFORE THE INTAKE SYSTEM FINISHED WRITING IT.
041800     IF NOT DNA-TRAILER-REC
041900         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
042000         GO TO 1000-ABEND-RTN.
042100
042200     MOVE DNA-UPLOAD-REC-DATA TO WS-TRAILER-REC.
042300     ADD +1 TO RECORDS-WRITTEN.
042400*    THE UPLOAD TRAILER'S OWN RECORD COUNT MUST MATCH WHAT WE
042500*    ACTUALLY READ -- A MISMATCH MEANS THE INTAKE FILE WAS
042600*    TRUNCATED OR DAMAGED IN TRANSIT FROM THE FIELD SCREENS.
042700     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
042800         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
042900                               TO ABEND-REASON
043000         MOVE RECORDS-READ     TO ACTUAL-VAL
043100         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
043200         WRITE SYSOUT-REC FROM ABEND-DUMP-REC
043300         GO TO 1000-ABEND-RTN.
043400
043500*    RECORDS-WRITTEN WAS BUMPED ABOVE TO COUNT THIS NEW TRAILER
043600*    ITSELF, SINCE THE TRAILER IS APPENDED TO PROFILE-DB JUST
043700*    LIKE EVERY GOOD DETAIL RECORD WAS.
043800     MOVE "T" TO DNA-RECORD-TYPE.
043900     MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT.
044000     WRITE DNA-PROFILE-REC-OUT FROM WS-TRAILER-REC.
044100
044200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044300
044400     DISPLAY "** RECORDS READ **".
044500     DISPLAY RECORDS-READ.
044600     DISPLAY "** RECORDS WRITTEN **".
044700     DISPLAY RECORDS-WRITTEN.
044800     DISPLAY "** ERROR RECORDS FOUND **".
044900     DISPLAY RECORDS-IN-ERROR.
045000     DISPLAY "******** NORMAL END OF JOB PROFEDIT ********".
045100 999-EXIT.
045200     EXIT.
045300
045400 1000-ABEND-RTN.
045500* STANDARD HOUSE ABEND PATTERN -- DUMP THE REASON AND THE
045600* EXPECTED/ACTUAL VALUES TO SYSOUT, CLOSE WHAT IS OPEN, THEN FORCE
045700* A ZERO-DIVIDE SO THE STEP CONDITION CODE COMES BACK NON-ZERO.
045800*    ABEND-REASON AND PARA-NAME ARE ALREADY SET BY WHICHEVER
045900*    CALLER GOT HERE VIA GO TO.
046000     WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
046100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
046200     DISPLAY "*** ABNORMAL END OF JOB- PROFEDIT ***" UPON CONSOLE.
046300     DIVIDE ZERO-VAL INTO ONE-VAL.
