000100******************************************************************
000200* LOCUSTAB                                                      *
000300* CODIS LOCUS REFERENCE TABLE -- REPLACES THE OLD DCLGEN'D      *
000400* HEALTH_PLAN TABLE COPY MEMBER NOW THAT THE SHOP'S DNA WORK    *
000500* NO LONGER GOES THROUGH THE DB2 SUBSYSTEM.  20 STANDARD CODIS  *
000600* LOCI, CANONICAL ORDER, WITH THEIR INCLUSIVE ALLELE RANGES.    *
000700* BUILT AS A VALUE LITERAL REDEFINED AS A TABLE SO THE RANGES   *
000800* COMPILE RIGHT INTO THE LOAD MODULE -- NO LOOKUP FILE TO OPEN. *
000900*                                                                *
001000* REV 06/30/13  RPK CONVERTED FROM HLTHPLAN DCLGEN (TICKET      *
001100*                   DNA-260 -- DROPPED DB2 DEPENDENCY)          *
001200******************************************************************
001300 01  WS-LOCUS-TABLE-VALUES.
001400     05  FILLER  PIC X(14) VALUE "CSF1PO    0616".
001500     05  FILLER  PIC X(14) VALUE "D3S1358   1220".
001600     05  FILLER  PIC X(14) VALUE "D5S818    0716".
001700     05  FILLER  PIC X(14) VALUE "D7S820    0615".
001800     05  FILLER  PIC X(14) VALUE "D8S1179   0819".
001900     05  FILLER  PIC X(14) VALUE "D13S317   0816".
002000     05  FILLER  PIC X(14) VALUE "D16S539   0516".
002100     05  FILLER  PIC X(14) VALUE "D18S51    0927".
002200     05  FILLER  PIC X(14) VALUE "D21S11    2438".
002300     05  FILLER  PIC X(14) VALUE "FGA       1730".
002400     05  FILLER  PIC X(14) VALUE "TH01      0411".
002500     05  FILLER  PIC X(14) VALUE "TPOX      0613".
002600     05  FILLER  PIC X(14) VALUE "vWA       1121".
002700     05  FILLER  PIC X(14) VALUE "D1S1656   0920".
002800     05  FILLER  PIC X(14) VALUE "D2S441    0817".
002900     05  FILLER  PIC X(14) VALUE "D2S1338   1528".
003000     05  FILLER  PIC X(14) VALUE "D10S1248  0819".
003100     05  FILLER  PIC X(14) VALUE "D12S391   1526".
003200     05  FILLER  PIC X(14) VALUE "D19S433   0917".
003300     05  FILLER  PIC X(14) VALUE "D22S1045  0819".
003400
003500 01  WS-LOCUS-TABLE                  REDEFINES WS-LOCUS-TABLE-VALUES.
003600     05  LOCUS-ENTRY OCCURS 20 TIMES INDEXED BY LOCUS-TBL-IDX.
003700         10  LOCUS-NAME              PIC X(10).
003800         10  LOCUS-RANGE-LOW         PIC 9(02).
003900         10  LOCUS-RANGE-HIGH        PIC 9(02).
