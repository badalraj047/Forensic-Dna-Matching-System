000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNASCORE.
000400 AUTHOR. R. KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/91.
000700 DATE-COMPILED. 04/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM COMPUTES THE TANABE SIMILARITY SCORE
001400*          BETWEEN TWO DNA PROFILES.  CALCLBCST-STYLE DUAL MODE
001500*          SWITCH SELECTS PLAINTEXT SET-OVERLAP SCORING OR
001600*          ENCRYPTED ASYMMETRIC DIGEST-OVERLAP SCORING.
001700*
001800*          CALLED BY DBMATCH, SNGLMTCH AND ENCMATCH.  NEVER
001900*          CALLED STAND-ALONE.
002000*
002100*          THE TANABE SCORE IS A SET-OVERLAP RATIO -- FOR TWO
002200*          LOCI, SHARED ALLELES TIMES TWO, DIVIDED BY THE SUM OF
002300*          BOTH PROFILES' DISTINCT ALLELE COUNTS AT THAT LOCUS,
002400*          SUMMED OVER ALL LOCI AND THEN DIVIDED AGAIN OVER THE
002500*          WHOLE PROFILE.  A HOMOZYGOUS PAIR (BOTH ALLELES EQUAL)
002600*          COUNTS AS ONE DISTINCT ALLELE, NOT TWO -- THIS TRIPPED
002700*          UP THE ORIGINAL CODE, SEE THE DNA-094 ENTRY BELOW.
002800*
002900*          THE ENCRYPTED-SCORE MODE WORKS THE SAME WAY BUT
003000*          COMPARES ONE-WAY DIGESTS INSTEAD OF RAW ALLELE
003100*          NUMBERS -- EQUAL DIGESTS MEAN EQUAL ALLELES BECAUSE
003200*          DNCRYPT ALWAYS PRODUCES THE SAME DIGEST FOR THE SAME
003300*          (KEY, LOCUS, ALLELE) TRIPLE, BUT THE SCORING PROGRAM
003400*          ITSELF NEVER SEES OR NEEDS THE PLAIN ALLELE VALUE.
003500*
003600*          SCORE-TYPE-SW IS THE CALLER'S OWN SWITCH -- THIS
003700*          PROGRAM NEVER INSPECTS THE CALLER'S PROGRAM-ID OR
003800*          TRIES TO GUESS WHICH MODE IS WANTED.
003900*
004000******************************************************************
004100* CHANGE LOG
004200* 04/11/91  RPK  ORIGINAL PROGRAM, PLAINTEXT TANABE SCORE ONLY
004300*                (TICKET DNA-003).  SPLIT OUT OF THE OLD
004400*                SIMILARITY-PERCENT CALCULATION SO THE SAME
004500*                SCORING LOGIC COULD BE SHARED BY THE CRIME-SCENE
004600*                SWEEP AND THE SINGLE-PROFILE LOOKUP WITHOUT
004700*                BEING MAINTAINED TWICE.
004800* 09/02/93  RPK  ADDED ENCRYPTED-SCORE MODE FOR THE NEW ONE-WAY
004900*                HASH MATCHER (TICKET DNA-071).  REUSED THE SAME
005000*                SET-OVERLAP ARITHMETIC AGAINST DIGEST STRINGS
005100*                INSTEAD OF ALLELE NUMBERS RATHER THAN WRITE A
005200*                SECOND SCORING SUBPROGRAM.
005300* 03/18/96  TGD  FIXED HOMOZYGOUS-PAIR SET COLLAPSE -- 12/12 WAS
005400*                BEING COUNTED AS TWO ALLELES INSTEAD OF ONE
005500*                (TICKET DNA-094).  THE BUG OVER-COUNTED THE
005600*                DENOMINATOR FOR ANY PROFILE WITH A HOMOZYGOUS
005700*                LOCUS AND QUIETLY DEPRESSED ITS SCORE AGAINST
005800*                EVERY OTHER PROFILE IN THE DATABASE -- CAUGHT
005900*                DURING A LAB AUDIT COMPARING HAND-CALCULATED
006000*                SCORES AGAINST THE SYSTEM'S OWN OUTPUT.
006100* 01/14/99  MM   Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,
006200*                NO CHANGES REQUIRED.
006300* 07/08/02  JS   ADDED LOCI-COMPARED OUTPUT COUNT FOR THE SINGLE-
006400*                PROFILE MATCH REPORT (TICKET DNA-133).  LAB
006500*                WANTED TO SEE HOW MANY OF THE TWENTY CODIS LOCI
006600*                ACTUALLY PARTICIPATED IN A GIVEN SCORE, SINCE A
006700*                DEGRADED SAMPLE MAY ONLY CARRY A FEW.
006800* 05/23/07  RPK  ROUNDING REVIEW -- CONFIRMED ROUNDED CLAUSE
006900*                GIVES HALF-UP ON THIS COMPILER (TICKET DNA-171).
007000*                NO CODE CHANGE, JUST A DOCUMENTED TEST RUN AFTER
007100*                THE COMPILER UPGRADE TO CONFIRM THE ROUNDING
007200*                BEHAVIOR DID NOT SHIFT.
007300******************************************************************
007400
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER. IBM-390.
007800 OBJECT-COMPUTER. IBM-390.
007900 SPECIAL-NAMES.
008000*    UPSI-0 IS DECLARED HERE FOR CONSISTENCY WITH THE REST OF
008100*    THE MATCH SUITE BUT IS NOT CURRENTLY TESTED ANYWHERE IN
008200*    THIS PROGRAM'S PROCEDURE DIVISION.
008300     C01                    IS TOP-OF-FORM
008400     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
008500     UPSI-0 ON  STATUS IS   U0-TRACE-ON
008600     UPSI-0 OFF STATUS IS   U0-TRACE-OFF.
008700 INPUT-OUTPUT SECTION.
008800* NO FILES -- CALLED SUBPROGRAM ONLY.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200* NO FD ENTRIES -- SEE REMARK ABOVE.
009300
009400 WORKING-STORAGE SECTION.
009500* WORKING FIELDS FOR ONE CALL'S SCORING PASS.  NONE OF THESE ARE
009600* PRESERVED BETWEEN CALLS.
009700 01  MISC-FIELDS.
009800*    SUBSCRIPT INTO BOTH PROFILES' LOCUS TABLES, 1 THROUGH 20.
009900     05  LOCUS-SUB               PIC 9(2) COMP.
010000*    RUNNING SHARED-ALLELE TOTAL ACROSS ALL TWENTY LOCI -- TWICE
010100*    THIS VALUE DIVIDED BY WS-DENOMINATOR IS THE RAW SCORE.
010200     05  WS-NUMERATOR            PIC 9(5) COMP.
010300*    RUNNING DISTINCT-ALLELE TOTAL ACROSS ALL TWENTY LOCI.
010400     05  WS-DENOMINATOR          PIC 9(5) COMP.
010500*    DISTINCT ALLELE COUNT FOR PROFILE 1 AT THE CURRENT LOCUS --
010600*    1 IF HOMOZYGOUS, 2 IF HETEROZYGOUS.
010700     05  SET1-SIZE               PIC 9(1) COMP.
010800*    SAME AS ABOVE FOR PROFILE 2.  UNUSED IN ENCRYPTED MODE,
010900*    WHICH ONLY EVER COUNTS PROFILE 1'S DISTINCT DIGESTS.
011000     05  SET2-SIZE               PIC 9(1) COMP.
011100*    SHARED-ALLELE COUNT FOR THE CURRENT LOCUS ONLY, RESET AT
011200*    THE TOP OF EACH LOCUS PASS AND ADDED INTO WS-NUMERATOR.
011300     05  WS-LOCUS-SHARED         PIC 9(1) COMP.
011400     05  FILLER                  PIC X(03).
011500
011600* REDEFINE THE WORKING NUMERATOR AS SIGNED FOR THE DIAGNOSTIC
011700* DISPLAY LINE ONLY -- NOT USED IN ANY ARITHMETIC.
011800 01  WS-NUMERATOR-DISPLAY        REDEFINES WS-NUMERATOR
011900                                  PIC S9(5).
012000
012100* SAME DIAGNOSTIC-ONLY TREATMENT FOR THE DENOMINATOR AND THE
012200* PER-LOCUS SHARED-ALLELE COUNT.
012300 01  WS-DENOMINATOR-DISPLAY      REDEFINES WS-DENOMINATOR
012400                                  PIC S9(5).
012500 01  WS-LOCUS-SHARED-DISPLAY     REDEFINES WS-LOCUS-SHARED
012600                                  PIC S9(1).
012700
012800 LINKAGE SECTION.
012900* PARAMETER BLOCK PASSED DOWN FROM DBMATCH, SNGLMTCH OR ENCMATCH.
013000* LAYOUT MUST MATCH EACH CALLER'S OWN COPY BYTE FOR BYTE.
013100 01  DNASCORE-PARMS.
013200*    "P" FOR A PLAINTEXT CALL, "E" FOR AN ENCRYPTED CALL -- THE
013300*    CALLER SETS THIS BEFORE EVERY CALL, IT IS NEVER DEFAULTED.
013400     05  SCORE-TYPE-SW               PIC X.
013500         88  PLAINTEXT-SCORE              VALUE "P".
013600         88  ENCRYPTED-SCORE               VALUE "E".
013700*    RETURNED RAW NUMERATOR, IN CASE A CALLER WANTS TO AUDIT THE
013800*    ARITHMETIC BEHIND THE SCORE RATHER THAN JUST THE RATIO.
013900     05  OUT-SHARED-TOTAL            PIC 9(5) COMP.
014000*    RETURNED RAW DENOMINATOR.
014100     05  OUT-ALLELE-TOTAL            PIC 9(5) COMP.
014200*    HOW MANY OF THE TWENTY LOCI ACTUALLY PARTICIPATED -- SEE
014300*    CHANGE LOG DNA-133.
014400     05  OUT-LOCI-COMPARED           PIC 9(2) COMP.
014500*    FINAL ROUNDED TANABE SCORE, 0.0000 THROUGH 1.0000.
014600     05  OUT-SCORE                   PIC 9V9(4).
014700*    QUERY PROFILE'S TWENTY CODIS LOCI, PLAINTEXT MODE.
014800     05  PLAIN-PROFILE-1.
014900         10  PLAIN-LOCUS-1 OCCURS 20 TIMES.
015000             15  P1-ALLELE-LOW       PIC 9(2).
015100             15  P1-ALLELE-HIGH      PIC 9(2).
015200*    CANDIDATE PROFILE'S TWENTY CODIS LOCI, PLAINTEXT MODE.
015300     05  PLAIN-PROFILE-2.
015400         10  PLAIN-LOCUS-2 OCCURS 20 TIMES.
015500             15  P2-ALLELE-LOW       PIC 9(2).
015600             15  P2-ALLELE-HIGH      PIC 9(2).
015700*    QUERY PROFILE'S TWENTY LOCI, ENCRYPTED MODE -- DIGESTS, NOT
015800*    ALLELE NUMBERS.
015900     05  ENC-PROFILE-1.
016000         10  ENC-LOCUS-1 OCCURS 20 TIMES.
016100             15  E1-DIGEST-LOW       PIC X(64).
016200             15  E1-DIGEST-HIGH      PIC X(64).
016300*    CANDIDATE PROFILE'S TWENTY LOCI, ENCRYPTED MODE.
016400     05  ENC-PROFILE-2.
016500         10  ENC-LOCUS-2 OCCURS 20 TIMES.
016600             15  E2-DIGEST-LOW       PIC X(64).
016700             15  E2-DIGEST-HIGH      PIC X(64).
016800
016900* ALWAYS RETURNED ZERO -- KEPT FOR CONSISTENCY WITH THE REST OF
017000* THE SUITE'S CALLING CONVENTION.
017100 01  RETURN-CD                       PIC 9(4) COMP.
017200
017300 PROCEDURE DIVISION USING DNASCORE-PARMS, RETURN-CD.
017400 000-MAINLINE.
017500* ZERO THE RETURNED TOTALS BEFORE EITHER SCORING PATH RUNS --
017600* A CALLER THAT REUSES THE SAME PARM BLOCK ACROSS MULTIPLE CALLS
017700* MUST NOT SEE LEFTOVER VALUES FROM A PRIOR COMPARISON.
017800     MOVE ZERO TO OUT-SHARED-TOTAL OUT-ALLELE-TOTAL
017900                  OUT-LOCI-COMPARED OUT-SCORE.
018000     IF PLAINTEXT-SCORE
018100         PERFORM 200-SCORE-PLAINTEXT THRU 200-EXIT
018200     ELSE IF ENCRYPTED-SCORE
018300         PERFORM 300-SCORE-ENCRYPTED THRU 300-EXIT.
018400
018500     PERFORM 400-COMPUTE-SCORE THRU 400-EXIT.
018600     MOVE ZERO TO RETURN-CD.
018700     GOBACK.
018800
018900 200-SCORE-PLAINTEXT.
019000* SET-BASED TANABE SCORING -- A HOMOZYGOUS PAIR (LOW = HIGH)
019100* COLLAPSES TO ONE DISTINCT ALLELE.  00/00 MEANS LOCUS ABSENT.
019200     PERFORM 210-SCORE-ONE-LOCUS
019300             VARYING LOCUS-SUB FROM 1 BY 1
019400             UNTIL LOCUS-SUB > 20.
019500 200-EXIT.
019600     EXIT.
019700
019800 210-SCORE-ONE-LOCUS.
019900* HOMOZYGOUS-PAIR SET COLLAPSE FIXED -- TICKET DNA-094           031896TGD
020000* A LOCUS OF 00/00 ON EITHER SIDE MEANS THAT LOCUS WAS NOT
020100* TYPED FOR THAT PROFILE -- SKIP IT ENTIRELY RATHER THAN LET IT
020200* DRAG DOWN THE SCORE AS A FORCED MISMATCH.
020300     IF (P1-ALLELE-LOW(LOCUS-SUB) = 0 AND
020400         P1-ALLELE-HIGH(LOCUS-SUB) = 0)
020500     OR (P2-ALLELE-LOW(LOCUS-SUB) = 0 AND
020600         P2-ALLELE-HIGH(LOCUS-SUB) = 0)
020700         GO TO 210-EXIT.
020800
020900     ADD +1 TO OUT-LOCI-COMPARED.
021000*    DEFAULT TO HOMOZYGOUS (ONE DISTINCT ALLELE); BUMP TO TWO
021100*    ONLY IF THE LOW AND HIGH ALLELE NUMBERS ACTUALLY DIFFER.
021200     MOVE 1 TO SET1-SIZE.
021300     IF P1-ALLELE-LOW(LOCUS-SUB) NOT = P1-ALLELE-HIGH(LOCUS-SUB)
021400         MOVE 2 TO SET1-SIZE.
021500     MOVE 1 TO SET2-SIZE.
021600     IF P2-ALLELE-LOW(LOCUS-SUB) NOT = P2-ALLELE-HIGH(LOCUS-SUB)
021700         MOVE 2 TO SET2-SIZE.
021800
021900*    COUNT HOW MANY OF PROFILE 1'S ALLELES AT THIS LOCUS ALSO
022000*    APPEAR IN PROFILE 2 -- EACH PROFILE-1 ALLELE IS TESTED AT
022100*    MOST ONCE, EVEN IF IT WOULD MATCH BOTH OF PROFILE 2'S.
022200     MOVE ZERO TO WS-LOCUS-SHARED.
022300     IF P1-ALLELE-LOW(LOCUS-SUB) = P2-ALLELE-LOW(LOCUS-SUB)
022400     OR P1-ALLELE-LOW(LOCUS-SUB) = P2-ALLELE-HIGH(LOCUS-SUB)
022500         ADD +1 TO WS-LOCUS-SHARED.
022600     IF SET1-SIZE = 2
022700         IF P1-ALLELE-HIGH(LOCUS-SUB) = P2-ALLELE-LOW(LOCUS-SUB)
022800         OR P1-ALLELE-HIGH(LOCUS-SUB) = P2-ALLELE-HIGH(LOCUS-SUB)
022900             ADD +1 TO WS-LOCUS-SHARED.
023000
023100*    FOLD THIS LOCUS'S SHARED COUNT AND COMBINED DISTINCT-ALLELE
023200*    COUNT INTO THE RUNNING PROFILE-WIDE TOTALS.
023300     ADD WS-LOCUS-SHARED           TO OUT-SHARED-TOTAL.
023400     ADD SET1-SIZE, SET2-SIZE      TO OUT-ALLELE-TOTAL.
023500 210-EXIT.
023600     EXIT.
023700
023800 300-SCORE-ENCRYPTED.
023900* ENCRYPTED-SCORE MODE ADDED -- TICKET DNA-071                   090293RPK
024000* ASYMMETRIC DIGEST-OVERLAP SCORING.  MATCHING = DIGESTS SHARED
024100* BY BOTH PROFILES; TOTAL = DISTINCT DIGESTS IN PROFILE 1 ONLY.
024200* THIS IS DELIBERATELY NOT THE SAME SHAPE AS THE PLAINTEXT
024300* SCORE -- THE ENCRYPTED MATCHER NEVER NEEDS A SYMMETRIC RATIO
024400* SINCE ITS OWN CLASSIFIER (SEE ENCMATCH 210-SCORE-ONE-PAIR)
024500* ONLY TESTS FOR A MATCH, NOT A GRADED SIMILARITY BAND.
024600     PERFORM 310-SCORE-ONE-LOCUS
024700             VARYING LOCUS-SUB FROM 1 BY 1
024800             UNTIL LOCUS-SUB > 20.
024900 300-EXIT.
025000     EXIT.
025100
025200 310-SCORE-ONE-LOCUS.
025300*    NO ABSENT-LOCUS CHECK HERE -- AN ENCRYPTED PROFILE ALWAYS
025400*    CARRIES ALL TWENTY LOCI, ENCRYPT BUILDS THEM ALL.
025500     MOVE 1 TO SET1-SIZE.
025600     IF E1-DIGEST-LOW(LOCUS-SUB) NOT = E1-DIGEST-HIGH(LOCUS-SUB)
025700         MOVE 2 TO SET1-SIZE.
025800
025900*    SAME SHARED-DIGEST COUNTING RULE AS THE PLAINTEXT PATH,
026000*    JUST AGAINST 64-CHARACTER DIGEST STRINGS INSTEAD OF TWO-
026100*    DIGIT ALLELE NUMBERS.
026200     MOVE ZERO TO WS-LOCUS-SHARED.
026300     IF E1-DIGEST-LOW(LOCUS-SUB) = E2-DIGEST-LOW(LOCUS-SUB)
026400     OR E1-DIGEST-LOW(LOCUS-SUB) = E2-DIGEST-HIGH(LOCUS-SUB)
026500         ADD +1 TO WS-LOCUS-SHARED.
026600     IF SET1-SIZE = 2
026700         IF E1-DIGEST-HIGH(LOCUS-SUB) = E2-DIGEST-LOW(LOCUS-SUB)
026800         OR E1-DIGEST-HIGH(LOCUS-SUB) = E2-DIGEST-HIGH(LOCUS-SUB)
026900             ADD +1 TO WS-LOCUS-SHARED.
027000
027100*    NOTE THE DENOMINATOR HERE IS SET1-SIZE ONLY -- PROFILE 1'S
027200*    OWN DISTINCT DIGEST COUNT, NOT THE SUM OF BOTH PROFILES.
027300     ADD +1               TO OUT-LOCI-COMPARED.
027400     ADD WS-LOCUS-SHARED  TO OUT-SHARED-TOTAL.
027500     ADD SET1-SIZE        TO OUT-ALLELE-TOTAL.
027600 310-EXIT.
027700     EXIT.
027800
027900 400-COMPUTE-SCORE.
028000* ROUNDED CLAUSE CONFIRMED HALF-UP -- TICKET DNA-171             052307RPK
028100* GUARD AGAINST DIVIDE-BY-ZERO WHEN NOT ONE SINGLE LOCUS WAS
028200* COMPARABLE ON EITHER SIDE -- A BLANK OR WHOLLY-DEGRADED
028300* SAMPLE SHOULD SCORE EXACTLY ZERO, NOT ABEND THE RUN.
028400     IF OUT-ALLELE-TOTAL = ZERO
028500         MOVE ZERO TO OUT-SCORE
028600         GO TO 400-EXIT.
028700
028800*    PLAINTEXT SCORE DOUBLES THE SHARED COUNT BECAUSE THE
028900*    DENOMINATOR SUMS BOTH PROFILES' DISTINCT ALLELE COUNTS;
029000*    ENCRYPTED SCORE DOES NOT, SINCE ITS DENOMINATOR IS ALREADY
029100*    ONE-SIDED (SEE 310-SCORE-ONE-LOCUS ABOVE).
029200     IF PLAINTEXT-SCORE
029300         COMPUTE OUT-SCORE ROUNDED =
029400             (OUT-SHARED-TOTAL * 2) / OUT-ALLELE-TOTAL
029500     ELSE
029600         COMPUTE OUT-SCORE ROUNDED =
029700             OUT-SHARED-TOTAL / OUT-ALLELE-TOTAL.
029800 400-EXIT.
029900     EXIT.
