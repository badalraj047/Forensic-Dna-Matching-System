000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DNACLSS.
000400 AUTHOR. R. KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/18/91.
000700 DATE-COMPILED. 04/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM TURNS A TANABE SCORE AND A MATCH
001400*          THRESHOLD INTO A CLASSIFICATION STATUS AND CONFIDENCE
001500*          LEVEL.  CALLERS PASS 0.80 AS THE THRESHOLD FOR THE
001600*          FIXED-BAND CRIME-SCENE SWEEP, OR THE RUN'S OWN
001700*          THRESHOLD FOR THE THRESHOLD-PARAMETERIZED SWEEP --
001800*          THE 0.95 AND 0.50 BANDS NEVER MOVE EITHER WAY.
001900*
002000*          THIS IS A PLAINTEXT-ONLY CLASSIFIER.  ENCMATCH DOES
002100*          NOT CALL HERE -- THE ENCRYPTED MATCHER'S TWO-BAND
002200*          SPLIT IS A DIFFERENT RULE ENTIRELY AND IS CODED
002300*          INLINE OVER IN ENCMATCH ITSELF (SEE THAT PROGRAM'S
002400*          210-SCORE-ONE-PAIR).  DNACLSS IS CALLED ONLY BY
002500*          DBMATCH AND SNGLMTCH, BOTH OF WHICH SCORE PLAINTEXT
002600*          PROFILES THROUGH DNASCORE BEFORE COMING HERE.
002700*
002800*          THE CALLER OWNS THE DECISION OF WHICH THRESHOLD TO
002900*          PASS IN IN-THRESHOLD.  THIS PROGRAM DOES NOT KNOW,
003000*          AND DOES NOT CARE, WHETHER IT IS BEING CALLED FOR A
003100*          SINGLE-PROFILE LOOKUP OR A FULL CRIME-SCENE SWEEP --
003200*          THAT DISTINCTION LIVES ENTIRELY IN THE CALLER'S OWN
003300*          UPSI SWITCHES.
003400*
003500*          NOTE FOR MAINTAINERS:  "CONFIDENCE" HERE MEANS THE
003600*          LAB'S OWN FOUR-WORD SCALE (VERY HIGH / HIGH /
003700*          MODERATE / LOW), NOT A STATISTICAL CONFIDENCE
003800*          INTERVAL.  DO NOT CONFUSE THE TWO WHEN A STATISTICIAN
003900*          ASKS ABOUT THIS FIELD.
004000*
004100******************************************************************
004200* CHANGE LOG
004300* 04/18/91  RPK  ORIGINAL PROGRAM.  FOUR FIXED BANDS (0.95/0.80/
004400*                0.50) HARD-CODED AS LITERALS, NO TABLE LOOKUP.
004500*                SPLIT OUT OF DBMATCH SO THE THRESHOLD LOGIC
004600*                WOULD NOT HAVE TO BE MAINTAINED TWICE ONCE THE
004700*                SINGLE-PROFILE RUN WAS BUILT.
004800* 02/27/94  TGD  DROPPED THE OLD STRING-REVERSAL LENGTH CHECK --
004900*                REPLACED WITH A STRAIGHT EVALUATE ON THE SCORE
005000*                BANDS (TICKET DNA-061).  THE OLD CHECK WAS A
005100*                HOLDOVER FROM A COPY-PASTE OF AN UNRELATED
005200*                STRING-HANDLING ROUTINE AND NEVER DID ANYTHING
005300*                USEFUL IN THIS PROGRAM.
005400* 01/11/99  MM   Y2K REVIEW -- NO DATE FIELDS, NO CHANGES NEEDED.
005500*                REVIEWED WORKING-STORAGE AND LINKAGE, FOUND NO
005600*                TWO-DIGIT YEAR FIELDS OF ANY KIND.
005700* 08/05/04  JS   ADDED SELF-MATCH SHORT-CIRCUIT FOR DBMATCH/
005800*                SNGLMTCH (TICKET DNA-148).  BOTH CALLERS NOW
005900*                SET IN-SELF-MATCH-SW TO "Y" WHEN THE QUERY
006000*                PROFILE-ID EQUALS THE CANDIDATE PROFILE-ID SO
006100*                A PROFILE NEVER GETS SCORED AGAINST ITSELF.
006200* 10/30/09  RPK  CONVERTED FIXED SCORE BANDS TO DRIVE OFF THE
006300*                CONFBAND TABLE INSTEAD OF HARD-CODED LITERALS
006400*                (TICKET DNA-197).  LAB POLICY REVIEW WANTED THE
006500*                BAND CUTOFFS AND THEIR DISPLAY TEXT MAINTAINED
006600*                IN ONE COPYBOOK INSTEAD OF SCATTERED ACROSS
006700*                EVERY CALLING PROGRAM.
006800* 06/02/11  RPK  ADDED THE RUNNING SELF-MATCH COUNT AND ITS
006900*                UPSI-0 TRACE DISPLAY LINE, PURELY FOR OPERATOR
007000*                DIAGNOSTICS DURING A LONG CRIME-SCENE SWEEP --
007100*                NOT WRITTEN TO ANY OUTPUT FILE OR REPORT.
007200******************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900*    UPSI-0 GATES THE DIAGNOSTIC TRACE LINE IN 000-MAINLINE.
008000*    NO OTHER UPSI SWITCH IS USED IN THIS PROGRAM.
008100     C01                    IS TOP-OF-FORM
008200     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
008300     UPSI-0 ON  STATUS IS   U0-TRACE-ON
008400     UPSI-0 OFF STATUS IS   U0-TRACE-OFF.
008500 INPUT-OUTPUT SECTION.
008600* NO FILES -- THIS PROGRAM IS A CALLED SUBPROGRAM ONLY, IT NEVER
008700* OPENS A FILE OF ITS OWN.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100* NO FD ENTRIES -- SEE REMARK ABOVE.
009200
009300 WORKING-STORAGE SECTION.
009400* CONFBAND SUPPLIES THE FOUR SCORE/STATUS/CONFIDENCE ROWS USED
009500* BY 200-CLASSIFY-SCORE BELOW.  ROW 1 IS THE FIXED 0.95 DEFINITE
009600* BAND, ROW 3 IS THE FIXED 0.50 EXCLUSION BAND, AND ROW 4 IS THE
009700* CATCH-ALL "NO MATCH" ROW.  ONLY ROW 2 IS EVER COMPARED AGAINST
009800* A CALLER-SUPPLIED THRESHOLD RATHER THAN ITS OWN STORED VALUE.
009900 COPY CONFBAND.
010000
010100* WORKING FIELDS LOCAL TO THIS CALL -- NONE OF THESE SURVIVE
010200* BETWEEN CALLS, THE SUBPROGRAM IS STATELESS APART FROM THE
010300* DIAGNOSTIC COUNTER BELOW.
010400 01  MISC-FIELDS.
010500*    HOLDS A COPY OF THE CALLER'S THRESHOLD SO 200-CLASSIFY-SCORE
010600*    CAN COMPARE AGAINST IT WITHOUT TOUCHING THE LINKAGE ITEM
010700*    DIRECTLY -- KEEPS THE LINKAGE SECTION READ-MOSTLY.
010800     05  WS-EFFECTIVE-THRESHOLD      PIC 9V9(4).
010900*    RUNNING COUNT OF SELF-MATCH SHORT-CIRCUITS TAKEN SINCE THIS
011000*    PROGRAM WAS LOADED -- RESETS TO ZERO EACH TIME THE CALLING
011100*    JOB STEP RELOADS THE SUBPROGRAM.
011200     05  WS-SELF-MATCH-COUNT         PIC 9(2) COMP.
011300     05  FILLER                      PIC X(03).
011400
011500* ALTERNATE VIEW OF THE EFFECTIVE THRESHOLD USED ONLY ON THE
011600* TRACE DISPLAY BELOW -- NOT REFERENCED IN ANY COMPARISON.
011700 01  WS-THRESHOLD-DISPLAY            REDEFINES
011800                                      WS-EFFECTIVE-THRESHOLD
011900                                      PIC ZZZZ9.
012000
012100* SAME DIAGNOSTIC-ONLY TREATMENT FOR THE RUNNING SELF-MATCH
012200* COUNT SHOWN UNDER THE UPSI-0 TRACE SWITCH.
012300 01  WS-SELF-MATCH-COUNT-DISPLAY     REDEFINES
012400                                      WS-SELF-MATCH-COUNT
012500                                      PIC ZZ9.
012600
012700 LINKAGE SECTION.
012800* PARAMETER BLOCK PASSED DOWN FROM DBMATCH OR SNGLMTCH.  LAYOUT
012900* MUST MATCH THE CALLER'S OWN COPY OF THIS BLOCK BYTE FOR BYTE.
013000 01  DNACLSS-PARMS.
013100*    TANABE SCORE FROM DNASCORE, ALREADY ROUNDED.
013200     05  IN-SCORE                    PIC 9V9(4).
013300*    CALLER'S OWN THRESHOLD FOR THE "PROBABLE" BAND ONLY -- THE
013400*    0.95 AND 0.50 BANDS ARE FIXED AND IGNORE THIS FIELD.
013500     05  IN-THRESHOLD                PIC 9V9(4).
013600*    SET TO "Y" BY THE CALLER WHEN THE QUERY AND CANDIDATE
013700*    PROFILE-ID FIELDS ARE IDENTICAL -- SEE CHANGE LOG DNA-148.
013800     05  IN-SELF-MATCH-SW            PIC X.
013900         88  IS-SELF-MATCH               VALUE "Y".
014000*    RETURNED STATUS TEXT FOR THE MATCH REPORT LINE.
014100     05  OUT-STATUS-TEXT             PIC X(20).
014200*    RETURNED CONFIDENCE WORD FOR THE SAME REPORT LINE.
014300     05  OUT-CONFIDENCE-TEXT         PIC X(09).
014400
014500* ALWAYS RETURNED ZERO -- KEPT FOR CONSISTENCY WITH THE OTHER
014600* SUBPROGRAMS IN THIS SUITE, WHICH DO USE NON-ZERO RETURN CODES.
014700 01  RETURN-CD                       PIC 9(4) COMP.
014800
014900 PROCEDURE DIVISION USING DNACLSS-PARMS, RETURN-CD.
015000 000-MAINLINE.
015100* SELF-MATCH SHORT-CIRCUIT ADDED -- TICKET DNA-148               080504JS
015200* A PROFILE COMPARED AGAINST ITSELF ALWAYS SCORES A PERFECT
015300* 1.0000 TANABE MATCH -- NO NEED TO RUN IT THROUGH THE BAND
015400* TABLE BELOW, AND DOING SO WOULD JUST CONFIRM WHAT THE CALLER
015500* ALREADY KNEW BEFORE MAKING THE CALL.
015600     MOVE SPACES TO OUT-STATUS-TEXT OUT-CONFIDENCE-TEXT.
015700     IF IS-SELF-MATCH
015800* BUMP THE DIAGNOSTIC COUNTER AND, IF THE OPERATOR TURNED ON
015900* THE UPSI-0 TRACE SWITCH FOR THIS RUN, SHOW THE RUNNING TOTAL
016000* SO FAR -- HELPFUL WHEN A SWEEP SEEMS TO BE TAKING TOO LONG AND
016100* SOMEONE WANTS TO KNOW HOW MANY CALLS WERE SELF-MATCHES.
016200         ADD +1 TO WS-SELF-MATCH-COUNT
016300         IF U0-TRACE-ON
016400             DISPLAY "** SELF-MATCHES SO FAR: "
016500                     WS-SELF-MATCH-COUNT-DISPLAY
016600         END-IF
016700         MOVE "PERFECT MATCH (SELF)" TO OUT-STATUS-TEXT
016800         MOVE "VERY HIGH"            TO OUT-CONFIDENCE-TEXT
016900         MOVE ZERO TO RETURN-CD
017000         GOBACK.
017100
017200* NOT A SELF-MATCH -- SAVE THE CALLER'S THRESHOLD WHERE
017300* 200-CLASSIFY-SCORE CAN GET AT IT AND RUN THE BAND TEST.
017400     MOVE IN-THRESHOLD TO WS-EFFECTIVE-THRESHOLD.
017500     PERFORM 200-CLASSIFY-SCORE THRU 200-EXIT.
017600     MOVE ZERO TO RETURN-CD.
017700     GOBACK.
017800
017900 200-CLASSIFY-SCORE.
018000* BANDS NOW DRIVE OFF CONFBAND TABLE -- TICKET DNA-197           103009RPK
018100* CONFBAND ROW 1 IS ALWAYS 0.95 AND ROW 3 IS ALWAYS 0.50 --
018200* ONLY ROW 2 (PROBABLE) FLEXES WITH THE CALLER'S THRESHOLD.
018300* THE EVALUATION IS A SIMPLE HIGH-TO-LOW FALL-THROUGH -- THE
018400* FIRST BAND THE SCORE CLEARS WINS, SO ROW ORDER IN CONFBAND
018500* MATTERS AND MUST STAY HIGHEST-THRESHOLD-FIRST.
018600     IF IN-SCORE >= CONFBAND-THRESHOLD(1)
018700         MOVE CONFBAND-STATUS-TEXT(1)     TO OUT-STATUS-TEXT
018800         MOVE CONFBAND-CONFIDENCE-TEXT(1) TO OUT-CONFIDENCE-TEXT
018900     ELSE IF IN-SCORE >= WS-EFFECTIVE-THRESHOLD
019000*        ROW 2'S OWN STORED THRESHOLD IS NOT USED HERE ON
019100*        PURPOSE -- THE CALLER'S RUNTIME THRESHOLD OVERRIDES IT.
019200         MOVE CONFBAND-STATUS-TEXT(2)     TO OUT-STATUS-TEXT
019300         MOVE CONFBAND-CONFIDENCE-TEXT(2) TO OUT-CONFIDENCE-TEXT
019400     ELSE IF IN-SCORE >= CONFBAND-THRESHOLD(3)
019500         MOVE CONFBAND-STATUS-TEXT(3)     TO OUT-STATUS-TEXT
019600         MOVE CONFBAND-CONFIDENCE-TEXT(3) TO OUT-CONFIDENCE-TEXT
019700     ELSE
019800*        BELOW THE 0.50 FLOOR -- ROW 4 IS THE LAB'S "NO MATCH"
019900*        TEXT AND NEVER CHANGES REGARDLESS OF THRESHOLD.
020000         MOVE CONFBAND-STATUS-TEXT(4)     TO OUT-STATUS-TEXT
020100         MOVE CONFBAND-CONFIDENCE-TEXT(4) TO OUT-CONFIDENCE-TEXT.
020200 200-EXIT.
020300* STANDARD THRU-RANGE EXIT -- NO LOGIC, NEVER REMOVE.
020400     EXIT.
