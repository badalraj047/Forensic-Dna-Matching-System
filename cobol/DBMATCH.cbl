000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DBMATCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 10/22/93.
000600 DATE-COMPILED. 10/22/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          FLAGSHIP RUN OF THE LAB'S MATCH SUITE.  LOADS THE WHOLE
001300*          PROFILE DATABASE INTO A TABLE, THEN SWEEPS EVERY QUERY
001400*          SAMPLE AGAINST EVERY PROFILE IN THE TABLE, CLASSIFIES
001500*          EACH COMPARISON AND KEEPS THE TOP 10 FOR THE REPORT.
001600*          UPSI-1 SELECTS THE RUN MODE: OFF = THRESHOLD SWEEP
001700*          (ONLY SCORE >= RUN THRESHOLD SURVIVES), ON = CRIME-
001800*          SCENE SWEEP (FIXED 0.95/0.80/0.50 BANDS, ALL RESULTS
001900*          REPORTED, PROBABLE MATCH RENAMED POSSIBLE MATCH).
002000*          UPSI-2 ON SKIPS ANY CANDIDATE WHOSE REGION DOESN'T
002100*          MATCH THE QUERY'S OWN REGION.
002200*
002300*          THIS IS THE ONLY PROGRAM IN THE SUITE THAT LOADS THE
002400*          WHOLE DATABASE INTO MEMORY -- SNGLMTCH NEEDS ONE TARGET
002500*          SO IT KEYED-READS, BUT DBMATCH HAS TO SCORE EVERY QUERY
002600*          AGAINST EVERY PROFILE AND A SEQUENTIAL RE-READ OF
002700*          PROFILE-DB PER QUERY WOULD MULTIPLY I-O BY THE QUERY
002800*          COUNT FOR NO REASON -- THE WHOLE FILE FITS COMFORTABLY
002900*          IN THE 500-ROW WS-PROFILE-TABLE BELOW.
003000*
003100* NOTE FOR MAINTAINERS -- UPSI-1 AND UPSI-2 ARE READ ONCE, AT
003200*          COMPILE-TIME THEY LOOK LIKE ORDINARY SWITCHES BUT THEY
003300*          ARE ACTUALLY SET BY THE OPERATOR IN THE JCL EXEC CARD
003400*          FOR EACH RUN -- THIS PROGRAM NEVER CHANGES THEM ITSELF,
003500*          IT ONLY TESTS THEM.  A MAINTAINER ADDING A THIRD RUN
003600*          MODE SHOULD NOT REUSE UPSI-1 OR UPSI-2 FOR SOMETHING
003700*          ELSE LATER -- OLD RERUN JCL IN THE LIBRARY STILL SETS
003800*          THEM FOR THIS PROGRAM'S ORIGINAL MEANING.
003900*
004000*          A SECOND NOTE -- WS-FILTER-REGION IS INITIALIZED TO
004100*          SPACES AND IS NEVER SET BY THIS PROGRAM EXCEPT VIA
004200*          RERUN JCL.  A RUN STARTED WITH UPSI-2 ON AND NO FILTER
004300*          REGION SUPPLIED ON THE JCL WILL SILENTLY EXCLUDE EVERY
004400*          PROFILE, SINCE NO PROFILE'S REGION FIELD WILL EVER MATCH
004500*          SPACES -- THIS IS BY DESIGN, NOT A BUG, BUT IT HAS
004600*          CONFUSED MORE THAN ONE OPERATOR OVER THE YEARS.
004700*
004800*          A THIRD NOTE -- THE REPORT, HISTORY RECORD AND ROLLING
004900*          NOTIFICATION LOG ARE THREE SEPARATE OUTPUTS SERVING THREE
005000*          DIFFERENT AUDIENCES.  MATCH-OUT IS THE FULL RANKED REPORT
005100*          FOR THE CASE FILE.  HISTORY-FILE IS ONE TERSE RECORD PER
005200*          QUERY FOR LATER VOLUME REPORTING, KEPT PERMANENTLY.
005300*          NOTIF-LOG IS A SHORT-LIVED ROLLING SNAPSHOT FOR LAB
005400*          MANAGEMENT TO GLANCE AT WITHOUT OPENING THE FULL REPORT,
005500*          AND IS OVERWRITTEN BY THE NEXT RUN.  A MAINTAINER ASKED TO
005600*          ADD A NEW OUTPUT FIELD SHOULD THINK ABOUT WHICH OF THE
005700*          THREE AUDIENCES ACTUALLY NEEDS IT BEFORE ADDING IT TO ALL
005800*          THREE OUT OF HABIT.
005900*
006000*          A FOURTH NOTE -- THE THREE WORKING TABLES HAVE DIFFERENT
006100*          SIZES FOR DIFFERENT REASONS AND ARE NOT INTERCHANGEABLE.
006200*          WS-PROFILE-TABLE AT 500 ROWS IS SIZED TO THE DATABASE.
006300*          WS-RESULT-TABLE AT 10 ROWS IS SIZED TO THE REPORT -- THE
006400*          LAB ONLY EVER WANTS THE TOP 10 CANDIDATES PRINTED, NEVER
006500*          MORE.  WS-NOTIF-TABLE AT 20 ROWS IS SIZED TO WHAT FITS
006600*          COMFORTABLY ON ONE OPERATOR SCREEN.  RAISING ANY ONE OF
006700*          THE THREE DOES NOT REQUIRE RAISING THE OTHERS.
006800*
006900******************************************************************
007000* CHANGE LOG
007100* 10/22/93  JRS  ORIGINAL PROGRAM (TICKET DNA-074) -- CONVERTED
007200*                FROM THE RETIRED PATIENT TREATMENT SEARCH RUN.
007300*                THAT PROGRAM LOADED A MASTER TABLE AND SWEPT IT
007400*                AGAINST EACH TRANSACTION THE SAME WAY THIS ONE
007500*                SWEEPS THE PROFILE TABLE AGAINST EACH QUERY --
007600*                ONLY THE BUSINESS CONTENT OF THE RECORDS CHANGED.
007700* 01/14/99  MM   Y2K REVIEW -- WS-DATE WINDOW CONFIRMED OK, NO
007800*                CODE CHANGES REQUIRED.  THE ONLY DATE ON THIS
007900*                PROGRAM IS THE JOB-LOG STAMP, NOTHING IS STORED
008000*                OR COMPARED.
008100* 06/11/10  RPK  ADDED UPSI-1 CRIME-SCENE FIXED-BAND MODE SO ONE
008200*                PROGRAM COVERS BOTH SWEEP VARIANTS (TICKET
008300*                DNA-142) -- BEFORE THIS CHANGE THE LAB RAN A
008400*                SEPARATE COPY OF THIS PROGRAM FOR CRIME-SCENE
008500*                WORK, MAINTAINED BY HAND IN PARALLEL WITH THIS
008600*                ONE -- THE TWO HAD ALREADY DRIFTED APART ON THE
008700*                SCORING CALL BEFORE THIS TICKET MERGED THEM BACK
008800*                INTO ONE PROGRAM WITH A SWITCH.
008900* 02/28/13  TGD  ADDED ROLLING NOTIFICATION LOG AND HISTORY-FILE
009000*                APPEND (TICKET DNA-229) -- LAB MANAGEMENT WANTED
009100*                A SHORT RUNNING LOG OF RECENT HITS THEY COULD
009200*                GLANCE AT WITHOUT OPENING THE FULL MATCH-OUT
009300*                REPORT, AND A PERMANENT PER-QUERY HISTORY RECORD
009400*                FOR LATER VOLUME REPORTING.
009500* 09/09/16  RPK  ADDED UPSI-2 REGION FILTER AND FINAL CROSS-QUERY
009600*                CONTROL TOTAL (TICKET DNA-301) -- SOME LABS SHARE
009700*                ONE PROFILE-DB ACROSS SEVERAL REGIONAL OFFICES,
009800*                AND A RUN FOR ONE REGION SHOULD NOT REPORT HITS
009900*                AGAINST ANOTHER REGION'S PROFILES.
010000* 04/08/19  RPK  REVIEWED WS-PROFILE-TABLE SIZING AGAINST THE
010100*                LAB'S GROWING CASELOAD -- 500 ROWS STILL COVERS
010200*                THE LARGEST REGIONAL DATABASE WITH ROOM TO SPARE,
010300*                NO CODE CHANGES REQUIRED.
010400* 11/19/21  DPL  TRACED A REQUEST THAT THE CRIME-SCENE BAND CUTOFFS
010500*                (0.95/0.80/0.50) BE MADE A PARAMETER CARD INSTEAD
010600*                OF A LITERAL IN 200-SCORE-RTN (TICKET DNA-355) --
010700*                REQUEST WAS DECLINED BY THE LAB DIRECTOR, WHO
010800*                WANTED THE BANDS FIXED ACROSS ALL REGIONS SO NO
010900*                SITE COULD DRIFT FROM THE OTHERS.  NO CODE CHANGE.
011000* 07/02/22  RPK  ADDED THE SECOND NOTE-FOR-MAINTAINERS PARAGRAPH
011100*                ABOVE AFTER A WEEKEND RERUN WITH UPSI-2 ON AND NO
011200*                FILTER REGION CARD CAME BACK WITH A CLEAN REPORT OF
011300*                ZERO MATCHES AND NO ERROR -- THE PROGRAM WAS
011400*                WORKING AS DESIGNED BUT THE OPERATOR ASSUMED A
011500*                BUG.  DOCUMENTATION CHANGE ONLY, NO LOGIC TOUCHED.
011600******************************************************************
011700
011800 ENVIRONMENT DIVISION.
011900 CONFIGURATION SECTION.
012000 SOURCE-COMPUTER. IBM-390.
012100 OBJECT-COMPUTER. IBM-390.
012200* THREE UPSI SWITCHES ARE READ BY THIS PROGRAM -- UPSI-0 IS THE
012300* SHOP-WIDE TRACE SWITCH CARRIED ON EVERY PROGRAM IN THE SUITE,
012400* UPSI-1 AND UPSI-2 ARE LOCAL TO THIS ONE.
012500 SPECIAL-NAMES.
012600     C01                    IS TOP-OF-FORM
012700     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
012800     UPSI-0 ON  STATUS IS   U0-TRACE-ON
012900     UPSI-0 OFF STATUS IS   U0-TRACE-OFF
013000     UPSI-1 ON  STATUS IS   U1-CRIME-SCENE-MODE
013100     UPSI-1 OFF STATUS IS   U1-THRESHOLD-MODE
013200     UPSI-2 ON  STATUS IS   U2-REGION-FILTER-ON
013300     UPSI-2 OFF STATUS IS   U2-REGION-FILTER-OFF.
013400 INPUT-OUTPUT SECTION.
013500 FILE-CONTROL.
013600* SYSOUT CARRIES ONLY THE ABEND DUMP RECORD -- NO FILE STATUS IS
013700* TESTED ON IT SINCE THE JOB IS ALREADY GOING DOWN BY THE TIME IT
013800* IS WRITTEN.
013900     SELECT SYSOUT
014000     ASSIGN TO UT-S-SYSOUT
014100       ORGANIZATION IS SEQUENTIAL.
014200
014300* PROFILE-DB IS READ SEQUENTIALLY HERE, UNLIKE SNGLMTCH AND
014400* ENCMATCH WHICH KEYED-READ IT -- THIS PROGRAM READS THE WHOLE
014500* FILE ONCE AT THE TOP OF THE RUN TO BUILD WS-PROFILE-TABLE AND
014600* NEVER OPENS IT AGAIN.
014700     SELECT PROFILE-DB
014800     ASSIGN TO UT-S-PROFDB
014900       ACCESS MODE IS SEQUENTIAL
015000       FILE STATUS IS IFCODE.
015100
015200* QUERY-FILE MAY CARRY MANY DETAIL RECORDS BEFORE ITS TRAILER,
015300* UNLIKE SNGLMTCH'S ONE-DETAIL-PLUS-TRAILER SHAPE -- THIS PROGRAM
015400* IS BUILT TO SWEEP A WHOLE BATCH OF CRIME-SCENE SAMPLES IN ONE
015500* RUN.
015600     SELECT QUERY-FILE
015700     ASSIGN TO UT-S-QUERY
015800       ACCESS MODE IS SEQUENTIAL
015900       FILE STATUS IS QFCODE.
016000
016100* MATCH-OUT IS THE PRINTED RANKED-RESULT REPORT -- ONE PAGE-GROUP
016200* OF HEADER, UP TO 10 DETAIL LINES AND A SUMMARY LINE PER QUERY.
016300     SELECT MATCH-OUT
016400     ASSIGN TO UT-S-MATCHOUT
016500       ACCESS MODE IS SEQUENTIAL
016600       FILE STATUS IS OFCODE.
016700
016800* HISTORY-FILE GETS ONE FIXED-LENGTH RECORD PER QUERY PROCESSED,
016900* FOR DOWNSTREAM VOLUME REPORTING -- ADDED BY TICKET DNA-229.
017000     SELECT HISTORY-FILE
017100     ASSIGN TO UT-S-HISTORY
017200       ACCESS MODE IS SEQUENTIAL
017300       FILE STATUS IS HFCODE.
017400
017500* NOTIF-LOG IS DUMPED ONCE AT END OF RUN FROM WS-NOTIF-TABLE BELOW
017600* -- IT IS NOT APPENDED TO ACROSS RUNS, EACH RUN WRITES ITS OWN
017700* ROLLING SNAPSHOT OF UP TO 20 RECENT EVENTS.
017800     SELECT NOTIF-LOG
017900     ASSIGN TO UT-S-NOTIFLOG
018000       ACCESS MODE IS SEQUENTIAL
018100       FILE STATUS IS NFCODE.
018200
018300 DATA DIVISION.
018400 FILE SECTION.
018500 FD  SYSOUT
018600     RECORDING MODE IS F
018700     LABEL RECORDS ARE STANDARD
018800     RECORD CONTAINS 140 CHARACTERS
018900     BLOCK CONTAINS 0 RECORDS
019000     DATA RECORD IS SYSOUT-REC.
019100* SYSOUT HOLDS ONLY THE ABEND DUMP RECORD, THE SAME AS EVERY OTHER
019200* PROGRAM IN THIS SUITE THAT DOES NOT ALSO PRINT A REPORT.
019300 01  SYSOUT-REC  PIC X(140).
019400
019500****** THE PROFILE DATABASE -- ONE RECORD PER SUSPECT/REFERENCE
019600****** PROFILE, DETAIL AND TRAILER RECS, LOADED WHOLE INTO
019700****** WS-PROFILE-TABLE BEFORE THE FIRST QUERY IS SWEPT
019800 FD  PROFILE-DB
019900     RECORDING MODE IS F
020000     LABEL RECORDS ARE STANDARD
020100     RECORD CONTAINS 225 CHARACTERS
020200     BLOCK CONTAINS 0 RECORDS
020300     DATA RECORD IS DNA-DAILY-REC-FD.
020400* FD-STUB/WORKING-COPY SPLIT -- THE FD RECORD IS NEVER REFERENCED
020500* BY NAME, DNAPROF'S WORKING-STORAGE COPY BELOW IS WHAT THE
020600* PROCEDURE DIVISION ACTUALLY MOVES FIELDS OUT OF.
020700 01  DNA-DAILY-REC-FD            PIC X(225).
020800
020900****** ONE OR MORE CRIME-SCENE QUERY SAMPLES, DETAIL AND TRAILER
021000 FD  QUERY-FILE
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 100 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS QUERY-REC-FD.
021600 01  QUERY-REC-FD                PIC X(100).
021700
021800****** RANKED MATCH REPORT, ONE PAGE-GROUP PER QUERY
021900 FD  MATCH-OUT
022000     RECORDING MODE IS F
022100     LABEL RECORDS ARE STANDARD
022200     RECORD CONTAINS 132 CHARACTERS
022300     BLOCK CONTAINS 0 RECORDS
022400     DATA RECORD IS MATCH-OUT-REC.
022500* 132 CHARACTERS IS THE SHOP'S STANDARD WIDE-CARRIAGE PRINT WIDTH,
022600* SAME AS EVERY OTHER PRINTED REPORT IN THE SUITE.
022700 01  MATCH-OUT-REC               PIC X(132).
022800
022900****** ONE MATCH-HISTORY RECORD PER QUERY PROCESSED
023000 FD  HISTORY-FILE
023100     RECORDING MODE IS F
023200     LABEL RECORDS ARE STANDARD
023300     RECORD CONTAINS 50 CHARACTERS
023400     BLOCK CONTAINS 0 RECORDS
023500     DATA RECORD IS HISTORY-REC.
023600 01  HISTORY-REC                 PIC X(50).
023700
023800****** CURRENT STATE OF THE ROLLING NOTIFICATION LOG, DUMPED AT
023900****** END OF RUN -- AT MOST 20 RECORDS
024000 FD  NOTIF-LOG
024100     RECORDING MODE IS F
024200     LABEL RECORDS ARE STANDARD
024300     RECORD CONTAINS 100 CHARACTERS
024400     BLOCK CONTAINS 0 RECORDS
024500     DATA RECORD IS NOTIF-LOG-REC.
024600 01  NOTIF-LOG-REC               PIC X(100).
024700
024800** ALL FIVE FILES ABOVE ARE QSAM -- THIS PROGRAM NEVER OPENS
024900** PROFILE-DB FOR RANDOM ACCESS THE WAY SNGLMTCH AND ENCMATCH DO.
025000 WORKING-STORAGE SECTION.
025100
025200* TWO-BYTE STATUS FIELD CONVENTION FROM QSAM -- ONE PAIR PER FILE
025300* THIS PROGRAM OPENS, SAME AS EVERY OTHER PROGRAM IN THE SUITE.
025400* FIVE STATUS PAIRS, ONE PER FILE OPENED BY THIS PROGRAM -- THE
025500* 88-LEVELS TESTED BELOW ARE ONLY THOSE THE PROCEDURE DIVISION
025600* ACTUALLY BRANCHES ON; OFCODE, HFCODE AND NFCODE ARE CARRIED BUT
025700* NOT CURRENTLY TESTED, SAME AS THE OTHER PROGRAMS IN THE SUITE.
025800 01  FILE-STATUS-CODES.
025900     05  IFCODE                  PIC X(2).
026000         88 CODE-READ     VALUE SPACES.
026100         88 NO-MORE-PROFILES  VALUE "10".
026200     05  QFCODE                  PIC X(2).
026300         88 CODE-READ-QRY  VALUE SPACES.
026400         88 NO-MORE-QUERIES  VALUE "10".
026500     05  OFCODE                  PIC X(2).
026600         88 CODE-WRITE    VALUE SPACES.
026700     05  HFCODE                  PIC X(2).
026800         88 CODE-WRITE-HIST VALUE SPACES.
026900     05  NFCODE                  PIC X(2).
027000         88 CODE-WRITE-NOTIF VALUE SPACES.
027100
027200** QSAM RECORD FOR PROFILE-DB -- SAME COPYBOOK ENCMATCH AND
027300** PROFGEN USE, SO A FIELD-WIDTH CHANGE THERE IS FELT HERE TOO.
027400 COPY DNAPROF.
027500
027600* ONE QUERY SAMPLE -- JUST AN ID AND ITS MARKERS, PER SPEC --
027700* KEPT LOCAL SINCE NO OTHER PROGRAM READS THIS LAYOUT.
027800 01  QUERY-DETAIL-REC.
027900* QY-TRAILER-REC IS TESTED DIRECTLY BY MAINLINE'S OUTER PERFORM
028000* UNTIL, THE SAME AS EVERY OTHER DETAIL/TRAILER FILE IN THE SUITE.
028100     05  QY-RECORD-TYPE          PIC X(01).
028200         88  QY-DETAIL-REC           VALUE "D".
028300         88  QY-TRAILER-REC          VALUE "T".
028400     05  QY-DETAIL-DATA.
028500*        CASE NUMBER OR SAMPLE ID FOR THIS QUERY -- PRINTED
028600*        VERBATIM ON THE HEADER LINE BY 700-WRITE-REPORT.
028700         10  QY-QUERY-ID             PIC X(16).
028800*        TWENTY-LOCUS ALLELE PAIR, SAME SHAPE AS DNAPROF'S
028900*        DNA-MARKERS GROUP -- MOVED STRAIGHT INTO PLAIN-PROFILE-1
029000*        BY 220-LOAD-SCORE-PARMS, NO CONVERSION NEEDED.
029100         10  QY-MARKERS.
029200             15  QY-LOCUS OCCURS 20 TIMES.
029300                 20  QY-ALLELE-LOW   PIC 9(02).
029400                 20  QY-ALLELE-HIGH  PIC 9(02).
029500         10  FILLER                  PIC X(03).
029600
029700* TRAILER REDEFINES THE SAME 100 BYTES AS THE DETAIL LAYOUT ABOVE
029800* -- QY-TR-RECORD-COUNT IS BALANCED AGAINST TOTAL-QUERIES IN
029900* 900-CLEANUP THE SAME WAY EVERY OTHER PROGRAM IN THE SUITE
030000* BALANCES ITS TRAILER COUNT.
030100 01  QY-TRAILER-DATA             REDEFINES QUERY-DETAIL-REC.
030200     05  QY-TRAILER-TYPE             PIC X(01).
030300     05  QY-TR-RECORD-COUNT          PIC 9(07).
030400     05  QY-TR-RUN-DATE              PIC 9(06).
030500     05  FILLER                      PIC X(86).
030600
030700* WHOLE PROFILE DATABASE, LOADED ONCE PER RUN -- 500 ROWS IS THE
030800* SHOP'S STANDARD WORKING SIZE FOR AN IN-MEMORY LOOKUP TABLE.  A
030900* PROFILE-DB BIGGER THAN 500 ROWS SIMPLY STOPS LOADING AT ROW 500
031000* RATHER THAN ABENDING -- SEE 000-HOUSEKEEPING'S LOAD LOOP.
031100 01  WS-PROFILE-TABLE.
031200     05  WS-PROFILE-ROW OCCURS 500 TIMES INDEXED BY PROF-IDX.
031300*        LOADED FROM DNAPROF'S PROFILE-ID AT 050-LOAD-PROFILE-
031400*        TABLE -- ALSO THE FIELD COMPARED AGAINST QY-QUERY-ID FOR
031500*        THE SELF-MATCH SHORTCUT IN 210-SCORE-ONE-PROFILE.
031600         10  WST-PROFILE-ID          PIC X(16).
031700         10  WST-PROFILE-NAME        PIC X(30).
031800*        ONLY CONSULTED WHEN UPSI-2 REGION FILTER IS ON.
031900         10  WST-PROFILE-REGION      PIC X(10).
032000         10  WST-PROFILE-CASE-TYPE   PIC X(15).
032100         10  WST-MARKERS.
032200             15  WST-LOCUS OCCURS 20 TIMES.
032300                 20  WST-ALLELE-LOW  PIC 9(02).
032400                 20  WST-ALLELE-HIGH PIC 9(02).
032500         10  FILLER                  PIC X(04).
032600
032700* TOP-10 RANKED RESULTS FOR THE CURRENT QUERY, HIGHEST SCORE
032800* FIRST -- REBUILT FROM SCRATCH ON EVERY QUERY BY 100-MAINLINE
032900* ZEROING WS-RESULT-COUNT BEFORE THE SWEEP BEGINS.
033000 01  WS-RESULT-TABLE.
033100     05  WS-RESULT-ROW OCCURS 10 TIMES INDEXED BY RESULT-IDX.
033200*        COPIED FROM WST-PROFILE-ID(PROF-IDX) AT RANK TIME, NOT
033300*        KEPT AS A POINTER BACK INTO WS-PROFILE-TABLE.
033400         10  WSR-TARGET-ID           PIC X(16).
033500         10  WSR-TARGET-NAME         PIC X(30).
033600*        THE RANKING KEY -- 250-RANK-RESULT KEEPS THIS COLUMN IN
033700*        DESCENDING ORDER ACROSS THE WHOLE TABLE AT ALL TIMES.
033800         10  WSR-SCORE               PIC 9V9(04).
033900         10  WSR-STATUS-TEXT         PIC X(20).
034000         10  WSR-CONFIDENCE-TEXT     PIC X(09).
034100         10  WSR-REGION              PIC X(10).
034200         10  WSR-CASE-TYPE           PIC X(15).
034300         10  FILLER                  PIC X(05).
034400     05  WS-RESULT-COUNT             PIC 9(02) COMP.
034500
034600* ROLLING NOTIFICATION LOG -- AT MOST 20 LIVE ENTRIES, OLDEST
034700* DROPPED WHEN A 21ST EVENT ARRIVES.  SURVIVES ACROSS ALL QUERIES
034800* IN THE RUN, UNLIKE WS-RESULT-TABLE WHICH RESETS EVERY QUERY.
034900 01  WS-NOTIF-TABLE.
035000     05  WS-NOTIF-ROW OCCURS 20 TIMES INDEXED BY NOTIF-IDX.
035100*        RUNNING SEQUENCE NUMBER, NEVER RESET -- SEE 785-ADD-
035200*        NOTIF'S OWN COMMENT FOR WHY.
035300         10  WSN-SEQ                 PIC 9(04).
035400         10  WSN-TITLE                PIC X(30).
035500*        BUILT BY STRING IN 785-ADD-NOTIF, NOT MOVED VERBATIM.
035600         10  WSN-MESSAGE              PIC X(60).
035700         10  FILLER                   PIC X(02).
035800*    COUNT OF LIVE ROWS, CAPS AT 20 -- SEE 790-SHIFT-NOTIF-TABLE.
035900     05  WS-NOTIF-COUNT              PIC 9(02) COMP.
036000     05  WS-NOTIF-NEXT-SEQ           PIC 9(04) COMP.
036100
036200* HEADER, DETAIL, SUMMARY AND FINAL-SUMMARY PRINT LINES --
036300* ASSEMBLED IN WORKING STORAGE THEN WRITTEN FROM, SAME TWO-STEP
036400* MOVE-THEN-WRITE CONVENTION USED BY EVERY PRINTED REPORT IN THE
036500* SUITE.  THE LABEL/SPACING FILLERS BELOW CARRY THEIR OWN VALUE
036600* CLAUSE AND ARE NEVER TOUCHED AGAIN AFTER COMPILE.
036700 01  WS-HDR-LINE.
036800*    LITERAL LABEL, NEVER MOVED INTO.
036900     05  FILLER                  PIC X(10) VALUE "QUERY ID: ".
037000*    THE CRIME-SCENE OR CASEWORK SAMPLE ACTING AS QUERY FOR THIS
037100*    PAGE-GROUP.
037200     05  HDR-QUERY-ID            PIC X(16).
037300     05  FILLER                  PIC X(04) VALUE SPACES.
037400     05  FILLER                  PIC X(18)
037500                                  VALUE "PROFILES SEARCHED:".
037600*    WS-PROFILE-COUNT AS LOADED -- SAME VALUE ON EVERY PAGE-GROUP
037700*    SINCE THE SWEEP ALWAYS CHECKS THE WHOLE TABLE.
037800     05  HDR-PROFILES-SRCHD      PIC ZZZZ9.
037900     05  FILLER                  PIC X(04) VALUE SPACES.
038000     05  FILLER                  PIC X(10) VALUE "THRESHOLD:".
038100*    WS-RUN-THRESHOLD ECHOED BACK, OR .8000 UNDER CRIME-SCENE MODE
038200*    -- A REPORT READER NEVER HAS TO GO LOOK UP WHAT CUTOFF
038300*    PRODUCED THIS LIST.
038400     05  HDR-THRESHOLD           PIC 9.9(04).
038500     05  FILLER                  PIC X(59) VALUE SPACES.
038600
038700* ONE LINE PER RANKED RESULT -- DTL-RANK RUNS 1 THRU 10, NEVER
038800* HIGHER, SINCE THE TABLE ITSELF HOLDS AT MOST 10 ROWS.
038900 01  WS-DETAIL-LINE.
039000*    1 THROUGH WS-RESULT-COUNT -- HIGHEST SCORE IS ALWAYS RANK 1.
039100     05  DTL-RANK                PIC Z9.
039200     05  FILLER                  PIC X(02) VALUE SPACES.
039300*    THE CANDIDATE PROFILE'S OWN SUBJECT ID.
039400     05  DTL-TARGET-ID           PIC X(16).
039500     05  FILLER                  PIC X(02) VALUE SPACES.
039600     05  DTL-TARGET-NAME         PIC X(20).
039700     05  FILLER                  PIC X(02) VALUE SPACES.
039800*    RAW TANABE SCORE, 0.0000 THROUGH 1.0000.
039900     05  DTL-SCORE               PIC 9.9(04).
040000     05  FILLER                  PIC X(02) VALUE SPACES.
040100*    SAME SCORE AS A ROUNDED PERCENT -- SEE 710-WRITE-DETAIL-LINE.
040200     05  DTL-PCT                 PIC ZZ9.99.
040300     05  DTL-PCT-SIGN            PIC X(01) VALUE "%".
040400     05  FILLER                  PIC X(02) VALUE SPACES.
040500*    DNACLSS'S STATUS TEXT, RENAMED FOR CRIME-SCENE MODE BY
040600*    210-SCORE-ONE-PROFILE BEFORE IT REACHES THIS LINE.
040700     05  DTL-STATUS              PIC X(20).
040800     05  FILLER                  PIC X(02) VALUE SPACES.
040900     05  DTL-CONFIDENCE          PIC X(09).
041000     05  FILLER                  PIC X(02) VALUE SPACES.
041100*    CARRIED ONLY SO A SHARED PROFILE-DB RUN UNDER UPSI-2 CAN SHOW
041200*    WHICH REGION EACH SURVIVING CANDIDATE BELONGS TO.
041300     05  DTL-REGION              PIC X(10).
041400     05  FILLER                  PIC X(02) VALUE SPACES.
041500     05  DTL-CASE-TYPE           PIC X(15).
041600     05  FILLER                  PIC X(11) VALUE SPACES.
041700
041800* ONE SUMMARY LINE PER QUERY, WRITTEN AFTER THAT QUERY'S LAST
041900* DETAIL LINE -- DEFINITE AND PROBABLE ARE COUNTED ACROSS ALL
042000* PROFILES SCORED FOR THIS QUERY, NOT JUST THE TOP 10 KEPT.
042100 01  WS-SUMMARY-LINE.
042200     05  FILLER                  PIC X(12) VALUE "DEFINITE:   ".
042300*    SCORE >= .9500, COUNTED REGARDLESS OF RUN MODE.
042400     05  SUM-DEFINITE            PIC ZZZZ9.
042500     05  FILLER                  PIC X(04) VALUE SPACES.
042600     05  FILLER                  PIC X(12) VALUE "PROBABLE:   ".
042700*    .8000 <= SCORE < .9500 -- CALLED "POSSIBLE" INSTEAD ON A
042800*    CRIME-SCENE REPORT, SEE 210-SCORE-ONE-PROFILE.
042900     05  SUM-PROBABLE            PIC ZZZZ9.
043000     05  FILLER                  PIC X(04) VALUE SPACES.
043100     05  FILLER                  PIC X(14)
043200                                  VALUE "MATCHES-FOUND:".
043300*    EVERY PROFILE ADDED TO WS-RESULT-TABLE, NOT JUST THOSE STILL
043400*    HOLDING A SEAT IN THE TOP 10 WHEN THE QUERY ENDS.
043500     05  SUM-MATCHES-FOUND       PIC ZZZZ9.
043600     05  FILLER                  PIC X(04) VALUE SPACES.
043700     05  FILLER                  PIC X(11) VALUE "TOP SCORE: ".
043800     05  SUM-TOP-SCORE           PIC 9.9(04).
043900     05  FILLER                  PIC X(50) VALUE SPACES.
044000
044100* WRITTEN ONCE, AFTER THE LAST QUERY, AS A GRAND-TOTAL LINE FOR
044200* THE WHOLE RUN -- NOT PART OF ANY QUERY'S PAGE-GROUP.
044300 01  WS-FINAL-SUMMARY-LINE.
044400     05  FILLER                  PIC X(16) VALUE "TOTAL QUERIES:  ".
044500*    SAME VALUE AS TOTAL-QUERIES, BALANCED AGAINST QY-TR-RECORD-
044600*    COUNT BY 900-CLEANUP BEFORE THIS LINE IS EVER BUILT.
044700     05  FS-TOTAL-QUERIES        PIC ZZZZ9.
044800     05  FILLER                  PIC X(04) VALUE SPACES.
044900     05  FILLER                  PIC X(20)
045000                                  VALUE "TOTAL PROFILES SRCH:".
045100*    SEVEN DIGITS, NOT FIVE -- THIS IS A SUM ACROSS EVERY QUERY OF
045200*    THE WHOLE-DATABASE SWEEP, NOT A SINGLE QUERY'S COUNT.
045300     05  FS-TOTAL-PROFILES       PIC ZZZZZZ9.
045400     05  FILLER                  PIC X(04) VALUE SPACES.
045500     05  FILLER                  PIC X(16) VALUE "TOTAL DEFINITE: ".
045600     05  FS-TOTAL-DEFINITE       PIC ZZZZ9.
045700     05  FILLER                  PIC X(55) VALUE SPACES.
045800
045900* BINARY ALTERNATE VIEW OF THE RUN THRESHOLD FOR THE HEADER
046000* LINE'S 9.9(04) EDIT -- NOT USED IN COMPARISON, ONLY IN DISPLAY.
046100* THE COMPARISON ITSELF USES WS-RUN-THRESHOLD DIRECTLY.
046200 01  WS-RUN-THRESHOLD            PIC 9V9(04) VALUE .8000.
046300 01  WS-THRESHOLD-DISPLAY        REDEFINES WS-RUN-THRESHOLD
046400                                  PIC 9V9(04).
046500
046600* REGION THE CRIME LAB HAS ASKED THIS RUN TO BE LIMITED TO --
046700* ONLY CONSULTED WHEN UPSI-2 IS ON.  CHANGED BY RERUN JCL, NOT
046800* BY THE PROGRAM ITSELF -- THE PROGRAM HAS NO PARAMETER CARD.
046900 01  WS-FILTER-REGION            PIC X(10) VALUE SPACES.
047000
047100* ONE SWITCH CARRIES THE WHOLE QUERY-FILE EOF CONDITION -- NO
047200* SEPARATE TRAILER-SEEN SWITCH IS NEEDED SINCE QY-RECORD-TYPE'S
047300* OWN 88-LEVEL ALREADY DISTINGUISHES DETAIL FROM TRAILER RECORDS.
047400 01  MORE-QUERY-SW               PIC X(1) VALUE SPACE.
047500     88 NO-MORE-QUERY-RECS    VALUE "N".
047600
047700* COMP FOR EVERY SUBSCRIPT, COUNT AND ACCUMULATOR IN THIS BLOCK --
047800* SHOP STANDARD FOR ANYTHING DRIVING A PERFORM VARYING OR FED INTO
047900* A REPORT TOTAL, SAME AS EVERY OTHER PROGRAM IN THE SUITE.  SCORE
048000* AND PERCENT FIELDS BELOW STAY DISPLAY SINCE THEY ARE EDITED FOR
048100* PRINT RATHER THAN COUNTED.
048200* TOP-SCORE AND WS-SCORE-PCT BELOW ARE THE TWO EXCEPTIONS TO THE
048300* ALL-COMP RULE IN THIS GROUP -- BOTH ARE EDITED FOR DISPLAY ON
048400* THE SUMMARY LINE, NOT DRIVEN THROUGH A PERFORM VARYING.
048500 01  COUNTERS-AND-ACCUMULATORS.
048600*    ROWS ACTUALLY LOADED INTO WS-PROFILE-TABLE -- MAY BE LESS
048700*    THAN 500 IF PROFILE-DB IS SMALLER THAN THE TABLE.
048800     05 WS-PROFILE-COUNT         PIC 9(05) COMP.
048900*    DNASCORE/DNACLSS RETURN-CODE HOLDER -- SIGNED SINCE A CALLED
049000*    SUBPROGRAM COULD IN PRINCIPLE HAND BACK A NEGATIVE CODE.
049100     05 CALC-CALL-RET-CODE       PIC S9(4) COMP.
049200*    RESET TO ZERO AT THE TOP OF EVERY QUERY BY 100-MAINLINE.
049300     05 DEFINITE-COUNT           PIC 9(05) COMP.
049400     05 PROBABLE-COUNT           PIC 9(05) COMP.
049500     05 MATCHES-FOUND-COUNT      PIC 9(05) COMP.
049600*    HIGHEST OUT-SCORE SEEN SO FAR THIS QUERY -- NOT NECESSARILY
049700*    THE SAME AS WSR-SCORE(1), WHICH IS THE HIGHEST KEPT ROW.
049800     05 TOP-SCORE                PIC 9V9(04).
049900*    CARRIES ACROSS THE WHOLE RUN, NEVER RESET PER QUERY --
050000*    FEEDS THE FINAL CROSS-QUERY CONTROL TOTAL, TICKET DNA-301.
050100     05 TOTAL-QUERIES            PIC 9(05) COMP.
050200     05 TOTAL-PROFILES-SEARCHED  PIC 9(07) COMP.
050300     05 TOTAL-DEFINITE           PIC 9(05) COMP.
050400*    WORK FIELD FOR 710-WRITE-DETAIL-LINE'S PERCENT COMPUTE --
050500*    NOT CARRIED ON ANY OUTPUT RECORD ITSELF.
050600     05 WS-SCORE-PCT             PIC 9(03)V99.
050700*    EITHER DEFINITE-COUNT OR MATCHES-FOUND-COUNT, DEPENDING ON
050800*    RUN MODE -- SEE 780-NOTIFY.
050900     05 WS-NOTIF-EVENT-COUNT     PIC 9(05) COMP.
051000
051100* STAGING AREA FOR 780-NOTIFY -- FILLED IN BEFORE 785-ADD-NOTIF IS
051200* PERFORMED SO THE SAME PARAGRAPH CAN BUILD EITHER EVENT TEXT.
051300 01  WS-NOTIF-EVENT-TITLE        PIC X(30).
051400 01  WS-NOTIF-COUNT-ED           PIC ZZZZ9.
051500
051600* WORKING COPY OF ONE HISTORY-FILE RECORD -- SAME FD-STUB/
051700* WORKING-COPY SPLIT USED EVERYWHERE ELSE IN THE SHOP.
051800 01  WS-HISTORY-REC.
051900*    ONE RECORD PER QUERY, WRITTEN BY 750-WRITE-HISTORY EVEN WHEN
052000*    NOTHING MATCHED -- A ZERO-HIT QUERY IS STILL A FACT.
052100     05  MH-QUERY-ID                 PIC X(16).
052200     05  MH-PROFILES-SEARCHED        PIC 9(05).
052300     05  MH-DEFINITE-COUNT           PIC 9(05).
052400     05  MH-PROBABLE-COUNT           PIC 9(05).
052500     05  MH-MATCHES-FOUND            PIC 9(05).
052600     05  MH-TOP-SCORE                PIC 9V9(04).
052700     05  FILLER                      PIC X(09).
052800
052900* WORKING COPY OF ONE NOTIF-LOG RECORD.
053000 01  WS-NOTIF-LOG-REC.
053100     05  NL-SEQ                      PIC 9(04).
053200     05  NL-TITLE                    PIC X(30).
053300     05  NL-MESSAGE                  PIC X(60).
053400     05  FILLER                      PIC X(06).
053500
053600* STAMPED AT 000-HOUSEKEEPING, DISPLAYED ON THE JOB-LOG LINES --
053700* NOT CARRIED ON ANY OUTPUT RECORD, THE SAME AS ENCMATCH AND
053800* SNGLMTCH'S OWN WS-DATE FIELDS.
053900 01  WS-DATE                     PIC 9(6).
054000
054100 COPY ABENDREC.
054200
054300* PARAMETER BLOCKS PASSED DOWN TO DNASCORE/DNACLSS -- HELD HERE
054400* IN WORKING STORAGE SINCE THIS PROGRAM IS THE CALLER, NOT THE
054500* CALLEE; LAYOUTS MUST MATCH THOSE TWO PROGRAMS' OWN LINKAGE
054600* SECTIONS BYTE FOR BYTE.  THIS PROGRAM ONLY EVER SETS
054700* SCORE-TYPE-SW TO "P" -- IT SCORES PLAINTEXT PROFILES, NOT
054800* ENCRYPTED ONES, SO THE ENC-PROFILE GROUPS BELOW ARE CARRIED ONLY
054900* BECAUSE THE LINKAGE LAYOUT MUST MATCH DNASCORE'S, NOT BECAUSE
055000* THIS PROGRAM FILLS THEM IN.
055100 01  DNASCORE-PARMS.
055200*    ALWAYS "P" IN THIS PROGRAM -- SEE 220-LOAD-SCORE-PARMS.
055300     05  SCORE-TYPE-SW               PIC X(01).
055400         88  PLAINTEXT-SCORE              VALUE "P".
055500         88  ENCRYPTED-SCORE              VALUE "E".
055600* OUT-SHARED-TOTAL AND OUT-ALLELE-TOTAL ARE DNASCORE'S OWN WORKING
055700* COUNTS, NOT USED BY THIS PROGRAM AFTER THE CALL RETURNS -- ONLY
055800* OUT-SCORE AND OUT-LOCI-COMPARED ARE MOVED ONWARD FROM HERE.
055900     05  OUT-SHARED-TOTAL             PIC 9(05) COMP.
056000     05  OUT-ALLELE-TOTAL             PIC 9(05) COMP.
056100     05  OUT-LOCI-COMPARED            PIC 9(02) COMP.
056200     05  OUT-SCORE                    PIC 9V9(04).
056300*    LOADED FROM QY-MARKERS BY 220-LOAD-SCORE-PARMS -- THE QUERY
056400*    SIDE OF THE COMPARISON, NOT THE CANDIDATE.
056500     05  PLAIN-PROFILE-1.
056600         10  PP1-LOCUS OCCURS 20 TIMES.
056700             15  PP1-ALLELE-LOW       PIC 9(02).
056800             15  PP1-ALLELE-HIGH      PIC 9(02).
056900*    LOADED FROM WST-MARKERS(PROF-IDX) -- THE CANDIDATE SIDE.
057000     05  PLAIN-PROFILE-2.
057100         10  PP2-LOCUS OCCURS 20 TIMES.
057200             15  PP2-ALLELE-LOW       PIC 9(02).
057300             15  PP2-ALLELE-HIGH      PIC 9(02).
057400* ENC-PROFILE-1 AND ENC-PROFILE-2 ARE CARRIED PURELY TO SATISFY
057500* DNASCORE'S LINKAGE LAYOUT -- THIS PROGRAM ONLY EVER SETS
057600* SCORE-TYPE-SW TO "P" AND MOVES DATA INTO PLAIN-PROFILE-1/2, SO
057700* THESE TWO GROUPS STAY AT WHATEVER VALUE WORKING-STORAGE GIVES
057800* THEM AT PROGRAM START FOR THE WHOLE RUN.
057900     05  ENC-PROFILE-1.
058000         10  EP1-LOCUS OCCURS 20 TIMES.
058100             15  EP1-DIGEST-LOW       PIC X(64).
058200             15  EP1-DIGEST-HIGH      PIC X(64).
058300     05  ENC-PROFILE-2.
058400         10  EP2-LOCUS OCCURS 20 TIMES.
058500             15  EP2-DIGEST-LOW       PIC X(64).
058600             15  EP2-DIGEST-HIGH      PIC X(64).
058700
058800* SMALLER OF THE TWO CALL-DOWN BLOCKS -- DNACLSS TAKES ONLY THE
058900* FINISHED SCORE, THE THRESHOLD IN EFFECT FOR THIS RUN MODE, AND
059000* THE SELF-MATCH FLAG, AND HANDS BACK THE STATUS/CONFIDENCE TEXT.
059100 01  DNACLSS-PARMS.
059200* IN-THRESHOLD IS RELOADED BEFORE EVERY CALL BY 210-SCORE-ONE-
059300* PROFILE, SINCE CRIME-SCENE MODE ALWAYS PASSES .8000 WHILE
059400* THRESHOLD MODE PASSES WHATEVER WS-RUN-THRESHOLD CURRENTLY HOLDS.
059500     05  IN-SCORE                    PIC 9V9(04).
059600     05  IN-THRESHOLD                PIC 9V9(04).
059700*    SET "Y" ONLY BY THE SELF-MATCH SHORTCUT IN 210-SCORE-ONE-
059800*    PROFILE -- OTHERWISE ALWAYS "N" BEFORE THE CALL.
059900     05  IN-SELF-MATCH-SW            PIC X(01).
060000         88  IS-SELF-MATCH               VALUE "Y".
060100*    "DEFINITE MATCH", "PROBABLE MATCH" OR "NO MATCH" -- RENAMED
060200*    TO "POSSIBLE MATCH" FOR CRIME-SCENE MODE AFTER THE CALL.
060300     05  OUT-STATUS-TEXT              PIC X(20).
060400     05  OUT-CONFIDENCE-TEXT          PIC X(09).
060500
060600 PROCEDURE DIVISION.
060700* MAINLINE IS KEPT DELIBERATELY SHORT -- HOUSEKEEPING, THE OUTER
060800* PER-QUERY LOOP AND CLEANUP ARE EACH A SINGLE PERFORM SO THE
060900* OVERALL SHAPE OF THE RUN IS VISIBLE WITHOUT SCROLLING.
061000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
061100     PERFORM 100-MAINLINE THRU 100-EXIT
061200             UNTIL NO-MORE-QUERY-RECS OR QY-TRAILER-REC.
061300     PERFORM 900-CLEANUP THRU 900-EXIT.
061400     MOVE ZERO TO RETURN-CODE.
061500     GOBACK.
061600
061700 000-HOUSEKEEPING.
061800* PARA-NAME IS MOVED AT THE TOP OF EVERY PARAGRAPH SO A DUMP TAKEN
061900* DURING THE ZERO-DIVIDE ABEND SHOWS WHICH PARAGRAPH WAS RUNNING,
062000* SAME CONVENTION AS EVERY OTHER PROGRAM IN THE SUITE.
062100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
062200     DISPLAY "******** BEGIN JOB DBMATCH ********".
062300     ACCEPT  WS-DATE FROM DATE.
062400     OPEN INPUT PROFILE-DB, QUERY-FILE.
062500     OPEN OUTPUT MATCH-OUT, HISTORY-FILE, NOTIF-LOG, SYSOUT.
062600
062700     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-NOTIF-TABLE.
062800
062900* AN EMPTY PROFILE-DB IS NOT TREATED AS A SETUP ERROR THE WAY AN
063000* EMPTY QUERY-FILE WOULD BE -- A RUN WITH NO PROFILES LOADED STILL
063100* PRODUCES A VALID (EMPTY-RESULT) REPORT FOR EACH QUERY RATHER
063200* THAN ABENDING, SINCE A NEW LAB MIGHT LEGITIMATELY HAVE NOTHING
063300* IN ITS DATABASE YET.
063400     READ PROFILE-DB INTO DNA-DAILY-REC
063500         AT END
063600         MOVE "10" TO IFCODE
063700         GO TO 000-SKIP-LOAD
063800     END-READ
063900
064000* THE TABLE LOAD STOPS AT 500 ROWS EVEN IF PROFILE-DB HAS MORE --
064100* THIS IS A SAFETY STOP, NOT THE SHOP'S EXPECTED CASE.  A
064200* DATABASE THAT HAS GROWN PAST 500 PROFILES NEEDS THE TABLE SIZE
064300* RAISED ON PURPOSE, NOT A SILENT TRUNCATION ON EVERY RUN.
064400     PERFORM 050-LOAD-PROFILE-TABLE
064500             VARYING PROF-IDX FROM 1 BY 1
064600             UNTIL NO-MORE-PROFILES OR DNA-TRAILER-REC
064700                OR PROF-IDX > 500.
064800 000-SKIP-LOAD.
064900* PROF-IDX IS RESET TO 1 HERE REGARDLESS OF HOW MANY ROWS THE LOAD
065000* LOOP ACTUALLY FILLED -- IT IS ABOUT TO BE REUSED AS THE INNER
065100* SWEEP SUBSCRIPT IN 100-MAINLINE, A COMPLETELY SEPARATE USE FROM
065200* ITS ROLE AS THE LOAD LOOP'S VARYING SUBSCRIPT ABOVE.
065300     SET PROF-IDX TO 1.
065400
065500* UNLIKE THE PROFILE-DB READ ABOVE, A MISSING QUERY RECORD HERE
065600* SIMPLY ENDS THE JOB WITH ZERO QUERIES PROCESSED -- THE OUTER
065700* LOOP'S UNTIL CLAUSE NEVER GETS A CHANCE TO RUN AND 900-CLEANUP
065800* STILL BALANCES AGAINST A ZERO TOTAL-QUERIES.
065900     READ QUERY-FILE INTO QUERY-DETAIL-REC
066000         AT END
066100         MOVE "N" TO MORE-QUERY-SW
066200         GO TO 000-EXIT
066300     END-READ.
066400 000-EXIT.
066500     EXIT.
066600
066700 050-LOAD-PROFILE-TABLE.
066800* ONE PASS OF THIS PARAGRAPH COPIES ONE PROFILE-DB RECORD INTO THE
066900* ROW NAMED BY PROF-IDX AND READS AHEAD -- SAME READ-AHEAD SHAPE
067000* USED BY 100-MAINLINE FOR THE QUERY FILE.
067100     MOVE "050-LOAD-PROFILE-TABLE" TO PARA-NAME.
067200     MOVE PROFILE-ID       TO WST-PROFILE-ID(PROF-IDX).
067300     MOVE PROFILE-NAME     TO WST-PROFILE-NAME(PROF-IDX).
067400     MOVE PROFILE-REGION   TO WST-PROFILE-REGION(PROF-IDX).
067500     MOVE PROFILE-CASE-TYPE TO WST-PROFILE-CASE-TYPE(PROF-IDX).
067600     MOVE DNA-MARKERS      TO WST-MARKERS(PROF-IDX).
067700     ADD +1 TO WS-PROFILE-COUNT.
067800
067900     READ PROFILE-DB INTO DNA-DAILY-REC
068000         AT END
068100         MOVE "10" TO IFCODE
068200     END-READ.
068300 050-EXIT.
068400     EXIT.
068500
068600 100-MAINLINE.
068700* RUNS ONCE PER QUERY.  THE RESULT TABLE AND ALL FOUR PER-QUERY
068800* COUNTERS ARE ZEROED AT THE TOP SO A QUERY WITH NO HITS NEVER
068900* SEES LEFTOVER VALUES FROM THE PREVIOUS QUERY'S SWEEP.
069000     MOVE "100-MAINLINE" TO PARA-NAME.
069100     MOVE ZERO TO WS-RESULT-COUNT DEFINITE-COUNT PROBABLE-COUNT
069200                  MATCHES-FOUND-COUNT TOP-SCORE.
069300
069400* THE INNER SWEEP VISITS EVERY LOADED PROFILE ROW FOR THE CURRENT
069500* QUERY -- THIS IS THE N-TIMES-M COMPARISON THE WHOLE PROGRAM
069600* EXISTS TO RUN.
069700     PERFORM 200-SCORE-RTN
069800             VARYING PROF-IDX FROM 1 BY 1
069900             UNTIL PROF-IDX > WS-PROFILE-COUNT.
070000
070100     PERFORM 700-WRITE-REPORT THRU 700-EXIT.
070200     PERFORM 750-WRITE-HISTORY THRU 750-EXIT.
070300     PERFORM 780-NOTIFY THRU 780-EXIT.
070400
070500     ADD +1 TO TOTAL-QUERIES.
070600     ADD WS-PROFILE-COUNT TO TOTAL-PROFILES-SEARCHED.
070700     ADD DEFINITE-COUNT TO TOTAL-DEFINITE.
070800
070900* READ-AHEAD AT THE BOTTOM OF THE PARAGRAPH, NOT THE TOP OF THE
071000* NEXT ITERATION -- SAME SHAPE AS 000-HOUSEKEEPING'S PRIMING READ,
071100* SO THE OUTER LOOP'S UNTIL CLAUSE ALWAYS HAS A CURRENT RECORD.
071200     READ QUERY-FILE INTO QUERY-DETAIL-REC
071300         AT END
071400         MOVE "N" TO MORE-QUERY-SW
071500         GO TO 100-EXIT
071600     END-READ.
071700 100-EXIT.
071800     EXIT.
071900
072000 200-SCORE-RTN.
072100     MOVE "200-SCORE-RTN" TO PARA-NAME.
072200* THE REGION FILTER IS TESTED BEFORE EVEN LOADING THE SCORE
072300* PARAMETERS -- A SKIPPED ROW NEVER CALLS DNASCORE, SO A RUN WITH
072400* UPSI-2 ON IS CHEAPER, NOT JUST NARROWER, THAN THE SAME RUN WITH
072500* THE FILTER OFF.
072600     IF U2-REGION-FILTER-ON
072700        AND WST-PROFILE-REGION(PROF-IDX) NOT = WS-FILTER-REGION
072800         GO TO 200-EXIT.
072900     PERFORM 210-SCORE-ONE-PROFILE THRU 210-EXIT.
073000 200-EXIT.
073100     EXIT.
073200
073300 210-SCORE-ONE-PROFILE.
073400* UPSI-1 CRIME-SCENE FIXED-BAND MODE ADDED -- DNA-142            061110RPK
073500     MOVE "210-SCORE-ONE-PROFILE" TO PARA-NAME.
073600     PERFORM 220-LOAD-SCORE-PARMS THRU 220-EXIT.
073700
073800* A PROFILE-ID MATCH AGAINST THE QUERY'S OWN ID IS TREATED AS A
073900* REFERENCE-LAB SANITY CHECK, NOT AS A GENUINE COMPARISON -- THE
074000* SCORE IS FORCED TO A PERFECT 1.0000 RATHER THAN CALLING DNASCORE
074100* AT ALL, SINCE SCORING A PROFILE AGAINST ITSELF WOULD ALWAYS
074200* COME BACK PERFECT ANYWAY AND THERE IS NO REASON TO PAY FOR THE
074300* CALL.
074400     IF WST-PROFILE-ID(PROF-IDX) = QY-QUERY-ID
074500         MOVE 1.0000 TO OUT-SCORE
074600         MOVE "Y" TO IN-SELF-MATCH-SW
074700     ELSE
074800         MOVE ZERO TO CALC-CALL-RET-CODE
074900         CALL "DNASCORE" USING DNASCORE-PARMS, CALC-CALL-RET-CODE
075000         IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
075100             MOVE "** NON-ZERO RETURN-CODE FROM DNASCORE"
075200                                      TO ABEND-REASON
075300             GO TO 1000-ABEND-RTN
075400         END-IF
075500         MOVE "N" TO IN-SELF-MATCH-SW.
075600
075700     MOVE OUT-SCORE TO IN-SCORE.
075800* CRIME-SCENE MODE ALWAYS CLASSIFIES AGAINST THE FIXED .8000 BAND
075900* REGARDLESS OF WHAT WS-RUN-THRESHOLD HOLDS -- THE OPERATOR-SET
076000* RUN THRESHOLD ONLY GOVERNS THRESHOLD-SWEEP MODE.
076100     IF U1-CRIME-SCENE-MODE
076200         MOVE .8000 TO IN-THRESHOLD
076300     ELSE
076400         MOVE WS-RUN-THRESHOLD TO IN-THRESHOLD.
076500
076600     CALL "DNACLSS" USING DNACLSS-PARMS, CALC-CALL-RET-CODE.
076700
076800* CRIME-SCENE REPORTS RENAME DNACLSS'S "PROBABLE MATCH" TEXT TO
076900* "POSSIBLE MATCH" SINCE A CRIME-SCENE HIT BELOW THE .9500 BAND IS
077000* NOT TREATED WITH THE SAME WEIGHT AS A THRESHOLD-SWEEP PROBABLE
077100* MATCH -- THE UNDERLYING SCORE AND BAND MATH ARE IDENTICAL, ONLY
077200* THE PRINTED WORDING CHANGES.
077300     IF U1-CRIME-SCENE-MODE
077400        AND OUT-STATUS-TEXT(1:13) = "PROBABLE MATC"
077500         MOVE "POSSIBLE MATCH" TO OUT-STATUS-TEXT.
077600
077700     IF OUT-SCORE >= .9500
077800         ADD +1 TO DEFINITE-COUNT.
077900     IF OUT-SCORE >= .8000 AND OUT-SCORE < .9500
078000         ADD +1 TO PROBABLE-COUNT.
078100     IF OUT-SCORE > TOP-SCORE
078200         MOVE OUT-SCORE TO TOP-SCORE.
078300
078400* CRIME-SCENE MODE RANKS EVERY PROFILE SCORED, NO MATTER HOW LOW
078500* THE SCORE -- THE REPORT IS SUPPOSED TO SHOW THE FULL SPREAD OF
078600* RESULTS FOR A CRIME-SCENE SAMPLE.  THRESHOLD MODE ONLY RANKS A
078700* PROFILE THAT CLEARED THE RUN THRESHOLD OR WAS THE SELF-MATCH.
078800     IF U1-CRIME-SCENE-MODE
078900         ADD +1 TO MATCHES-FOUND-COUNT
079000         PERFORM 250-RANK-RESULT THRU 250-EXIT
079100     ELSE
079200         IF OUT-SCORE >= WS-RUN-THRESHOLD OR IS-SELF-MATCH
079300             ADD +1 TO MATCHES-FOUND-COUNT
079400             PERFORM 250-RANK-RESULT THRU 250-EXIT.
079500 210-EXIT.
079600     EXIT.
079700
079800 220-LOAD-SCORE-PARMS.
079900* SCORE-TYPE-SW IS ALWAYS SET TO "P" HERE -- THIS PROGRAM NEVER
080000* SCORES ENCRYPTED PROFILES, THAT IS ENCMATCH'S JOB.
080100     MOVE "P" TO SCORE-TYPE-SW.
080200     MOVE QY-MARKERS TO PLAIN-PROFILE-1.
080300     MOVE WST-MARKERS(PROF-IDX) TO PLAIN-PROFILE-2.
080400 220-EXIT.
080500     EXIT.
080600
080700* INSERTION INTO THE TOP-10 TABLE, HIGHEST SCORE FIRST.  A FULL
080800* TABLE DROPS THE LOWEST-SCORING ROW WHEN A HIGHER SCORE ARRIVES
080900* -- A NEW SCORE THAT DOES NOT BEAT ROW 10 IS DISCARDED WITHOUT ANY
081000* TABLE MOVEMENT AT ALL.
081100 250-RANK-RESULT.
081200     MOVE "250-RANK-RESULT" TO PARA-NAME.
081300     IF WS-RESULT-COUNT < 10
081400         ADD +1 TO WS-RESULT-COUNT
081500         SET RESULT-IDX TO WS-RESULT-COUNT
081600     ELSE
081700         IF OUT-SCORE <= WSR-SCORE(10)
081800             GO TO 250-EXIT
081900         END-IF
082000         SET RESULT-IDX TO 10.
082100
082200* THE SHIFT-DOWN LOOP MAKES ROOM FOR THE NEW SCORE BY SLIDING
082300* LOWER-RANKED ROWS ONE POSITION TOWARD THE BOTTOM, STOPPING AS
082400* SOON AS THE ROW ABOVE ALREADY OUTSCORES THE NEW ENTRY.
082500     PERFORM 260-SHIFT-RESULT-DOWN THRU 260-EXIT
082600             UNTIL RESULT-IDX = 1
082700                OR WSR-SCORE(RESULT-IDX - 1) >= OUT-SCORE.
082800
082900* THE SEVEN MOVES BELOW COPY THE PROFILE ROW CURRENTLY POINTED TO
083000* BY PROF-IDX INTO THE RESULT ROW JUST OPENED UP BY RESULT-IDX --
083100* THE TWO SUBSCRIPTS ARE UNRELATED, ONE WALKS THE PROFILE TABLE
083200* AND THE OTHER WALKS THE RESULT TABLE.
083300     MOVE WST-PROFILE-ID(PROF-IDX)   TO WSR-TARGET-ID(RESULT-IDX).
083400     MOVE WST-PROFILE-NAME(PROF-IDX) TO WSR-TARGET-NAME(RESULT-IDX).
083500     MOVE OUT-SCORE                  TO WSR-SCORE(RESULT-IDX).
083600     MOVE OUT-STATUS-TEXT            TO WSR-STATUS-TEXT(RESULT-IDX).
083700     MOVE OUT-CONFIDENCE-TEXT        TO WSR-CONFIDENCE-TEXT(RESULT-IDX).
083800     MOVE WST-PROFILE-REGION(PROF-IDX) TO WSR-REGION(RESULT-IDX).
083900     MOVE WST-PROFILE-CASE-TYPE(PROF-IDX)
084000                                      TO WSR-CASE-TYPE(RESULT-IDX).
084100 250-EXIT.
084200     EXIT.
084300
084400 260-SHIFT-RESULT-DOWN.
084500* ONE ROW MOVED PER CALL -- DRIVEN BY 250-RANK-RESULT'S PERFORM
084600* UNTIL, NOT BY ANY LOOP OF ITS OWN.
084700     MOVE WS-RESULT-ROW(RESULT-IDX - 1) TO WS-RESULT-ROW(RESULT-IDX).
084800     SET RESULT-IDX DOWN BY 1.
084900 260-EXIT.
085000     EXIT.
085100
085200 700-WRITE-REPORT.
085300* NOTE -- THE LABEL/SPACING FILLERS ON EACH PRINT LINE CARRY
085400* THEIR OWN VALUE CLAUSE AND ARE NEVER CLEARED; ONLY THE
085500* VARIABLE FIELDS BELOW ARE MOVED BEFORE EACH WRITE.
085600     MOVE "700-WRITE-REPORT" TO PARA-NAME.
085700     MOVE QY-QUERY-ID        TO HDR-QUERY-ID.
085800     MOVE WS-PROFILE-COUNT   TO HDR-PROFILES-SRCHD.
085900     MOVE WS-RUN-THRESHOLD   TO HDR-THRESHOLD.
086000     WRITE MATCH-OUT-REC FROM WS-HDR-LINE.
086100
086200* ZERO RESULT ROWS IS A VALID OUTCOME -- THE VARYING LOOP BELOW
086300* SIMPLY DOES NOT EXECUTE AND THE REPORT GOES STRAIGHT FROM HEADER
086400* TO SUMMARY LINE, SHOWING ALL ZEROS.
086500     PERFORM 710-WRITE-DETAIL-LINE
086600             VARYING RESULT-IDX FROM 1 BY 1
086700             UNTIL RESULT-IDX > WS-RESULT-COUNT.
086800
086900     MOVE DEFINITE-COUNT      TO SUM-DEFINITE.
087000     MOVE PROBABLE-COUNT      TO SUM-PROBABLE.
087100     MOVE MATCHES-FOUND-COUNT TO SUM-MATCHES-FOUND.
087200     MOVE TOP-SCORE           TO SUM-TOP-SCORE.
087300     WRITE MATCH-OUT-REC FROM WS-SUMMARY-LINE.
087400 700-EXIT.
087500     EXIT.
087600
087700 710-WRITE-DETAIL-LINE.
087800* THE SCORE IS PRINTED TWICE -- ONCE AS THE RAW 9.9(04) VALUE AND
087900* ONCE AS A ROUNDED WHOLE-NUMBER PERCENT -- SINCE SOME READERS OF
088000* THE REPORT FIND THE PERCENT EASIER TO SCAN AT A GLANCE.
088100     MOVE RESULT-IDX               TO DTL-RANK.
088200     MOVE WSR-TARGET-ID(RESULT-IDX)   TO DTL-TARGET-ID.
088300     MOVE WSR-TARGET-NAME(RESULT-IDX) TO DTL-TARGET-NAME.
088400     MOVE WSR-SCORE(RESULT-IDX)       TO DTL-SCORE.
088500     COMPUTE WS-SCORE-PCT ROUNDED = WSR-SCORE(RESULT-IDX) * 100.
088600     MOVE WS-SCORE-PCT                TO DTL-PCT.
088700     MOVE WSR-STATUS-TEXT(RESULT-IDX) TO DTL-STATUS.
088800     MOVE WSR-CONFIDENCE-TEXT(RESULT-IDX) TO DTL-CONFIDENCE.
088900     MOVE WSR-REGION(RESULT-IDX)      TO DTL-REGION.
089000     MOVE WSR-CASE-TYPE(RESULT-IDX)   TO DTL-CASE-TYPE.
089100     WRITE MATCH-OUT-REC FROM WS-DETAIL-LINE.
089200 710-EXIT.
089300     EXIT.
089400
089500 750-WRITE-HISTORY.
089600* ONE HISTORY RECORD PER QUERY, REGARDLESS OF WHETHER ANY MATCH
089700* WAS FOUND -- A ZERO-HIT QUERY IS STILL A FACT WORTH RECORDING
089800* FOR VOLUME REPORTING, NOT SOMETHING TO SKIP.
089900     MOVE "750-WRITE-HISTORY" TO PARA-NAME.
090000     MOVE SPACES              TO WS-HISTORY-REC.
090100     MOVE QY-QUERY-ID         TO MH-QUERY-ID.
090200     MOVE WS-PROFILE-COUNT    TO MH-PROFILES-SEARCHED.
090300     MOVE DEFINITE-COUNT      TO MH-DEFINITE-COUNT.
090400     MOVE PROBABLE-COUNT      TO MH-PROBABLE-COUNT.
090500     MOVE MATCHES-FOUND-COUNT TO MH-MATCHES-FOUND.
090600     MOVE TOP-SCORE           TO MH-TOP-SCORE.
090700     WRITE HISTORY-REC FROM WS-HISTORY-REC.
090800 750-EXIT.
090900     EXIT.
091000
091100* EMITS THE STANDARD LAB EVENTS -- FIXED-BAND RUNS REPORT A
091200* CRIME-SCENE HIT, THRESHOLD RUNS REPORT A PLAIN MATCH COUNT.
091300* A QUERY WITH NEITHER CONDITION TRUE ADDS NOTHING TO THE LOG.
091400 780-NOTIFY.
091500* ROLLING NOTIFICATION LOG ADDED -- TICKET DNA-229               022813TGD
091600     MOVE "780-NOTIFY" TO PARA-NAME.
091700     IF U1-CRIME-SCENE-MODE
091800         IF DEFINITE-COUNT > 0
091900             MOVE "CRIME SCENE MATCH FOUND" TO WS-NOTIF-EVENT-TITLE
092000             MOVE DEFINITE-COUNT TO WS-NOTIF-EVENT-COUNT
092100             PERFORM 785-ADD-NOTIF THRU 785-EXIT
092200         END-IF
092300     ELSE
092400         IF MATCHES-FOUND-COUNT > 0
092500             MOVE "Match Found" TO WS-NOTIF-EVENT-TITLE
092600             MOVE MATCHES-FOUND-COUNT TO WS-NOTIF-EVENT-COUNT
092700             PERFORM 785-ADD-NOTIF THRU 785-EXIT
092800         END-IF.
092900 780-EXIT.
093000     EXIT.
093100
093200 785-ADD-NOTIF.
093300* WS-NOTIF-NEXT-SEQ NEVER RESETS ACROSS THE RUN -- IT IS A RUNNING
093400* SEQUENCE NUMBER, NOT A ROW COUNT, SO A NOTIFICATION SHIFTED OFF
093500* THE TOP OF THE TABLE STILL SHOWS WHERE IT FELL IN THE OVERALL
093600* ORDER OF EVENTS IF ANYONE COMPARES NOTES AGAINST THE RUN LOG.
093700     MOVE "785-ADD-NOTIF" TO PARA-NAME.
093800     ADD +1 TO WS-NOTIF-NEXT-SEQ.
093900     IF WS-NOTIF-COUNT < 20
094000         ADD +1 TO WS-NOTIF-COUNT
094100         SET NOTIF-IDX TO WS-NOTIF-COUNT
094200     ELSE
094300         PERFORM 790-SHIFT-NOTIF-TABLE THRU 790-EXIT
094400         SET NOTIF-IDX TO 20.
094500
094600     MOVE WS-NOTIF-NEXT-SEQ   TO WSN-SEQ(NOTIF-IDX).
094700     MOVE WS-NOTIF-EVENT-TITLE TO WSN-TITLE(NOTIF-IDX).
094800     MOVE WS-NOTIF-EVENT-COUNT TO WS-NOTIF-COUNT-ED.
094900     STRING WS-NOTIF-COUNT-ED " MATCH(ES) FOUND FOR QUERY "
095000            QY-QUERY-ID       DELIMITED BY SIZE
095100       INTO WSN-MESSAGE(NOTIF-IDX).
095200 785-EXIT.
095300     EXIT.
095400
095500 790-SHIFT-NOTIF-TABLE.
095600* DROPS THE OLDEST LIVE ENTRY (ROW 1) BY SHIFTING EVERY OTHER ROW
095700* UP ONE POSITION, FREEING ROW 20 FOR THE NEW EVENT.
095800     MOVE "790-SHIFT-NOTIF-TABLE" TO PARA-NAME.
095900     PERFORM 795-SHIFT-ONE-ROW
096000             VARYING NOTIF-IDX FROM 1 BY 1
096100             UNTIL NOTIF-IDX > 19.
096200 790-EXIT.
096300     EXIT.
096400
096500* ONE GROUP MOVE PER ROW -- CHEAPER TO CODE AND TO READ THAN
096600* SPELLING OUT EACH OF WS-NOTIF-ROW'S FOUR SUBORDINATE FIELDS.
096700 795-SHIFT-ONE-ROW.
096800     MOVE WS-NOTIF-ROW(NOTIF-IDX + 1) TO WS-NOTIF-ROW(NOTIF-IDX).
096900 795-EXIT.
097000     EXIT.
097100
097200 800-WRITE-NOTIF-LOG.
097300* WRITTEN ONCE, FROM 900-CLEANUP, AFTER THE LAST QUERY HAS BEEN
097400* PROCESSED -- NOTIF-LOG IS A SNAPSHOT OF THE WHOLE RUN, NOT A
097500* PER-QUERY OUTPUT FILE LIKE MATCH-OUT OR HISTORY-FILE.
097600     MOVE "800-WRITE-NOTIF-LOG" TO PARA-NAME.
097700     PERFORM 810-WRITE-ONE-NOTIF
097800             VARYING NOTIF-IDX FROM 1 BY 1
097900             UNTIL NOTIF-IDX > WS-NOTIF-COUNT.
098000 800-EXIT.
098100     EXIT.
098200
098300* NL-SEQ CARRIES THE SAME RUNNING SEQUENCE NUMBER THE ROW HAD IN
098400* WS-NOTIF-TABLE -- A GAP IN THE PRINTED SEQUENCE ON THE LOG JUST
098500* MEANS OLDER ENTRIES WERE SHIFTED OFF, NOT THAT ANY WERE LOST
098600* BEFORE THEY WERE WRITTEN.
098700 810-WRITE-ONE-NOTIF.
098800     MOVE SPACES                TO WS-NOTIF-LOG-REC.
098900     MOVE WSN-SEQ(NOTIF-IDX)     TO NL-SEQ.
099000     MOVE WSN-TITLE(NOTIF-IDX)   TO NL-TITLE.
099100     MOVE WSN-MESSAGE(NOTIF-IDX) TO NL-MESSAGE.
099200     WRITE NOTIF-LOG-REC FROM WS-NOTIF-LOG-REC.
099300 810-EXIT.
099400     EXIT.
099500
099600 850-CLOSE-FILES.
099700* PERFORMED FROM BOTH THE NORMAL-END PATH (900-CLEANUP) AND THE
099800* ABEND PATH (1000-ABEND-RTN) SO ALL FIVE FILES ARE ALWAYS CLOSED
099900* CLEANLY NO MATTER HOW THE JOB ENDS.
100000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
100100     CLOSE PROFILE-DB, QUERY-FILE, MATCH-OUT, HISTORY-FILE,
100200           NOTIF-LOG, SYSOUT.
100300 850-EXIT.
100400     EXIT.
100500
100600 900-CLEANUP.
100700* FINAL CROSS-QUERY CONTROL TOTAL ADDED -- DNA-301               090916RPK
100800     MOVE "900-CLEANUP" TO PARA-NAME.
100900* A MISSING TRAILER MEANS THE QUERY FILE WAS NOT BUILT THE WAY
101000* THIS PROGRAM EXPECTS -- THIS IS TREATED AS FATAL SINCE THERE IS
101100* NO TOTAL-QUERIES COUNT TO BALANCE AGAINST WITHOUT IT.
101200     IF NOT QY-TRAILER-REC
101300         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
101400         GO TO 1000-ABEND-RTN.
101500
101600* AN OUT-OF-BALANCE QUERY COUNT ONLY LOGS A DUMP RECORD HERE, IT
101700* DOES NOT GO TO 1000-ABEND-RTN -- BY THE TIME THIS CHECK RUNS
101800* EVERY QUERY HAS ALREADY BEEN REPORTED, SO THERE IS NOTHING LEFT
101900* TO PROTECT BY FAILING THE STEP; THE DUMP RECORD IS A FLAG FOR
102000* THE OPERATOR TO NOTICE ON THE NEXT REVIEW, NOT A HARD STOP.
102100     IF TOTAL-QUERIES NOT EQUAL TO QY-TR-RECORD-COUNT
102200         MOVE "** INVALID FILE - # QUERIES OUT OF BALANCE"
102300                                  TO ABEND-REASON
102400         MOVE TOTAL-QUERIES       TO ACTUAL-VAL
102500         MOVE QY-TR-RECORD-COUNT  TO EXPECTED-VAL
102600         WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
102700
102800* THE NOTIF-LOG WRITE HAPPENS HERE, AFTER THE BALANCE CHECK, SO A
102900* RUN THAT FAILS THE TRAILER CHECK ABOVE AND GOES TO 1000-ABEND-RTN
103000* NEVER GETS HERE -- THE ROLLING LOG IS ONLY EVER WRITTEN FOR A RUN
103100* THAT REACHED A NORMAL END.
103200     PERFORM 800-WRITE-NOTIF-LOG THRU 800-EXIT.
103300
103400* THE FINAL-SUMMARY LINE IS THE ONLY LINE IN THE WHOLE REPORT NOT
103500* TIED TO A SINGLE QUERY'S PAGE-GROUP -- IT IS THE CROSS-QUERY
103600* CONTROL TOTAL ADDED BY TICKET DNA-301 SO AN OPERATOR CAN CONFIRM
103700* THE WHOLE RUN'S VOLUME AT A GLANCE.
103800     MOVE TOTAL-QUERIES       TO FS-TOTAL-QUERIES.
103900     MOVE TOTAL-PROFILES-SEARCHED TO FS-TOTAL-PROFILES.
104000     MOVE TOTAL-DEFINITE      TO FS-TOTAL-DEFINITE.
104100     WRITE MATCH-OUT-REC FROM WS-FINAL-SUMMARY-LINE.
104200
104300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
104400
104500     DISPLAY "** TOTAL QUERIES PROCESSED **".
104600     DISPLAY TOTAL-QUERIES.
104700     DISPLAY "** TOTAL PROFILES SEARCHED **".
104800     DISPLAY TOTAL-PROFILES-SEARCHED.
104900     DISPLAY "** TOTAL DEFINITE MATCHES **".
105000     DISPLAY TOTAL-DEFINITE.
105100     DISPLAY "******** NORMAL END OF JOB DBMATCH ********".
105200 900-EXIT.
105300     EXIT.
105400
105500* ABEND PATH WRITES THE DUMP RECORD, CLOSES WHAT IS OPEN AND GOES
105600* DOWN WITH A DELIBERATE ZERO DIVIDE SO THE JOB STEP CONDITION CODE
105700* IS NON-ZERO -- SAME HOUSE CONVENTION AS EVERY OTHER PROGRAM IN
105800* THE SUITE, SO THE OPERATOR SEES THE SAME FAILURE SIGNATURE NO
105900* MATTER WHICH DNA JOB WENT DOWN.
106000 1000-ABEND-RTN.
106100* ABEND-REASON, EXPECTED-VAL AND ACTUAL-VAL ARE ALL SET BY THE
106200* PARAGRAPH THAT BRANCHED HERE BEFORE THE GO TO -- THIS PARAGRAPH
106300* ITSELF DOES NOT KNOW OR CARE WHICH CONDITION TRIGGERED IT.
106400     WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
106500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
106600     DISPLAY "*** ABNORMAL END OF JOB-DBMATCH ***" UPON CONSOLE.
106700* THE DELIBERATE DIVIDE-BY-ZERO BELOW IS THE ONLY STATEMENT IN THIS
106800* PROGRAM THAT NEVER COMPLETES NORMALLY -- ZERO-VAL AND ONE-VAL ARE
106900* NOT TOUCHED ANYWHERE ELSE, THEY EXIST SOLELY TO FORCE THIS ABEND.
107000     DIVIDE ZERO-VAL INTO ONE-VAL.
107100
107200
107300
107400
107500
107600
107700
107800
107900
108000
108100
108200
108300
108400
108500
108600
108700
108800
108900
