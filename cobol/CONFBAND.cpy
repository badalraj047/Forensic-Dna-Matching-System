000100******************************************************************
000200* CONFBAND                                                      *
000300* FIXED CLASSIFICATION SCORE BANDS FOR THE DNA MATCH SWEEP --   *
000400* REPLACES THE OLD DCLGEN'D PROVIDER TABLE NOW THAT REIMBURSE-  *
000500* MENT OVERRIDES HAVE NOTHING TO DO WITH THIS LINE OF WORK.     *
000600* DNACLSS SEARCHES THIS TABLE HIGH-THRESHOLD-FIRST AND RETURNS  *
000700* THE FIRST ROW THE SCORE CLEARS.  SEE WI-0031.                 *
000800*                                                                *
000900* REV 06/30/13  RPK CONVERTED FROM PROVIDER DCLGEN (TICKET      *
001000*                   DNA-260)                                    *
001100******************************************************************
001200 01  WS-CONFBAND-TABLE-VALUES.
001300     05  FILLER  PIC X(34) VALUE "09500DEFINITE MATCH      VERY HIGH".
001400     05  FILLER  PIC X(34) VALUE "08000PROBABLE MATCH      HIGH     ".
001500     05  FILLER  PIC X(34) VALUE "05000PARTIAL MATCH       MEDIUM   ".
001600     05  FILLER  PIC X(34) VALUE "00000NO MATCH            LOW      ".
001700
001800 01  WS-CONFBAND-TABLE                REDEFINES WS-CONFBAND-TABLE-VALUES.
001900     05  CONFBAND-ENTRY OCCURS 4 TIMES INDEXED BY CONFBAND-IDX.
002000         10  CONFBAND-THRESHOLD        PIC 9V9(04).
002100         10  CONFBAND-STATUS-TEXT      PIC X(20).
002200         10  CONFBAND-CONFIDENCE-TEXT  PIC X(09).
