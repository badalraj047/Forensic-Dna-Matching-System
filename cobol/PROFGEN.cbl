000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PROFGEN.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 08/20/94.
000600 DATE-COMPILED. 08/20/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          BUILDS WS-RUN-COUNT SYNTHETIC DNA PROFILES FOR
001300*          WS-RUN-REGION AND APPENDS THEM TO THE PROFILE
001400*          DATABASE -- USED TO SEED A TEST DATABASE OR PAD AN
001500*          EXISTING ONE FOR LOAD TESTING THE MATCHERS.  NAMES,
001600*          AGES, CASE TYPES AND MARKERS ARE ALL PULLED FROM A
001700*          LINEAR-CONGRUENTIAL GENERATOR (SEE 280-NEXT-RANDOM)
001800*          SINCE THIS SHOP'S COMPILER HAS NO RANDOM-NUMBER
001900*          INTRINSIC.  WS-RUN-REGION AND WS-RUN-COUNT ARE SET BY
002000*          RECOMPILE FOR EACH RUN, THE SAME WAY DBMATCH'S
002100*          WS-FILTER-REGION IS -- THIS SHOP HAS NO PARM FILE FOR
002200*          A ONE-OFF UTILITY RUN LIKE THIS ONE.  UPSI-1 ON SWAPS
002300*          THE ID PREFIX FROM THE REGION TO "SUSPECT" FOR THE
002400*          BULK LOAD-TEST VARIANT OF THE SAME RUN.
002500*
002600*          NOTHING WRITTEN BY THIS PROGRAM IS A REAL OFFENDER,
002700*          ARRESTEE OR CASE RECORD -- THE MARKERS, NAMES, CASE
002800*          NUMBERS AND ARREST DATES ARE ALL MANUFACTURED.  THE
002900*          "SYNTHETIC" VALUE MOVED INTO PROFILE-TYPE AT THE END
003000*          OF 200-BUILD-PROFILE IS WHAT LETS A LATER CLEANUP JOB
003100*          FIND AND STRIP THESE RECORDS BACK OUT OF A TEST
003200*          DATABASE BEFORE IT GOES ANYWHERE NEAR PRODUCTION.
003300*
003400* NOTE FOR MAINTAINERS -- THE "RANDOM" NUMBERS HERE ARE FULLY
003500*          DETERMINISTIC GIVEN THE SAME SEED, MULTIPLIER,
003600*          INCREMENT AND BASE.  WS-RANDOM-SEED IS NUDGED BY
003700*          ADDING IN WS-DATE AT STARTUP (SEE 000-HOUSEKEEPING) SO
003800*          TWO RUNS ON DIFFERENT DAYS DO NOT PRODUCE IDENTICAL
003900*          PROFILES, BUT TWO RUNS ON THE SAME DAY WILL.  IF A
004000*          TESTER EVER NEEDS TRULY DISTINCT RUNS WITHIN ONE DAY
004100*          THE SEED VALUE ITSELF WOULD NEED TO BE PARAMETERIZED --
004200*          DO NOT "FIX" THIS BY CALLING THE SYSTEM CLOCK DIRECTLY,
004300*          THE WHOLE POINT OF A SEEDED GENERATOR IS A REPRODUCIBLE
004400*          LOAD TEST THAT CAN BE RERUN AND COMPARED.
004500*
004600******************************************************************
004700* CHANGE LOG
004800* 08/20/94  JRS  ORIGINAL PROGRAM (TICKET DNA-088) -- CONVERTED
004900*                FROM THE RETIRED PATIENT LIST RUN THAT USED TO
005000*                SEED THE OLD RECORDS SYSTEM'S TEST REGION.  THE
005100*                LINEAR-CONGRUENTIAL GENERATOR, THE VALUE-LIST
005200*                PICK TABLES AND THE OVERALL SHAPE OF THE DETAIL
005300*                RECORD ARE ALL CARRIED OVER FROM THAT PROGRAM
005400*                UNCHANGED -- ONLY THE FIELD LAYOUT CHANGED.
005500* 01/14/99  MM   Y2K REVIEW -- WS-DATE WINDOW CONFIRMED OK, NO
005600*                CODE CHANGES REQUIRED.  WS-ARR-YEAR IS BUILT AS A
005700*                FULL 4-DIGIT YEAR FROM THE RANDOM GENERATOR
005800*                DIRECTLY (SEE 220-BUILD-METADATA) AND WAS NEVER
005900*                A 2-DIGIT FIELD, SO THERE WAS NOTHING TO WIDEN.
006000* 07/08/11  RPK  ADDED THE UPSI-1 SUSPECT-PREFIX BULK VARIANT SO
006100*                LOAD TESTING NO LONGER NEEDS A SECOND PROGRAM
006200*                (TICKET DNA-196) -- BEFORE THIS CHANGE THE LAB
006300*                RAN A SEPARATE COPY OF THIS PROGRAM WITH THE
006400*                REGION LITERAL HAND-EDITED TO "SUSPECT", WHICH
006500*                MEANT TWO SOURCE MEMBERS TO KEEP IN STEP.
006600* 03/19/14  TGD  QUALITY SCORE NOW ROUNDED TO 2 DECIMALS ON THE
006700*                COMPUTE INSTEAD OF BEING TRUNCATED (TICKET
006800*                DNA-257) -- A TRUNCATED SCORE WAS ALWAYS COMING
006900*                OUT ONE CENT LOW, WHICH SKEWED A LOAD TEST THAT
007000*                WAS COMPARING AVERAGE SYNTHETIC QUALITY AGAINST
007100*                AVERAGE REAL-PROFILE QUALITY.
007200* 06/02/17  RPK  WS-RUN-REGION WIDENED FROM 6 TO 10 BYTES TO STAY
007300*                IN STEP WITH DNAPROF'S PROFILE-REGION FIELD AFTER
007400*                THAT WAS WIDENED FOR THE MULTI-STATE COMPACT
007500*                WORK (TICKET DNA-251) -- A NARROWER REGION FIELD
007600*                HERE WAS SILENTLY TRUNCATING "CALIFORNIA" DOWN
007700*                TO "CALIF " BEFORE THIS FIX.
007800* 11/14/19  TGD  ADDED THE WI-0031 END-OF-RUN SAMPLE DUMP (SEE
007900*                WS-SAMPLE-PROFILE AND 750-FINAL-SUMMARY) AFTER
008000*                TESTERS KEPT ASKING THE HELP DESK TO PULL A
008100*                SINGLE GENERATED RECORD OUT OF A 50000-ROW TEST
008200*                FILE BY HAND.
008300******************************************************************
008400
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER. IBM-390.
008800 OBJECT-COMPUTER. IBM-390.
008900* UPSI-0 IS RESERVED SHOP-WIDE FOR A TRACE SWITCH -- NOT READ BY
009000* THIS PROGRAM TODAY BUT DECLARED ANYWAY SO THE SPECIAL-NAMES
009100* PARAGRAPH MATCHES EVERY OTHER PROGRAM IN THIS SUITE.
009200 SPECIAL-NAMES.
009300     C01                    IS TOP-OF-FORM
009400     CLASS NUMERIC-DIGIT    IS "0" THRU "9"
009500     UPSI-0 ON  STATUS IS   U0-TRACE-ON
009600     UPSI-0 OFF STATUS IS   U0-TRACE-OFF
009700     UPSI-1 ON  STATUS IS   U1-BULK-RUN
009800     UPSI-1 OFF STATUS IS   U1-NOT-BULK-RUN.
009900 INPUT-OUTPUT SECTION.
010000 FILE-CONTROL.
010100* SYSOUT CARRIES ONLY THE ABEND DUMP RECORD ON AN ABNORMAL END --
010200* NO FILE STATUS IS TESTED ON IT SINCE THE JOB IS ALREADY GOING
010300* DOWN BY THE TIME IT IS WRITTEN.
010400     SELECT SYSOUT
010500     ASSIGN TO UT-S-SYSOUT
010600       ORGANIZATION IS SEQUENTIAL.
010700
010800* PROFILE-DB IS OPENED OUTPUT HERE, NEVER EXTEND -- THIS RUN
010900* ALWAYS CREATES A FRESH TEST DATASET RATHER THAN APPENDING TO A
011000* PRODUCTION ONE.  IF A TESTER NEEDS TO PAD AN EXISTING DATABASE
011100* THE JCL CONCATENATES THIS OUTPUT AHEAD OF OR BEHIND THE
011200* EXISTING FILE IN A LATER STEP -- THIS PROGRAM NEVER TOUCHES
011300* PRODUCTION DATA DIRECTLY.
011400     SELECT PROFILE-DB
011500     ASSIGN TO UT-S-PROFILDB
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS OFCODE.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100 FD  SYSOUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 140 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SYSOUT-REC.
012700* SYSOUT HOLDS ONLY THE ABEND DUMP RECORD -- IT IS NOT A GENERAL
012800* PURPOSE PRINT FILE FOR THIS PROGRAM, UNLIKE SOME OF THE OTHER
012900* SYSOUT FILES ELSEWHERE IN THIS SUITE THAT CARRY PRINTED REPORTS.
013000 01  SYSOUT-REC  PIC X(140).
013100
013200****** ONE SYNTHETIC DETAIL REC WRITTEN PER PROFILE GENERATED,
013300****** PLUS A TRAILER REC CARRYING THE FINAL RECORD COUNT AND
013400****** RUN DATE -- SAME LAYOUT AS THE LAB UPLOAD FILE, APPENDED
013500****** STRAIGHT ONTO THE PROFILE DATABASE
013600 FD  PROFILE-DB
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 225 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS PROFILE-DB-REC.
014200 01  PROFILE-DB-REC              PIC X(225).
014300
014400** QSAM FILES
014500 WORKING-STORAGE SECTION.
014600
014700* TWO-BYTE STATUS FIELD FROM VSAM/QSAM -- ONLY THE PROFILE-DB
014800* WRITE IS CHECKED, SYSOUT IS WRITE-ONLY DURING AN ABEND SO THERE
014900* IS NO SECOND FILE TO MONITOR HERE.
015000 01  FILE-STATUS-CODES.
015100     05  OFCODE                  PIC X(2).
015200         88 CODE-WRITE    VALUE SPACES.
015300
015400** PROFILE-DB RECORD
015500 COPY DNAPROF.
015600
015700** CODIS LOCUS REFERENCE TABLE FOR ALLELE RANGES
015800 COPY LOCUSTAB.
015900
016000* FIRST-NAME / LAST-NAME / CASE-TYPE PICK LISTS -- BUILT THE SAME
016100* VALUE-LITERAL-REDEFINED-AS-A-TABLE WAY LOCUSTAB IS, SINCE A
016200* SINGLE VALUE CLAUSE CANNOT SEED DIFFERENT DATA INTO EACH
016300* OCCURRENCE OF AN OCCURS TABLE DIRECTLY.  EACH VALUES GROUP BELOW
016400* IS NEVER REFERENCED BY NAME AGAIN ONCE ITS REDEFINED TABLE VIEW
016500* EXISTS -- IT ONLY EXISTS TO GIVE THE VALUE CLAUSES SOMEWHERE TO
016600* LAND AT LOAD TIME.
016700 01  WS-FIRST-NAME-VALUES.
016800     05  FILLER  PIC X(8) VALUE "JAMES".
016900     05  FILLER  PIC X(8) VALUE "JOHN".
017000     05  FILLER  PIC X(8) VALUE "ROBERT".
017100     05  FILLER  PIC X(8) VALUE "MARY".
017200     05  FILLER  PIC X(8) VALUE "PATRICIA".
017300     05  FILLER  PIC X(8) VALUE "LINDA".
017400     05  FILLER  PIC X(8) VALUE "MICHAEL".
017500     05  FILLER  PIC X(8) VALUE "BARBARA".
017600
017700* REDEFINES #1 -- TURNS THE EIGHT FILLER SLOTS ABOVE INTO AN
017800* INDEXABLE TABLE SO 210-BUILD-NAME CAN PICK ONE AT RANDOM.
017900 01  WS-FIRST-NAME-TABLE         REDEFINES WS-FIRST-NAME-VALUES.
018000     05  FIRST-NAME-ENTRY OCCURS 8 TIMES   PIC X(8).
018100
018200 01  WS-LAST-NAME-VALUES.
018300     05  FILLER  PIC X(10) VALUE "SMITH".
018400     05  FILLER  PIC X(10) VALUE "JOHNSON".
018500     05  FILLER  PIC X(10) VALUE "WILLIAMS".
018600     05  FILLER  PIC X(10) VALUE "BROWN".
018700     05  FILLER  PIC X(10) VALUE "JONES".
018800     05  FILLER  PIC X(10) VALUE "GARCIA".
018900     05  FILLER  PIC X(10) VALUE "MILLER".
019000     05  FILLER  PIC X(10) VALUE "DAVIS".
019100
019200* REDEFINES #2 -- SAME TRICK FOR SURNAMES.
019300 01  WS-LAST-NAME-TABLE          REDEFINES WS-LAST-NAME-VALUES.
019400     05  LAST-NAME-ENTRY OCCURS 8 TIMES    PIC X(10).
019500
019600 01  WS-CASE-TYPE-VALUES.
019700     05  FILLER  PIC X(15) VALUE "ROBBERY".
019800     05  FILLER  PIC X(15) VALUE "ASSAULT".
019900     05  FILLER  PIC X(15) VALUE "HOMICIDE".
020000     05  FILLER  PIC X(15) VALUE "BURGLARY".
020100     05  FILLER  PIC X(15) VALUE "MISSING PERSON".
020200     05  FILLER  PIC X(15) VALUE "COLD CASE".
020300     05  FILLER  PIC X(15) VALUE "SEXUAL ASSAULT".
020400     05  FILLER  PIC X(15) VALUE "TERRORISM".
020500
020600* REDEFINES #3 -- SAME TRICK AGAIN FOR THE CASE-TYPE PICK LIST.
020700* THESE ARE ILLUSTRATIVE CASE TYPES ONLY, NOT A CODIFIED LIST --
020800* THE REAL INTAKE EDITS FOR CASE TYPE LIVE IN PROFEDIT, NOT HERE.
020900 01  WS-CASE-TYPE-TABLE          REDEFINES WS-CASE-TYPE-VALUES.
021000     05  CASE-TYPE-ENTRY OCCURS 8 TIMES    PIC X(15).
021100
021200* RUN PARAMETERS -- SET BY RECOMPILE FOR EACH RUN, SAME AS
021300* DBMATCH'S WS-FILTER-REGION.  WS-RUN-COUNT OF 500 IS THE USUAL
021400* SMALL-LOAD-TEST SIZE -- THE LAB HAS BUMPED THIS AS HIGH AS
021500* 50000 FOR A FULL-VOLUME DBMATCH TIMING RUN, BUT THAT IS DONE BY
021600* HAND-EDITING THIS VALUE AND RECOMPILING, NEVER BY A PARM CARD.
021700* WS-RUN-REGION WIDENED TO 10 BYTES -- DNA-251, SEE CHANGE LOG.
021800 01  WS-RUN-REGION               PIC X(10) VALUE "USA".
021900 01  WS-RUN-COUNT                PIC 9(05) COMP VALUE 500.
022000
022100* LINEAR-CONGRUENTIAL GENERATOR WORK AREA -- NO INTRINSIC
022200* FUNCTION AVAILABLE ON THIS COMPILER FOR RANDOM NUMBERS.  THE
022300* SEED/MULT/INCR/BASE CONSTANTS BELOW ARE THE SAME ONES CARRIED
022400* OVER FROM THE RETIRED PATIENT LIST RUN (SEE THE 08/20/94 CHANGE
022500* LOG ENTRY) -- NOBODY HAS HAD A REASON TO RETUNE THEM SINCE.
022600 01  WS-RANDOM-WORK.
022700     05  WS-RANDOM-SEED          PIC 9(09) COMP VALUE 123457.
022800     05  WS-RANDOM-MULT          PIC 9(05) COMP VALUE 31821.
022900     05  WS-RANDOM-INCR          PIC 9(05) COMP VALUE 13849.
023000     05  WS-RANDOM-BASE          PIC 9(09) COMP VALUE 99999999.
023100     05  WS-RANDOM-TEMP          PIC 9(14) COMP.
023200     05  WS-RANDOM-QUOT          PIC 9(09) COMP.
023300     05  WS-RANDOM-RANGE         PIC 9(05) COMP.
023400     05  WS-RANDOM-RESULT        PIC 9(05) COMP.
023500     05  WS-RANDOM-MOD-QUOT      PIC 9(09) COMP.
023600
023700* WS-TABLE-IDX IS THE SUBSCRIPT USED AGAINST WHICHEVER PICK TABLE IS
023800* IN PLAY AT THE MOMENT -- IT IS REUSED ACROSS ALL THREE TABLES RATHER
023900* THAN GIVING EACH TABLE ITS OWN SUBSCRIPT, SINCE ONLY ONE LOOKUP IS
024000* EVER IN FLIGHT AT A TIME.
024100 01  WS-TABLE-IDX                PIC 9(02) COMP.
024200 01  WS-FIRST-NAME-PICK          PIC X(8).
024300 01  WS-LAST-NAME-PICK           PIC X(10).
024400* WS-SEQ-ED HOLDS SEQ-NBR IN DISPLAY FORM FOR THE STRING STATEMENTS IN
024500* 200-BUILD-PROFILE -- STRING CANNOT TAKE A COMP FIELD AS A SOURCE
024600* DIRECTLY WITHOUT AN INTERVENING EDITED FIELD ON THIS COMPILER.
024700 01  WS-SEQ-ED                   PIC 9(04).
024800* SAME IDEA AS WS-SEQ-ED ABOVE, BUT FOR THE RANDOM LAB NUMBER USED TO
024900* BUILD PROFILE-LAB-ID.
025000 01  WS-LABNUM-ED                PIC 9(04).
025100
025200* HOLD AREA FOR A SINGLE LOCUS'S TWO ALLELES WHILE
025300* 260-BUILD-ONE-LOCUS SORTS THEM INTO LOW/HIGH ORDER.
025400 01  WS-ALLELE-A                 PIC 9(02) COMP.
025500 01  WS-ALLELE-B                 PIC 9(02) COMP.
025600
025700* BROKEN-OUT ARREST DATE, ASSEMBLED ONE PIECE AT A TIME IN
025800* 220-BUILD-METADATA AND THEN MOVED AS A WHOLE INTO
025900* PROFILE-ARREST-DATE -- THE TWO LITERAL HYPHEN FILLERS GIVE THE
026000* EDITED YYYY-MM-DD SHAPE WITHOUT A SEPARATE EDIT PICTURE.
026100 01  WS-ARREST-DATE-WORK.
026200     05  WS-ARR-YEAR             PIC 9(4).
026300     05  FILLER                  PIC X(1) VALUE "-".
026400     05  WS-ARR-MONTH            PIC 9(2).
026500     05  FILLER                  PIC X(1) VALUE "-".
026600     05  WS-ARR-DAY              PIC 9(2).
026700
026800* ONE SAMPLE PROFILE (THE FIRST ONE BUILT) HELD ASIDE FOR THE
026900* END-OF-RUN SUMMARY DUMP -- FIRST 5 LOCI ONLY, PER WI-0031.
027000*
027100* NOTE FOR MAINTAINERS -- WI-0031 ASKED FOR "A QUICK WAY TO EYEBALL
027200* ONE GENERATED PROFILE WITHOUT SCROLLING THROUGH SYSOUT FOR THE
027300* WHOLE RUN."  THE FIRST PROFILE BUILT IS AN ARBITRARY BUT
027400* CONVENIENT CHOICE -- IT IS ALWAYS SEQ-NBR = 1, SO 100-MAINLINE
027500* CAN TEST FOR IT WITHOUT AN EXTRA SWITCH.  DO NOT CHANGE THIS TO
027600* THE LAST PROFILE BUILT -- THAT WOULD REQUIRE HOLDING THE WHOLE
027700* THING IN A TABLE UNTIL END OF RUN INSTEAD OF JUST OVERWRITING
027800* ONE SAVE AREA ONCE.
027900 01  WS-SAMPLE-PROFILE.
028000     05  SAMPLE-ID               PIC X(16).
028100     05  SAMPLE-NAME             PIC X(30).
028200     05  SAMPLE-AGE              PIC 9(03).
028300     05  SAMPLE-GENDER           PIC X(06).
028400     05  SAMPLE-REGION           PIC X(10).
028500     05  SAMPLE-CASE-TYPE        PIC X(15).
028600     05  SAMPLE-ARREST-DATE      PIC X(10).
028700     05  SAMPLE-STATUS           PIC X(07).
028800     05  SAMPLE-QUALITY          PIC 9V99.
028900     05  SAMPLE-MARKERS.
029000         10  SAMPLE-LOCUS OCCURS 5 TIMES.
029100             15  SAMPLE-ALLELE-LOW   PIC 9(02).
029200             15  SAMPLE-ALLELE-HIGH  PIC 9(02).
029300 01  SAMPLE-SUB                  PIC 9(02) COMP.
029400
029500* DRIVES THE PERFORM ... VARYING IN 100-MAINLINE -- ONE PROFILE
029600* WRITTEN PER VALUE FROM 1 THRU WS-RUN-COUNT.
029700 01  SEQ-NBR                     PIC 9(05) COMP.
029800
029900 01  COUNTERS-AND-ACCUMULATORS.
030000* TOTAL PROFILES WRITTEN THIS RUN -- GOES INTO THE TRAILER
030100* RECORD AND THE END-OF-RUN DISPLAY IN 900-CLEANUP.
030200     05 RECORDS-WRITTEN          PIC 9(07) COMP.
030300* SUBSCRIPT DRIVING THE 20-LOCUS LOOP IN 250-BUILD-MARKERS.
030400     05 ROW-SUB                  PIC 9(02) COMP.
030500* QUOTIENT AND REMAINDER FROM THE "EVERY 100TH PROFILE" CHECK IN
030600* 100-MAINLINE -- THE QUOTIENT ITSELF IS NEVER USED.
030700     05 WS-PROGRESS-QUOT         PIC 9(05) COMP.
030800     05 WS-PROGRESS-REM          PIC 9(05) COMP.
030900
031000* RUN DATE, USED BOTH TO NUDGE THE RANDOM SEED AT STARTUP AND TO
031100* STAMP THE TRAILER RECORD AT END OF JOB.
031200 01  WS-DATE                     PIC 9(6).
031300
031400* ABENDREC CARRIES ABEND-REASON, PARA-NAME AND THE ZERO-DIVIDE WORK
031500* FIELDS (ZERO-VAL/ONE-VAL) THAT 1000-ABEND-RTN USES TO FORCE A HARD
031600* SYSTEM ABEND -- SAME COPYBOOK EVERY PROGRAM IN THIS SUITE INCLUDES.
031700 COPY ABENDREC.
031800
031900* MAINLINE IS DELIBERATELY SHORT -- OPEN, BUILD WS-RUN-COUNT PROFILES,
032000* CLOSE.  THERE IS NO RESTART LOGIC BECAUSE THIS IS A TEST-DATA
032100* UTILITY, NOT A PRODUCTION UPDATE RUN -- IF IT FAILS PARTWAY, THE
032200* USUAL RECOVERY IS TO DELETE WHATEVER WAS WRITTEN AND RERUN FROM
032300* SCRATCH, NOT TO CHECKPOINT AND RESTART.
032400 PROCEDURE DIVISION.
032500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032600     PERFORM 100-MAINLINE THRU 100-EXIT
032700             VARYING SEQ-NBR FROM 1 BY 1
032800             UNTIL SEQ-NBR > WS-RUN-COUNT.
032900     PERFORM 900-CLEANUP THRU 900-EXIT.
033000     MOVE ZERO TO RETURN-CODE.
033100     GOBACK.
033200
033300 000-HOUSEKEEPING.
033400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
033500     DISPLAY "******** BEGIN JOB PROFGEN ********".
033600     ACCEPT  WS-DATE FROM DATE.
033700     OPEN OUTPUT PROFILE-DB, SYSOUT.
033800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
033900* FOLDING THE RUN DATE INTO THE SEED KEEPS ONE DAY'S RUN FROM
034000* PRODUCING THE SAME PROFILES AS THE DAY BEFORE -- SEE THE NOTE
034100* FOR MAINTAINERS UNDER REMARKS ABOVE BEFORE CHANGING THIS.
034200     COMPUTE WS-RANDOM-SEED = WS-RANDOM-SEED + WS-DATE.
034300 000-EXIT.
034400     EXIT.
034500
034600* PERFORMED ONCE PER PROFILE, DRIVEN BY THE VARYING CLAUSE ON
034700* THE MAIN PERFORM IN THE PROCEDURE DIVISION HEADER ABOVE --
034800* THERE IS NO LOOP CONTROL LOGIC IN THIS PARAGRAPH ITSELF.
034900 100-MAINLINE.
035000     MOVE "100-MAINLINE" TO PARA-NAME.
035100     PERFORM 200-BUILD-PROFILE THRU 200-EXIT.
035200
035300* DNA-DAILY-REC IS THE SAME RECORD AREA DNAPROF DEFINES FOR A
035400* DETAIL UPLOAD -- BUILDING A PROFILE INTO IT HERE LETS THIS
035500* PROGRAM REUSE THE IDENTICAL RECORD LAYOUT THE REAL LAB UPLOAD
035600* JOB WRITES, SO PROFEDIT AND DBMATCH SEE NO DIFFERENCE BETWEEN
035700* A SYNTHETIC RECORD AND A REAL ONE.
035800     WRITE PROFILE-DB-REC FROM DNA-DAILY-REC.
035900     ADD +1 TO RECORDS-WRITTEN.
036000
036100* SEQ-NBR = 1 MEANS THIS IS THE FIRST PROFILE OF THE RUN -- SAVE
036200* IT ASIDE FOR THE END-OF-RUN SUMMARY DUMP (WI-0031).
036300     IF SEQ-NBR = 1
036400         PERFORM 270-SAVE-SAMPLE THRU 270-EXIT.
036500
036600* A PROGRESS LINE EVERY 100 RECORDS KEEPS THE OPERATOR FROM
036700* ASSUMING A LARGE RUN HAS HUNG -- SAME HEARTBEAT INTERVAL AS
036800* DBMATCH USES ON ITS OWN PROGRESS LINE.
036900     DIVIDE SEQ-NBR BY 100 GIVING WS-PROGRESS-QUOT
037000             REMAINDER WS-PROGRESS-REM.
037100     IF WS-PROGRESS-REM = ZERO
037200         PERFORM 700-PROGRESS-LINE THRU 700-EXIT.
037300 100-EXIT.
037400     EXIT.
037500
037600 200-BUILD-PROFILE.
037700* UPSI-1 SUSPECT-PREFIX BULK VARIANT ADDED -- DNA-196            070811RPK
037800     MOVE "200-BUILD-PROFILE" TO PARA-NAME.
037900     MOVE "D" TO DNA-RECORD-TYPE.
038000     MOVE SPACES TO PROFILE-ID.
038100     MOVE SEQ-NBR TO WS-SEQ-ED.
038200* U1-BULK-RUN IS TRUE ONLY WHEN THE JOB WAS SUBMITTED WITH
038300* UPSI-1 ON -- THIS IS THE ONLY PLACE IN THE PROGRAM THAT TESTS
038400* THE SWITCH.  EVERYTHING ELSE ABOUT THE PROFILE IS IDENTICAL
038500* EITHER WAY; ONLY THE ID PREFIX CHANGES.
038600     IF U1-BULK-RUN
038700         STRING "SUSPECT"   DELIMITED BY SIZE
038800                 "_"        DELIMITED BY SIZE
038900                 WS-SEQ-ED  DELIMITED BY SIZE
039000            INTO PROFILE-ID
039100     ELSE
039200         STRING WS-RUN-REGION DELIMITED BY SPACE
039300                 "_"          DELIMITED BY SIZE
039400                 WS-SEQ-ED    DELIMITED BY SIZE
039500            INTO PROFILE-ID
039600     END-IF.
039700
039800* NAME, METADATA AND MARKERS ARE BUILT IN THREE SEPARATE
039900* PARAGRAPHS RATHER THAN ONE LONG ONE SO EACH PIECE CAN BE
040000* TESTED AND CHANGED ON ITS OWN -- THE SAME BREAKDOWN PROFEDIT
040100* USES FOR ITS INTAKE EDITS.
040200     PERFORM 210-BUILD-NAME     THRU 210-EXIT.
040300     PERFORM 220-BUILD-METADATA THRU 220-EXIT.
040400     PERFORM 250-BUILD-MARKERS  THRU 250-EXIT.
040500
040600* "SYNTHETIC" IS WHAT LETS A LATER CLEANUP JOB TELL THIS RECORD
040700* APART FROM A REAL LAB-UPLOADED PROFILE -- SEE REMARKS ABOVE.
040800     MOVE "SYNTHETIC" TO PROFILE-TYPE.
040900 200-EXIT.
041000     EXIT.
041100
041200 210-BUILD-NAME.
041300     MOVE "210-BUILD-NAME" TO PARA-NAME.
041400* PICK ONE OF THE EIGHT FIRST NAMES AT RANDOM.
041500     MOVE 8 TO WS-RANDOM-RANGE.
041600     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
041700     COMPUTE WS-TABLE-IDX = WS-RANDOM-RESULT + 1.
041800     MOVE FIRST-NAME-ENTRY(WS-TABLE-IDX) TO WS-FIRST-NAME-PICK.
041900
042000* PICK ONE OF THE EIGHT LAST NAMES AT RANDOM, INDEPENDENTLY OF
042100* THE FIRST NAME PICK ABOVE.
042200     MOVE 8 TO WS-RANDOM-RANGE.
042300     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
042400     COMPUTE WS-TABLE-IDX = WS-RANDOM-RESULT + 1.
042500     MOVE LAST-NAME-ENTRY(WS-TABLE-IDX) TO WS-LAST-NAME-PICK.
042600
042700* DELIMITED BY SPACE ON BOTH NAME PIECES STRIPS THE TRAILING BLANKS
042800* OFF EACH FIXED-WIDTH PICK BEFORE THE SINGLE SPACE SEPARATOR GOES
042900* IN -- WITHOUT THAT, "JAMES   SMITH     " WOULD COME OUT WITH A RUN
043000* OF BLANKS IN THE MIDDLE INSTEAD OF ONE SPACE.
043100     MOVE SPACES TO PROFILE-NAME.
043200     STRING WS-FIRST-NAME-PICK DELIMITED BY SPACE
043300             " "               DELIMITED BY SIZE
043400             WS-LAST-NAME-PICK DELIMITED BY SPACE
043500        INTO PROFILE-NAME.
043600 210-EXIT.
043700     EXIT.
043800
043900* BUILDS EVERY NON-NAME, NON-MARKER FIELD ON THE PROFILE -- AGE,
044000* GENDER, REGION, CASE TYPE, ARREST DATE, CASE NUMBER, STATUS,
044100* QUALITY SCORE, VERIFIED FLAG AND LAB ID, IN THAT ORDER.  EACH
044200* FIELD IS ITS OWN INDEPENDENT RANDOM DRAW -- THERE IS NO
044300* CROSS-FIELD CORRELATION (E.G. CASE TYPE DOES NOT INFLUENCE
044400* STATUS), WHICH IS FINE FOR LOAD-TESTING BUT MEANS THIS DATA
044500* WOULD LOOK STATISTICALLY ODD IF ANYONE EVER TRIED TO ANALYZE
044600* IT AS REAL CASE DATA.
044700 220-BUILD-METADATA.
044800* QUALITY SCORE NOW ROUNDED, NOT TRUNCATED -- DNA-257            031914TGD
044900     MOVE "220-BUILD-METADATA" TO PARA-NAME.
045000* AGE 18 THRU 75 -- MATCHES THE RANGE EDIT PROFEDIT ENFORCES ON
045100* REAL LAB UPLOADS, SO A SYNTHETIC RECORD NEVER TRIPS IT.
045200     MOVE 58 TO WS-RANDOM-RANGE.
045300     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
045400     COMPUTE PROFILE-AGE = WS-RANDOM-RESULT + 18.
045500
045600* 50/50 COIN FLIP FOR GENDER.
045700     MOVE 2 TO WS-RANDOM-RANGE.
045800     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
045900     IF WS-RANDOM-RESULT = 0
046000         MOVE "MALE"   TO PROFILE-GENDER
046100     ELSE
046200         MOVE "FEMALE" TO PROFILE-GENDER.
046300
046400     MOVE WS-RUN-REGION TO PROFILE-REGION.
046500
046600* PICK ONE OF THE EIGHT CASE TYPES AT RANDOM.
046700     MOVE 8 TO WS-RANDOM-RANGE.
046800     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
046900     COMPUTE WS-TABLE-IDX = WS-RANDOM-RESULT + 1.
047000     MOVE CASE-TYPE-ENTRY(WS-TABLE-IDX) TO PROFILE-CASE-TYPE.
047100
047200* ARREST DATE BUILT FROM THREE INDEPENDENT RANDOM PICKS -- YEAR
047300* 2015 THRU 2025, MONTH 01 THRU 12, DAY 01 THRU 28.  THE DAY
047400* RANGE IS DELIBERATELY CAPPED AT 28 SO FEBRUARY NEVER NEEDS A
047500* LEAP-YEAR CHECK -- THIS IS A SYNTHETIC DATE, NOT A REAL ONE, SO
047600* IT DOES NOT NEED TO SURVIVE A CALENDAR EDIT.
047700     MOVE 11 TO WS-RANDOM-RANGE.
047800     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
047900     COMPUTE WS-ARR-YEAR = WS-RANDOM-RESULT + 2015.
048000     MOVE 12 TO WS-RANDOM-RANGE.
048100     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
048200     COMPUTE WS-ARR-MONTH = WS-RANDOM-RESULT + 1.
048300     MOVE 28 TO WS-RANDOM-RANGE.
048400     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
048500     COMPUTE WS-ARR-DAY = WS-RANDOM-RESULT + 1.
048600     MOVE WS-ARREST-DATE-WORK TO PROFILE-ARREST-DATE.
048700
048800* CASE NUMBER IS BUILT FROM THE SAME ARREST YEAR AND THE RUN
048900* SEQUENCE NUMBER, SO EVERY GENERATED PROFILE IN A GIVEN RUN HAS
049000* A UNIQUE CASE NUMBER EVEN THOUGH NAMES AND CASE TYPES REPEAT.
049100     MOVE SPACES TO PROFILE-CASE-NUMBER.
049200     STRING "CS-"       DELIMITED BY SIZE
049300             WS-ARR-YEAR DELIMITED BY SIZE
049400             "-"         DELIMITED BY SIZE
049500             WS-SEQ-ED   DELIMITED BY SIZE
049600        INTO PROFILE-CASE-NUMBER.
049700
049800* STATUS SKEWED TOWARD ACTIVE (3 OF 5 OUTCOMES) SINCE MOST REAL
049900* CASE TYPES IN THE DATABASE ARE ACTIVE AT ANY GIVEN TIME.
050000     MOVE 5 TO WS-RANDOM-RANGE.
050100     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
050200     EVALUATE WS-RANDOM-RESULT
050300         WHEN 0 THRU 2  MOVE "ACTIVE"  TO PROFILE-STATUS
050400         WHEN 3         MOVE "CLOSED"  TO PROFILE-STATUS
050500         WHEN OTHER     MOVE "PENDING" TO PROFILE-STATUS
050600     END-EVALUATE.
050700
050800* QUALITY SCORE RUNS .85 THRU 1.00, ROUNDED -- SEE THE 03/19/14
050900* CHANGE LOG ENTRY ABOVE FOR WHY THIS IS ROUNDED INSTEAD OF
051000* TRUNCATED.
051100     MOVE 16 TO WS-RANDOM-RANGE.
051200     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
051300     COMPUTE PROFILE-QUALITY ROUNDED =
051400             (85 + WS-RANDOM-RESULT) / 100.
051500
051600* VERIFIED FLAG SKEWED TOWARD "Y" (3 OF 4 OUTCOMES) SINCE MOST
051700* PROFILES IN THE REAL DATABASE HAVE ALREADY BEEN VERIFIED.
051800     MOVE 4 TO WS-RANDOM-RANGE.
051900     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
052000     IF WS-RANDOM-RESULT < 3
052100         MOVE "Y" TO PROFILE-VERIFIED
052200     ELSE
052300         MOVE "N" TO PROFILE-VERIFIED.
052400
052500* LAB ID IS A MADE-UP "LABnnnn" VALUE -- THESE DO NOT CORRESPOND
052600* TO ANY REAL LAB CODE AND SHOULD NEVER BE CROSS-REFERENCED
052700* AGAINST THE LAB CODE TABLE IN A REAL JOB.
052800     MOVE 9000 TO WS-RANDOM-RANGE.
052900     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
053000     COMPUTE WS-LABNUM-ED = WS-RANDOM-RESULT + 1000.
053100     MOVE SPACES TO PROFILE-LAB-ID.
053200     STRING "LAB"        DELIMITED BY SIZE
053300             WS-LABNUM-ED DELIMITED BY SIZE
053400        INTO PROFILE-LAB-ID.
053500 220-EXIT.
053600     EXIT.
053700
053800* BUILDS ALL 20 CODIS LOCI FOR THE PROFILE -- THE SAME 20 LOCI
053900* LOCUSTAB CARRIES FOR DNASCORE AND DBMATCH TO SCORE AGAINST.
054000* TWENTY IS A FIXED LITERAL HERE RATHER THAN A COUNT TAKEN FROM
054100* LOCUSTAB BECAUSE LOCUSTAB HAS NO OCCURS-COUNT FIELD OF ITS OWN
054200* -- IF A LOCUS IS EVER ADDED TO OR DROPPED FROM THE CODIS PANEL
054300* THIS LITERAL HAS TO BE CHANGED BY HAND, THE SAME AS IT DOES IN
054400* DNASCORE AND DBMATCH.
054500 250-BUILD-MARKERS.
054600     MOVE "250-BUILD-MARKERS" TO PARA-NAME.
054700     PERFORM 260-BUILD-ONE-LOCUS
054800             VARYING ROW-SUB FROM 1 BY 1 UNTIL ROW-SUB > 20.
054900 250-EXIT.
055000     EXIT.
055100
055200* PICKS TWO ALLELE VALUES WITHIN THE LOCUS'S OWN RANGE (FROM
055300* LOCUSTAB) AND FILES THEM LOW/HIGH -- SAME LOW/HIGH CONVENTION
055400* DNASCORE AND ENCMATCH EXPECT WHEN THEY COMPARE TWO PROFILES.
055500 260-BUILD-ONE-LOCUS.
055600     COMPUTE WS-RANDOM-RANGE =
055700             LOCUS-RANGE-HIGH(ROW-SUB)
055800           - LOCUS-RANGE-LOW(ROW-SUB) + 1.
055900     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
056000     COMPUTE WS-ALLELE-A = LOCUS-RANGE-LOW(ROW-SUB)
056100                          + WS-RANDOM-RESULT.
056200
056300     PERFORM 290-RANDOM-MOD THRU 290-EXIT.
056400     COMPUTE WS-ALLELE-B = LOCUS-RANGE-LOW(ROW-SUB)
056500                          + WS-RANDOM-RESULT.
056600
056700* BOTH ALLELES ARE PULLED FROM THE SAME RANGE SO THEY CAN COME
056800* OUT EQUAL (A HOMOZYGOUS LOCUS) OR IN EITHER ORDER -- THIS IF
056900* JUST NORMALIZES THE PAIR INTO LOW/HIGH ORDER AFTERWARD.
057000     IF WS-ALLELE-A > WS-ALLELE-B
057100         MOVE WS-ALLELE-A TO ALLELE-HIGH(ROW-SUB)
057200         MOVE WS-ALLELE-B TO ALLELE-LOW(ROW-SUB)
057300     ELSE
057400         MOVE WS-ALLELE-A TO ALLELE-LOW(ROW-SUB)
057500         MOVE WS-ALLELE-B TO ALLELE-HIGH(ROW-SUB).
057600 260-EXIT.
057700     EXIT.
057800
057900* COPIES THE JUST-BUILT PROFILE (SEQ-NBR = 1 ONLY) INTO
058000* WS-SAMPLE-PROFILE FOR THE END-OF-RUN DUMP -- SEE THE NOTE FOR
058100* MAINTAINERS UNDER WS-SAMPLE-PROFILE ABOVE.
058200 270-SAVE-SAMPLE.
058300     MOVE "270-SAVE-SAMPLE" TO PARA-NAME.
058400     MOVE PROFILE-ID          TO SAMPLE-ID.
058500     MOVE PROFILE-NAME        TO SAMPLE-NAME.
058600     MOVE PROFILE-AGE         TO SAMPLE-AGE.
058700     MOVE PROFILE-GENDER      TO SAMPLE-GENDER.
058800     MOVE PROFILE-REGION      TO SAMPLE-REGION.
058900     MOVE PROFILE-CASE-TYPE   TO SAMPLE-CASE-TYPE.
059000     MOVE PROFILE-ARREST-DATE TO SAMPLE-ARREST-DATE.
059100     MOVE PROFILE-STATUS      TO SAMPLE-STATUS.
059200     MOVE PROFILE-QUALITY     TO SAMPLE-QUALITY.
059300     PERFORM 275-SAVE-ONE-LOCUS
059400             VARYING SAMPLE-SUB FROM 1 BY 1 UNTIL SAMPLE-SUB > 5.
059500 270-EXIT.
059600     EXIT.
059700
059800* ONLY THE FIRST 5 LOCI ARE CARRIED INTO THE SAMPLE AREA (SEE
059900* WI-0031) -- THE OTHER 15 ON THE FULL PROFILE ARE NOT DUMPED.
060000 275-SAVE-ONE-LOCUS.
060100* SAMPLE-SUB AND ROW-SUB ARE THE SAME VALUE AT THIS POINT (BOTH COUNT
060200* 1 THRU 5 INTO THE FULL 20-LOCUS TABLE) -- SAMPLE-SUB IS USED HERE
060300* INSTEAD OF ROW-SUB ONLY BECAUSE THE VARYING CLAUSE IN 270-SAVE-
060400* SAMPLE DRIVES THIS PARAGRAPH WITH SAMPLE-SUB, NOT ROW-SUB.
060500     MOVE ALLELE-LOW(SAMPLE-SUB)  TO SAMPLE-ALLELE-LOW(SAMPLE-SUB).
060600     MOVE ALLELE-HIGH(SAMPLE-SUB) TO SAMPLE-ALLELE-HIGH(SAMPLE-SUB).
060700 275-EXIT.
060800     EXIT.
060900
061000* LINEAR-CONGRUENTIAL STEP -- SAME SHAPE AS DNCRYPT'S OWN
061100* MULTIPLY/DIVIDE-BY-THE-BASE MIXING STEP.  WS-RANDOM-SEED IS
061200* BOTH AN INPUT AND AN OUTPUT HERE -- EACH CALL FEEDS THE
061300* PREVIOUS RESULT BACK IN AS THE NEXT SEED, WHICH IS WHAT MAKES
061400* THIS A GENERATOR RATHER THAN A SINGLE COMPUTATION.
061500 280-NEXT-RANDOM.
061600     COMPUTE WS-RANDOM-TEMP =
061700             (WS-RANDOM-SEED * WS-RANDOM-MULT) + WS-RANDOM-INCR.
061800     DIVIDE WS-RANDOM-TEMP BY WS-RANDOM-BASE GIVING WS-RANDOM-QUOT
061900             REMAINDER WS-RANDOM-SEED.
062000 280-EXIT.
062100     EXIT.
062200
062300* RETURNS A VALUE 0 THRU WS-RANDOM-RANGE - 1 IN WS-RANDOM-RESULT.
062400* EVERY CALLER SETS WS-RANDOM-RANGE IMMEDIATELY BEFORE CALLING
062500* THIS PARAGRAPH -- IT IS NEVER LEFT OVER FROM A PRIOR CALL.
062600 290-RANDOM-MOD.
062700     PERFORM 280-NEXT-RANDOM THRU 280-EXIT.
062800     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE
062900             GIVING WS-RANDOM-MOD-QUOT REMAINDER WS-RANDOM-RESULT.
063000 290-EXIT.
063100     EXIT.
063200
063300* ONE LINE EVERY 100 PROFILES -- SEE THE COMMENT IN 100-MAINLINE
063400* ABOVE FOR WHY 100 WAS PICKED.  THIS GOES TO SYSOUT ONLY, NOT
063500* TO ANY FILE -- IT IS HEARTBEAT OUTPUT FOR WHOEVER IS WATCHING
063600* THE JOB LOG, NOT A DELIVERABLE.
063700 700-PROGRESS-LINE.
063800     MOVE "700-PROGRESS-LINE" TO PARA-NAME.
063900     DISPLAY "** PROFILES WRITTEN SO FAR: " SEQ-NBR.
064000 700-EXIT.
064100     EXIT.
064200
064300* DUMPS THE ONE SAVED SAMPLE PROFILE TO SYSOUT AT END OF RUN --
064400* WI-0031.  THIS IS DISPLAY OUTPUT ONLY, NOT A REPORT FILE, SINCE
064500* IT IS A SPOT CHECK FOR A TESTER READING THE JOB LOG RATHER THAN
064600* A DELIVERABLE.
064700 750-FINAL-SUMMARY.
064800     MOVE "750-FINAL-SUMMARY" TO PARA-NAME.
064900     DISPLAY "** SAMPLE PROFILE ID          **".
065000     DISPLAY SAMPLE-ID.
065100     DISPLAY "** SAMPLE PROFILE NAME        **".
065200     DISPLAY SAMPLE-NAME.
065300     DISPLAY "** SAMPLE AGE/GENDER/REGION   **".
065400     DISPLAY SAMPLE-AGE, " ", SAMPLE-GENDER, " ", SAMPLE-REGION.
065500     DISPLAY "** SAMPLE CASE TYPE/ARREST DT **".
065600     DISPLAY SAMPLE-CASE-TYPE, " ", SAMPLE-ARREST-DATE.
065700     DISPLAY "** SAMPLE STATUS/QUALITY      **".
065800     DISPLAY SAMPLE-STATUS, " ", SAMPLE-QUALITY.
065900     DISPLAY "** SAMPLE FIRST 5 LOCI (LO/HI) **".
066000     DISPLAY SAMPLE-MARKERS.
066100 750-EXIT.
066200     EXIT.
066300
066400* CALLED TWICE -- ONCE FROM THE NORMAL 900-CLEANUP PATH AND ONCE
066500* FROM 1000-ABEND-RTN -- SO BOTH FILES ARE ALWAYS CLOSED NO
066600* MATTER HOW THE JOB ENDS.  CLOSING A FILE THAT WAS NEVER
066700* SUCCESSFULLY OPENED WOULD ABEND ON SOME COMPILERS, BUT NOT ON
066800* THIS SHOP'S -- THAT IS WHY THERE IS NO OPEN-CHECK BEFORE THE
066900* CLOSE.
067000 850-CLOSE-FILES.
067100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
067200     CLOSE PROFILE-DB, SYSOUT.
067300 850-EXIT.
067400     EXIT.
067500
067600* END-OF-RUN TRAILER, SUMMARY DUMP AND CLOSE -- IN THAT ORDER,
067700* SO THE TRAILER IS ON THE FILE BEFORE THE SUMMARY IS DISPLAYED
067800* (IN CASE THE SUMMARY EVER NEEDS TO READ IT BACK, THOUGH IT DOES
067900* NOT TODAY).
068000 900-CLEANUP.
068100     MOVE "900-CLEANUP" TO PARA-NAME.
068200     MOVE "T"             TO DNA-TRAILER-TYPE.
068300     MOVE RECORDS-WRITTEN TO TR-RECORD-COUNT.
068400     MOVE WS-DATE         TO TR-RUN-DATE.
068500     WRITE PROFILE-DB-REC FROM DNA-TRAILER-DATA.
068600
068700     PERFORM 750-FINAL-SUMMARY THRU 750-EXIT.
068800     PERFORM 850-CLOSE-FILES   THRU 850-EXIT.
068900
069000     DISPLAY "** TOTAL PROFILES WRITTEN **".
069100     DISPLAY RECORDS-WRITTEN.
069200     DISPLAY "** LOCI PER PROFILE **".
069300     DISPLAY 20.
069400     DISPLAY "** OUTPUT FILE **".
069500     DISPLAY "PROFILE-DB".
069600     DISPLAY "******** NORMAL END OF JOB PROFGEN ********".
069700 900-EXIT.
069800     EXIT.
069900
070000* ONLY REACHED ON A DIVIDE-BY-ZERO OR SIMILAR HARD ABEND --
070100* ABEND-REASON AND PARA-NAME ARE ALREADY SET BY WHOEVER RAISED
070200* THE CONDITION, SO THIS PARAGRAPH JUST DUMPS AND GOES DOWN.
070300* THE FINAL DIVIDE BELOW IS THE SAME DELIBERATE ZERO-DIVIDE USED
070400* IN EVERY OTHER PROGRAM IN THIS SUITE TO FORCE A NONZERO RETURN
070500* CODE AND AN ACTUAL SYSTEM ABEND -- A PLAIN GOBACK WITH
070600* RETURN-CODE SET WOULD LET THE JOB STEP LOOK LIKE IT COMPLETED
070700* NORMALLY TO ANYONE SCANNING THE JOB LOG QUICKLY.
070800 1000-ABEND-RTN.
070900     WRITE SYSOUT-REC FROM ABEND-DUMP-REC.
071000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071100     DISPLAY "*** ABNORMAL END OF JOB-PROFGEN ***" UPON CONSOLE.
071200     DIVIDE ZERO-VAL INTO ONE-VAL.
071300
071400
071500
071600
